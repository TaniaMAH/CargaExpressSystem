000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CGXRPTS.
000400 AUTHOR.       EDUARDO PALMEYRO.
000500 INSTALLATION. CARGAEXPRESS.
000600 DATE-WRITTEN. 12/06/1989.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - AREA DE SISTEMAS CARGAEXPRESS.
000900*-----------------------------------------------------------*
001000* RUTINA DE REPORTES CARGAEXPRESS.                            *
001100* ES DUEÑA DEL ARCHIVO LISTADO: LO ABRE UNA UNICA VEZ POR      *
001200* CORRIDA (FUNCION ABRIR) Y LO CIERRA AL FINAL (FUNCION        *
001300* CERRAR). MIENTRAS TANTO EMITE:                               *
001400*   - LA FACTURA DE CADA VIAJE FINALIZADO (FUNCION FACTURA)    *
001500*   - EL REPORTE RESUMEN DE FIN DE LOTE, ARMADO EN TRES         *
001600*     PASADAS DE CGXLOTE (RESCABEC/RESESTADO/RESDESTIN, UNA    *
001700*     LLAMADA POR CADA LINEA DE DETALLE, AL ESTILO DE LOS      *
001800*     QUIEBRES DE CONTROL DE CORTE01/TSTVTA01)                 *
001900* ES INVOCADA UNICAMENTE POR CGXLOTE (CALL 'CGXRPTS').         *
002000*-----------------------------------------------------------*
002100*    HISTORIAL DE CAMBIOS                                    *
002200*    12/06/1989 EPA CGX-0008 ALTA DEL PROGRAMA (FACTURA POR   *    CGX0008
002300*               VIAJE, AL ESTILO DEL LISTADO DE CLIENTES).    *
002400*    20/09/1989 EPA CGX-0016 SE AGREGA EL REPORTE RESUMEN DE  *    CGX0016
002500*               FIN DE LOTE (CABECERA + ESTADISTICAS).        *
002600*    18/05/1992 LFG CGX-0063 SE AGREGA EL QUIEBRE POR ESTADO  *    CGX0063
002700*               DE VIAJE EN EL RESUMEN (FUNCION RESESTADO).   *
002800*    21/11/1993 LFG CGX-0089 SE AGREGA EL QUIEBRE DE DESTINOS *    CGX0089
002900*               MAS FRECUENTES (FUNCION RESDESTIN).           *
003000*    04/04/1996 LFG CGX-0114 SE AGREGA EL DESGLOSE DE TARIFA  *    CGX0114
003100*               (BASE/FACTOR/SUBTOTAL/DESCUENTO) A LA FACTURA.*
003200*    09/11/1998 EPA CGX-0203 REVISION Y2K: LA FECHA DEL VIAJE *    CGX0203
003300*               Y EL TIMBRE DE GENERACION YA VIENEN A 4       *
003400*               POSICIONES DE AÑO DESDE CGXLOTE, NO REQUIERE   *
003500*               VENTANA DE SIGLO EN ESTA RUTINA.               *
003600*    14/02/2001 EPA CGX-0246 SE AGREGAN LOS RECARGOS URGENTE/ *    CGX0246
003700*               NOCTURNO COMO LINEAS OPCIONALES DE LA FACTURA.*
003800*    18/03/2006 LFG CGX-0320 SE AGREGA LA NOTA DE TARIFA       *   CGX0320
003900*               MINIMA APLICADA CUANDO EL SUBTOTAL NO LA       *
004000*               ALCANZA (MISMO UMBRAL QUE CGXTARF/CGXLOTE,     *
004100*               REPETIDO AQUI POR NO EXISTIR COPY DE           *
004200*               CONSTANTES COMPARTIDO EN ESTE SITIO).          *
004300*-----------------------------------------------------------*
004400      
004500 ENVIRONMENT DIVISION.
004600*-------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000      
005100 INPUT-OUTPUT SECTION.
005200*-------------------------------------------------------------*
005300 FILE-CONTROL.
005400     SELECT LISTADO         ASSIGN TO LISTADO
005500                             ORGANIZATION IS LINE SEQUENTIAL
005600                             FILE STATUS  IS FS-LISTADO.
005700      
005800 DATA DIVISION.
005900*-------------------------------------------------------------*
006000 FILE SECTION.
006100*-------------------------------------------------------------*
006200 FD  LISTADO
006300     RECORDING MODE IS F
006400     BLOCK 0.
006500 01  REG-LISTADO-FD                PIC X(133).
006600      
006700 WORKING-STORAGE SECTION.
006800*-------------------------------------------------------------*
006900 77  CTE-PROGRAMA                  PIC X(20) VALUE 'CGXRPTS'.
007000 77  WS-PARRAFO                    PIC X(50) VALUE SPACES.
007100      
007200 77  FS-LISTADO                    PIC X(02) VALUE SPACES.
007300     88  88-FS-LISTADO-OK                    VALUE '00'.
007400 77  WS-OPEN-LISTADO               PIC X     VALUE 'N'.
007500     88  88-OPEN-LISTADO-SI                  VALUE 'S'.
007600     88  88-OPEN-LISTADO-NO                  VALUE 'N'.
007700      
007800 77  WS-CGXRPT-GRABADOS            PIC 9(07) COMP VALUE 0.
007900 77  WS-CGXRPT-HOJA                PIC 9(05) COMP VALUE 0.
008000      
008100 77  WS-CGXRPT-DEST-1RA-VEZ        PIC X(01) VALUE 'S'.
008200     88  88-DEST-1RA-VEZ-SI                  VALUE 'S'.
008300     88  88-DEST-1RA-VEZ-NO                  VALUE 'N'.
008400      
008500*        --------  DATOS FIJOS DE LA COMPAÑIA (NO HAY ARCHIVO
008600*        MAESTRO DE EMPRESA, SE FIJAN AQUI DESDE EL ALTA DEL
008650*        PROGRAMA, VER CGX-0008) ---------------------------
008700 77  CTE-EMPRESA-NOMBRE            PIC X(40)
008800                                    VALUE 'CARGAEXPRESS S.A.'.
008900 77  CTE-EMPRESA-NIT               PIC X(15) VALUE '900123456-7'.
009000 77  CTE-TARIFA-MINIMA             PIC S9(09)V9(02) COMP-3
009100                                    VALUE 12000.
009200      
009300*        --------  LINEA DE IMPRESION ----------------------------
009400 01  WS-LINEA                      PIC X(133) VALUE SPACES.
009500*        --------  REDEFINE - VISTA DE TRES COLUMNAS PARA LAS    *
009600*        LINEAS DE ESTADISTICAS DE DOS DATOS POR RENGLON         *
009700 01  WS-LINEA-RD REDEFINES WS-LINEA.
009800     05  WS-LIN-COL1               PIC X(45).
009900     05  WS-LIN-COL2               PIC X(45).
010000     05  WS-LIN-COL3               PIC X(43).
010100      
010200*        --------  FECHA/HORA DE GENERACION ----------------------
010300 01  WS-CGXRPT-FECHAHORA.
010400     05  WS-HOY-9                  PIC 9(08).
010500     05  WS-HOY-HHMMSS             PIC 9(06).
010600*        --------  REDEFINE - DESGLOSE AAAA/MM/DD/HH/MI/SS -------
010700 01  WS-CGXRPT-FECHAHORA-RD REDEFINES WS-CGXRPT-FECHAHORA.
010800     05  WS-HOY-AAAA               PIC 9(04).
010900     05  WS-HOY-MM                 PIC 9(02).
011000     05  WS-HOY-DD                 PIC 9(02).
011100     05  WS-HOY-HH                 PIC 9(02).
011200     05  WS-HOY-MI                 PIC 9(02).
011300     05  WS-HOY-SS                 PIC 9(02).
011400      
011500*        --------  FECHA DEL VIAJE (LLEGA COMO 9(12) DESDE       *
011600*        CGXLOTE, SE ARMA UNA COPIA LOCAL PARA DESGLOSAR)        *
011700 01  WS-CGXRPT-VJFECHA             PIC 9(12) VALUE 0.
011800*        -------- REDEFINE - DESGLOSE AAAA/MM/DD/HH/MI -----------
011900 01  WS-CGXRPT-VJFECHA-RD REDEFINES WS-CGXRPT-VJFECHA.
012000     05  WS-VJF-AAAA               PIC 9(04).
012100     05  WS-VJF-MM                 PIC 9(02).
012200     05  WS-VJF-DD                 PIC 9(02).
012300     05  WS-VJF-HH                 PIC 9(02).
012400     05  WS-VJF-MI                 PIC 9(02).
012500      
012600*        --------  CAMPOS EDITADOS PARA LOS IMPORTES -------------
012700 77  WS-ED-DISTANCIA               PIC ZZZ9.99-.
012800 77  WS-ED-TARIFA-BASE-VEH         PIC Z,ZZZ,ZZ9.99-.
012900 77  WS-ED-FACTOR-DISTANCIA        PIC Z9.9999-.
013000 77  WS-ED-SUBTOTAL                PIC Z,ZZZ,ZZ9.99-.
013100 77  WS-ED-DESCUENTO-PCT           PIC ZZ9.99-.
013200 77  WS-ED-TARIFA-TOTAL            PIC Z,ZZZ,ZZ9.99-.
013300 77  WS-ED-INGRESOS-TOTALES        PIC Z,ZZZ,ZZZ,ZZ9.99-.
013400 77  WS-ED-CANTIDAD-7              PIC ZZZ,ZZ9.
013500      
013600*        --------  NOMBRE COMPLETO ARMADO PARA LA FACTURA --------
013700 77  WS-CGXRPT-NOM-COMPLETO        PIC X(101) VALUE SPACES.
013800 77  WS-CGXRPT-RUTA                PIC X(203) VALUE SPACES.
013900      
014000*-------------------------------------------------------------*
014100 LINKAGE SECTION.
014200*-------------------------------------------------------------*
014300* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
014400 COPY WCGXRPT.
014500* COPY DE AREA DE COMUNICACION CON LA CANCELACION DEL LOTE
014600 COPY WCGXCNC.
014700      
014800*-------------------------------------------------------------*
014900 PROCEDURE DIVISION USING WCGXRPT.
015000*-------------------------------------------------------------*
015100      
015200 0000-CUERPO-PRINCIPAL SECTION.
015300*-----------------------------
015400      
015500     MOVE '00'                        TO WCGXRPT-CODRET.
015600      
015700     EVALUATE TRUE
015800         WHEN 88-RPT-FUNC-ABRIR
015900              PERFORM 1000-ABRIR-LISTADO
016000         WHEN 88-RPT-FUNC-FACTURA
016100              PERFORM 6000-EMITIR-FACTURA-VIAJE
016200         WHEN 88-RPT-FUNC-RES-CABEC
016300              PERFORM 7100-EMITIR-CABECERA-RESUMEN
016400         WHEN 88-RPT-FUNC-RES-ESTADO
016500              PERFORM 7200-EMITIR-LINEA-ESTADO
016600         WHEN 88-RPT-FUNC-RES-DESTINO
016700              PERFORM 7300-EMITIR-LINEA-DESTINO
016800         WHEN 88-RPT-FUNC-CERRAR
016900              PERFORM 9000-CERRAR-LISTADO
017000         WHEN OTHER
017100              MOVE '99'                TO WCGXRPT-CODRET
017200     END-EVALUATE.
017300      
017400     GOBACK.
017500      
017600*-----------------------------------------------------------*
017700*    1000-ABRIR-LISTADO                                      *
017800*-----------------------------------------------------------*
017900 1000-ABRIR-LISTADO.
018000*--------------------
018100     MOVE '1000-ABRIR-LISTADO'         TO WS-PARRAFO.
018200      
018300     INITIALIZE WCGXCNC.
018400     MOVE CTE-PROGRAMA                 TO WCGXCNC-PROGRAMA.
018500     SET 88-DEST-1RA-VEZ-SI            TO TRUE.
018600      
018700     OPEN OUTPUT LISTADO.
018800      
018900     EVALUATE TRUE
019000         WHEN 88-FS-LISTADO-OK
019100              SET 88-OPEN-LISTADO-SI    TO TRUE
019200         WHEN OTHER
019300              MOVE WS-PARRAFO           TO WCGXCNC-PARRAFO
019400              MOVE 'LISTADO'            TO WCGXCNC-RECURSO
019500              MOVE 'OPEN OUTPUT'        TO WCGXCNC-OPERACION
019600              MOVE FS-LISTADO           TO WCGXCNC-CODRET
019700              MOVE 'ERROR EN OPEN'      TO WCGXCNC-MENSAJE
019800              CALL 'CGXCANC' USING WCGXCNC
019900     END-EVALUATE.
020000      
020100 FIN-1000.
020200     EXIT.
020300      
020400*-----------------------------------------------------------*
020500*    6000-EMITIR-FACTURA-VIAJE                                *
020600*    IMPLEMENTA Viaje.generarReporteFacturacion               *
020700*-----------------------------------------------------------*
020800 6000-EMITIR-FACTURA-VIAJE.
020900*---------------------------
021000     MOVE SPACES                       TO WS-LINEA.
021100     PERFORM 6900-WRITE-LISTADO.
021200      
021300     PERFORM 6100-LINEA-VIAJE-FECHA.
021400     PERFORM 6110-LINEA-CLIENTE-TIPO.
021500     PERFORM 6120-LINEA-RUTA-DISTANCIA.
021600     PERFORM 6130-LINEA-VEHICULO.
021700     PERFORM 6140-LINEA-DESGLOSE-TARIFA.
021800     PERFORM 6150-LINEA-RECARGOS.
021900     PERFORM 6160-LINEA-TOTAL-ESTADO.
022000     PERFORM 6170-LINEA-GENERADO.
022100      
022200 FIN-6000.
022300     EXIT.
022400      
022500 6100-LINEA-VIAJE-FECHA.
022600*-----------------------
022700     MOVE WCGXRPT-VJ-FECHA-VIAJE       TO WS-CGXRPT-VJFECHA.
022800      
022900     MOVE SPACES                       TO WS-LINEA.
023000     STRING
023100           'VIAJE: '            DELIMITED BY SIZE
023200           WCGXRPT-VJ-ID         DELIMITED BY '  '
023300       INTO WS-LINEA
023400     END-STRING.
023500     STRING
023600           'FECHA: '                       DELIMITED BY SIZE
023700           WS-VJF-DD                       DELIMITED BY SIZE
023800           '/'                             DELIMITED BY SIZE
023900           WS-VJF-MM                       DELIMITED BY SIZE
024000           '/'                             DELIMITED BY SIZE
024100           WS-VJF-AAAA                     DELIMITED BY SIZE
024200           ' '                             DELIMITED BY SIZE
024300           WS-VJF-HH                       DELIMITED BY SIZE
024400           ':'                             DELIMITED BY SIZE
024500           WS-VJF-MI                       DELIMITED BY SIZE
024600       INTO WS-LINEA(40:40)
024700     END-STRING.
024800     PERFORM 6900-WRITE-LISTADO.
024900      
025000 FIN-6100.
025100     EXIT.
025200      
025300 6110-LINEA-CLIENTE-TIPO.
025400*------------------------
025500     MOVE SPACES                       TO WS-CGXRPT-NOM-COMPLETO.
025600     STRING
025700           WCGXRPT-CLI-NOMBRE   DELIMITED BY '  '
025800           ' '                  DELIMITED BY SIZE
025900           WCGXRPT-CLI-APELLIDO DELIMITED BY '  '
026000       INTO WS-CGXRPT-NOM-COMPLETO
026100     END-STRING.
026200      
026300     MOVE SPACES                       TO WS-LINEA.
026400     STRING
026500           'CLIENTE: '          DELIMITED BY SIZE
026600           WS-CGXRPT-NOM-COMPLETO DELIMITED BY '  '
026700           ' ('                 DELIMITED BY SIZE
026800           WCGXRPT-CLI-CEDULA   DELIMITED BY '  '
026900           ')'                  DELIMITED BY SIZE
027000       INTO WS-LINEA
027100     END-STRING.
027200     STRING
027300           'TIPO: '             DELIMITED BY SIZE
027400           WCGXRPT-CLI-TIPO-CLIENTE DELIMITED BY '  '
027500       INTO WS-LINEA(60:40)
027600     END-STRING.
027700     PERFORM 6900-WRITE-LISTADO.
027800      
027900 FIN-6110.
028000     EXIT.
028100      
028200 6120-LINEA-RUTA-DISTANCIA.
028300*--------------------------
028400     MOVE SPACES                       TO WS-CGXRPT-RUTA.
028500     STRING
028600           WCGXRPT-VJ-ORIGEN    DELIMITED BY '  '
028700           ' -> '               DELIMITED BY SIZE
028800           WCGXRPT-VJ-DESTINO   DELIMITED BY '  '
028900       INTO WS-CGXRPT-RUTA
029000     END-STRING.
029100      
029200     MOVE WCGXRPT-VJ-DISTANCIA         TO WS-ED-DISTANCIA.
029300      
029400     MOVE SPACES                       TO WS-LINEA.
029500     STRING
029600           'RUTA: '             DELIMITED BY SIZE
029700           WS-CGXRPT-RUTA       DELIMITED BY '  '
029800       INTO WS-LINEA
029900     END-STRING.
030000     STRING
030100           'DISTANCIA: '        DELIMITED BY SIZE
030200           WS-ED-DISTANCIA      DELIMITED BY SIZE
030300           ' KM'                DELIMITED BY SIZE
030400       INTO WS-LINEA(60:40)
030500     END-STRING.
030600     PERFORM 6900-WRITE-LISTADO.
030700      
030800 FIN-6120.
030900     EXIT.
031000      
031100 6130-LINEA-VEHICULO.
031200*--------------------
031300     MOVE SPACES                       TO WS-LINEA.
031400     STRING
031500           'VEHICULO: '         DELIMITED BY SIZE
031600           WCGXRPT-VEH-TIPO-VEHICULO DELIMITED BY '  '
031700       INTO WS-LINEA
031800     END-STRING.
031900     PERFORM 6900-WRITE-LISTADO.
032000      
032100 FIN-6130.
032200     EXIT.
032300      
032400 6140-LINEA-DESGLOSE-TARIFA.
032500*---------------------------
032600     MOVE WCGXRPT-TARIFA-BASE-VEH      TO WS-ED-TARIFA-BASE-VEH.
032700     MOVE WCGXRPT-FACTOR-DISTANCIA     TO WS-ED-FACTOR-DISTANCIA.
032800     MOVE WCGXRPT-SUBTOTAL             TO WS-ED-SUBTOTAL.
032900      
033000     MOVE SPACES                       TO WS-LINEA.
033100     STRING
033200           '  TARIFA BASE VEHICULO: ' DELIMITED BY SIZE
033300           WS-ED-TARIFA-BASE-VEH       DELIMITED BY SIZE
033400           '   FACTOR DISTANCIA: '     DELIMITED BY SIZE
033500           WS-ED-FACTOR-DISTANCIA      DELIMITED BY SIZE
033600       INTO WS-LINEA
033700     END-STRING.
033800     PERFORM 6900-WRITE-LISTADO.
033900      
034000     MOVE SPACES                       TO WS-LINEA.
034100     STRING
034200           '  SUBTOTAL: '       DELIMITED BY SIZE
034300           WS-ED-SUBTOTAL       DELIMITED BY SIZE
034400       INTO WS-LINEA
034500     END-STRING.
034600     PERFORM 6900-WRITE-LISTADO.
034700      
034800     IF WCGXRPT-DESCUENTO-TOTAL > 0
034900        COMPUTE WS-ED-DESCUENTO-PCT =
035000                WCGXRPT-DESCUENTO-TOTAL * 100
035100        MOVE SPACES                    TO WS-LINEA
035200        STRING
035300              '  DESCUENTO CLIENTE: ' DELIMITED BY SIZE
035400              WS-ED-DESCUENTO-PCT      DELIMITED BY SIZE
035500              ' %'                     DELIMITED BY SIZE
035600          INTO WS-LINEA
035700        END-STRING
035800        PERFORM 6900-WRITE-LISTADO
035900     END-IF.
036000      
036100     IF WCGXRPT-SUBTOTAL NOT > CTE-TARIFA-MINIMA
036200        MOVE '  (SE APLICO LA TARIFA MINIMA DEL LOTE)' TO
036300                                                  WS-LINEA
036400        PERFORM 6900-WRITE-LISTADO
036500     END-IF.
036600      
036700 FIN-6140.
036800     EXIT.
036900      
037000 6150-LINEA-RECARGOS.
037100*--------------------
037200     IF WCGXRPT-ES-URGENTE = 'T' OR 't'
037300        MOVE '  URGENTE: +25%'         TO WS-LINEA
037400        PERFORM 6900-WRITE-LISTADO
037500     END-IF.
037600      
037700     IF WCGXRPT-ES-NOCTURNO = 'T' OR 't'
037800        MOVE '  NOCTURNO: +20%'        TO WS-LINEA
037900        PERFORM 6900-WRITE-LISTADO
038000     END-IF.
038100      
038200 FIN-6150.
038300     EXIT.
038400      
038500 6160-LINEA-TOTAL-ESTADO.
038600*------------------------
038700     MOVE WCGXRPT-TARIFA-TOTAL         TO WS-ED-TARIFA-TOTAL.
038800      
038900     MOVE SPACES                       TO WS-LINEA.
039000     STRING
039100           'TOTAL: '            DELIMITED BY SIZE
039200           WS-ED-TARIFA-TOTAL   DELIMITED BY SIZE
039300       INTO WS-LINEA
039400     END-STRING.
039500     PERFORM 6900-WRITE-LISTADO.
039600      
039700     MOVE SPACES                       TO WS-LINEA.
039800     STRING
039900           'ESTADO: '           DELIMITED BY SIZE
040000           WCGXRPT-VJ-ESTADO    DELIMITED BY '  '
040100       INTO WS-LINEA
040200     END-STRING.
040300     PERFORM 6900-WRITE-LISTADO.
040400      
040500 FIN-6160.
040600     EXIT.
040700      
040800 6170-LINEA-GENERADO.
040900*--------------------
041000     PERFORM 9500-TOMAR-FECHAHORA.
041100      
041200     MOVE SPACES                       TO WS-LINEA.
041300     STRING
041400           'Generado: '                    DELIMITED BY SIZE
041500           WS-HOY-AAAA                     DELIMITED BY SIZE
041600           '-'                             DELIMITED BY SIZE
041700           WS-HOY-MM                       DELIMITED BY SIZE
041800           '-'                             DELIMITED BY SIZE
041900           WS-HOY-DD                       DELIMITED BY SIZE
042000           ' '                             DELIMITED BY SIZE
042100           WS-HOY-HH                       DELIMITED BY SIZE
042200           ':'                             DELIMITED BY SIZE
042300           WS-HOY-MI                       DELIMITED BY SIZE
042400           ':'                             DELIMITED BY SIZE
042500           WS-HOY-SS                       DELIMITED BY SIZE
042600       INTO WS-LINEA
042700     END-STRING.
042800     PERFORM 6900-WRITE-LISTADO.
042900      
043000 FIN-6170.
043100     EXIT.
043200      
043300 6900-WRITE-LISTADO.
043400*--------------------
043500     WRITE REG-LISTADO-FD FROM WS-LINEA.
043600      
043700     EVALUATE TRUE
043800         WHEN 88-FS-LISTADO-OK
043900              ADD 1                    TO WS-CGXRPT-GRABADOS
044000         WHEN OTHER
044100              MOVE '6900-WRITE-LISTADO' TO WCGXCNC-PARRAFO
044200              MOVE 'LISTADO'           TO WCGXCNC-RECURSO
044300              MOVE 'WRITE'             TO WCGXCNC-OPERACION
044400              MOVE FS-LISTADO          TO WCGXCNC-CODRET
044500              MOVE WS-LINEA            TO WCGXCNC-MENSAJE
044600              CALL 'CGXCANC' USING WCGXCNC
044700     END-EVALUATE.
044800      
044900 FIN-6900.
045000     EXIT.
045100      
045200*-----------------------------------------------------------*
045300*    7100-EMITIR-CABECERA-RESUMEN                             *
045400*    IMPLEMENTA LA PRIMER MITAD DE                            *
045500*    SistemaTransporte.generarReporte (CABECERA + ESTADISTICAS*
045600*    GENERALES). EL QUIEBRE POR ESTADO SE ARMA LUEGO, UNA      *
045700*    LLAMADA RESESTADO POR CADA ESTADO (7200), Y EL QUIEBRE    *
045800*    DE DESTINOS UNA LLAMADA RESDESTIN POR CADA DESTINO (7300).*
045900*-----------------------------------------------------------*
046000 7100-EMITIR-CABECERA-RESUMEN.
046100*------------------------------
046200     MOVE '=== REPORTE CARGAEXPRESS ===' TO WS-LINEA.
046300     PERFORM 6900-WRITE-LISTADO.
046400      
046500     MOVE SPACES                       TO WS-LINEA.
046600     STRING
046700           'Empresa: '          DELIMITED BY SIZE
046800           CTE-EMPRESA-NOMBRE   DELIMITED BY '  '
046900           '  NIT: '            DELIMITED BY SIZE
047000           CTE-EMPRESA-NIT      DELIMITED BY '  '
047100       INTO WS-LINEA
047200     END-STRING.
047300     PERFORM 6900-WRITE-LISTADO.
047400      
047500     MOVE '-- ESTADISTICAS GENERALES --' TO WS-LINEA.
047600     PERFORM 6900-WRITE-LISTADO.
047700      
047800     MOVE SPACES                       TO WS-LINEA.
047900     MOVE WCGXRPT-TOT-CLIENTES         TO WS-ED-CANTIDAD-7.
048000     STRING
048100           'Total clientes: '   DELIMITED BY SIZE
048200           WS-ED-CANTIDAD-7     DELIMITED BY SIZE
048300       INTO WS-LIN-COL1
048400     END-STRING.
048500     MOVE WCGXRPT-TOT-CONDUCTORES      TO WS-ED-CANTIDAD-7.
048600     STRING
048700           'Total conductores: ' DELIMITED BY SIZE
048800           WS-ED-CANTIDAD-7      DELIMITED BY SIZE
048900       INTO WS-LIN-COL2
049000     END-STRING.
049100     PERFORM 6900-WRITE-LISTADO.
049200      
049300     MOVE SPACES                       TO WS-LINEA.
049400     MOVE WCGXRPT-TOT-VEHICULOS        TO WS-ED-CANTIDAD-7.
049500     STRING
049600           'Total vehiculos: '  DELIMITED BY SIZE
049700           WS-ED-CANTIDAD-7     DELIMITED BY SIZE
049800       INTO WS-LIN-COL1
049900     END-STRING.
050000     MOVE WCGXRPT-TOT-VIAJES           TO WS-ED-CANTIDAD-7.
050100     STRING
050200           'Total viajes: '     DELIMITED BY SIZE
050300           WS-ED-CANTIDAD-7     DELIMITED BY SIZE
050400       INTO WS-LIN-COL2
050500     END-STRING.
050600     PERFORM 6900-WRITE-LISTADO.
050700      
050800     MOVE WCGXRPT-INGRESOS-TOTALES     TO WS-ED-INGRESOS-TOTALES.
050900     MOVE SPACES                       TO WS-LINEA.
051000     STRING
051100           'Ingresos totales: '  DELIMITED BY SIZE
051200           WS-ED-INGRESOS-TOTALES DELIMITED BY SIZE
051300       INTO WS-LINEA
051400     END-STRING.
051500     PERFORM 6900-WRITE-LISTADO.
051600      
051700     MOVE 'Viajes por estado:'          TO WS-LINEA.
051800     PERFORM 6900-WRITE-LISTADO.
051900      
052000 FIN-7100.
052100     EXIT.
052200      
052300 7200-EMITIR-LINEA-ESTADO.
052400*-------------------------
052500     MOVE WCGXRPT-DET-CANTIDAD         TO WS-ED-CANTIDAD-7.
052600      
052700     MOVE SPACES                       TO WS-LINEA.
052800     STRING
052900           '  '                 DELIMITED BY SIZE
053000           WCGXRPT-DET-ETIQUETA DELIMITED BY '  '
053100           ': '                 DELIMITED BY SIZE
053200           WS-ED-CANTIDAD-7     DELIMITED BY SIZE
053300       INTO WS-LINEA
053400     END-STRING.
053500     PERFORM 6900-WRITE-LISTADO.
053600      
053700 FIN-7200.
053800     EXIT.
053900      
054000 7300-EMITIR-LINEA-DESTINO.
054100*--------------------------
054200     IF 88-DEST-1RA-VEZ-SI
054300        SET 88-DEST-1RA-VEZ-NO         TO TRUE
054400        MOVE '-- DESTINOS MAS FRECUENTES --' TO WS-LINEA
054500        PERFORM 6900-WRITE-LISTADO
054600     END-IF.
054700      
054800     MOVE WCGXRPT-DET-CANTIDAD         TO WS-ED-CANTIDAD-7.
054900      
055000     MOVE SPACES                       TO WS-LINEA.
055100     STRING
055200           WCGXRPT-DET-ETIQUETA DELIMITED BY '  '
055300           ' ('                 DELIMITED BY SIZE
055400           WS-ED-CANTIDAD-7     DELIMITED BY SIZE
055500           ' viajes)'           DELIMITED BY SIZE
055600       INTO WS-LINEA
055700     END-STRING.
055800     PERFORM 6900-WRITE-LISTADO.
055900      
056000 FIN-7300.
056100     EXIT.
056200      
056300*-----------------------------------------------------------*
056400*    9000-CERRAR-LISTADO                                     *
056500*-----------------------------------------------------------*
056600 9000-CERRAR-LISTADO.
056700*---------------------
056800     IF 88-OPEN-LISTADO-SI
056900        SET 88-OPEN-LISTADO-NO         TO TRUE
057000        CLOSE LISTADO
057100        EVALUATE TRUE
057200            WHEN 88-FS-LISTADO-OK
057300                 CONTINUE
057400            WHEN OTHER
057500                 MOVE '9000-CERRAR-LISTADO' TO WCGXCNC-PARRAFO
057600                 MOVE 'LISTADO'         TO WCGXCNC-RECURSO
057700                 MOVE 'CLOSE'           TO WCGXCNC-OPERACION
057800                 MOVE FS-LISTADO        TO WCGXCNC-CODRET
057900                 MOVE 'CIERRA LISTADO'  TO WCGXCNC-MENSAJE
058000                 CALL 'CGXCANC' USING WCGXCNC
058100        END-EVALUATE
058200     END-IF.
058300      
058400 FIN-9000.
058500     EXIT.
058600      
058700*-----------------------------------------------------------*
058800*    9500-TOMAR-FECHAHORA                                    *
058900*-----------------------------------------------------------*
059000 9500-TOMAR-FECHAHORA.
059100*----------------------
059200*        WS-HOY-HH/MI/SS REDEFINEN LOS MISMOS BYTES QUE
059300*        WS-HOY-HHMMSS: EL ACCEPT DE ABAJO YA LOS DEJA
059400*        DESGLOSADOS, NO HACE FALTA UN MOVE POSTERIOR.
059500     ACCEPT WS-HOY-9                   FROM DATE YYYYMMDD.
059600     ACCEPT WS-HOY-HHMMSS              FROM TIME.
059700      
059800 FIN-9500.
059900     EXIT.
