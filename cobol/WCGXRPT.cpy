000100*----------------------------------------------------------------*
000200*    COPY WCGXRPT                                                *
000300*    AREA DE COMUNICACION CON LA RUTINA DE REPORTES CGXRPTS      *
000400*    CGXRPTS ES DUEÑA DEL ARCHIVO LISTADO Y SE ABRE/CIERRA UNA   *
000500*    UNICA VEZ POR CORRIDA, DESPACHADA POR WCGXRPT-FUNCION       *
000600*----------------------------------------------------------------*
000700 01  WCGXRPT.
000800     05  WCGXRPT-FUNCION              PIC X(10).
000900         88  88-RPT-FUNC-ABRIR             VALUE 'ABRIR'.
001000         88  88-RPT-FUNC-FACTURA           VALUE 'FACTURA'.
001100         88  88-RPT-FUNC-RES-CABEC         VALUE 'RESCABEC'.
001200         88  88-RPT-FUNC-RES-ESTADO        VALUE 'RESESTADO'.
001300         88  88-RPT-FUNC-RES-DESTINO       VALUE 'RESDESTIN'.
001400         88  88-RPT-FUNC-CERRAR            VALUE 'CERRAR'.
001500     05  WCGXRPT-CODRET               PIC X(02) VALUE '00'.
001600*        --------  ENTRADA - FACTURA POR VIAJE  ------------------
001700     05  WCGXRPT-VJ-ID                PIC X(12).
001800     05  WCGXRPT-VJ-FECHA-VIAJE       PIC 9(12).
001900     05  WCGXRPT-CLI-NOMBRE           PIC X(50).
002000     05  WCGXRPT-CLI-APELLIDO         PIC X(50).
002100     05  WCGXRPT-CLI-CEDULA           PIC X(10).
002200     05  WCGXRPT-CLI-TIPO-CLIENTE     PIC X(12).
002300     05  WCGXRPT-VJ-ORIGEN            PIC X(100).
002400     05  WCGXRPT-VJ-DESTINO           PIC X(100).
002500     05  WCGXRPT-VJ-DISTANCIA         PIC S9(04)V9(02) COMP-3.
002600     05  WCGXRPT-VEH-TIPO-VEHICULO    PIC X(12).
002700     05  WCGXRPT-TARIFA-BASE-VEH      PIC S9(09)V9(02) COMP-3.
002800     05  WCGXRPT-FACTOR-DISTANCIA     PIC S9(1)V9(04) COMP-3.
002900     05  WCGXRPT-SUBTOTAL             PIC S9(09)V9(02) COMP-3.
003000     05  WCGXRPT-DESCUENTO-TOTAL      PIC S9(1)V9(04) COMP-3.
003100     05  WCGXRPT-ES-URGENTE           PIC X(01).
003200     05  WCGXRPT-ES-NOCTURNO          PIC X(01).
003300     05  WCGXRPT-TARIFA-TOTAL         PIC S9(09)V9(02) COMP-3.
003400     05  WCGXRPT-VJ-ESTADO            PIC X(12).
003500*        --------  ENTRADA - REPORTE RESUMEN FINAL ---------------
003600     05  WCGXRPT-TOT-CLIENTES         PIC 9(07) COMP.
003700     05  WCGXRPT-TOT-CONDUCTORES      PIC 9(07) COMP.
003800     05  WCGXRPT-TOT-VEHICULOS        PIC 9(07) COMP.
003900     05  WCGXRPT-TOT-VIAJES           PIC 9(07) COMP.
004000     05  WCGXRPT-INGRESOS-TOTALES     PIC S9(11)V9(02) COMP-3.
004100*        -------- ENTRADA - UNA LINEA DE DETALLE -----------------
004200*        (UNA CALL POR CADA ESTADO / CADA DESTINO, AL ESTILO DE
004300*        LOS QUIEBRES DE CONTROL DE CORTE01/TSTVTA01)
004400     05  WCGXRPT-DET-ETIQUETA         PIC X(100).
004500     05  WCGXRPT-DET-CANTIDAD         PIC 9(07) COMP.
004600     05  FILLER                       PIC X(10).
