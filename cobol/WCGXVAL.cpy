000100*----------------------------------------------------------------*
000200*    COPY WCGXVAL                                                *
000300*    AREA DE COMUNICACION CON LA RUTINA DE VALIDACIONES CGXVALD  *
000400*    UN UNICO PUNTO DE ENTRADA, DESPACHADO POR WCGXVAL-FUNCION   *
000500*    LOS CODIGOS DE ERROR SIGUEN EL CATALOGO DEL BANNER DE       *
000600*    CGXVALD.CBL                                                 *
000700*----------------------------------------------------------------*
000800 01  WCGXVAL.
000900     05  WCGXVAL-FUNCION              PIC X(10).
001000         88  88-VAL-FUNC-CLIENTE           VALUE 'VALCLIENTE'.
001100         88  88-VAL-FUNC-CONDUCTOR         VALUE 'VALCONDUCT'.
001200         88  88-VAL-FUNC-VEHICULO          VALUE 'VALVEHICUL'.
001300         88  88-VAL-FUNC-VIAJE             VALUE 'VALVIAJE'.
001400         88  88-VAL-FUNC-ELEGIBLE-CLI      VALUE 'ELEGCLI'.
001500         88  88-VAL-FUNC-AUTORIZ-LIC       VALUE 'AUTORIZLIC'.
001600     05  WCGXVAL-COD-ERROR            PIC X(04) VALUE '0000'.
001700         88  88-VAL-SIN-ERROR              VALUE '0000'.
001800     05  WCGXVAL-MSG-ERROR            PIC X(60) VALUE SPACES.
001900     05  WCGXVAL-FECHA-HOY            PIC 9(08).
002000*        --------  PERSONA (CLIENTE O CONDUCTOR)  ---------------
002100     05  WCGXVAL-CEDULA               PIC X(10).
002200     05  WCGXVAL-NOMBRE                PIC X(50).
002300     05  WCGXVAL-APELLIDO              PIC X(50).
002400     05  WCGXVAL-TELEFONO              PIC X(15).
002500     05  WCGXVAL-EMAIL                 PIC X(60).
002600     05  WCGXVAL-FECHA-NAC             PIC 9(08).
002700     05  WCGXVAL-EDAD-CALC             PIC 9(03) COMP.
002800*        --------  CLIENTE  --------------------------------------
002900     05  WCGXVAL-CLI-TIPO-CLIENTE      PIC X(12).
003000     05  WCGXVAL-CLI-EMPRESA           PIC X(100).
003100     05  WCGXVAL-CLI-ACTIVO            PIC X(05).
003200     05  WCGXVAL-CLI-VIAJES-REALIZ     PIC 9(05) COMP.
003300*        --------  CONDUCTOR -------------------------------------
003400     05  WCGXVAL-CON-LICENCIA          PIC X(15).
003500     05  WCGXVAL-CON-TIPO-LICENCIA     PIC X(02).
003600     05  WCGXVAL-CON-ANOS-EXPER        PIC 9(02) COMP.
003700     05  WCGXVAL-CON-VENC-LICENCIA     PIC 9(08).
003800*        --------  VEHICULO --------------------------------------
003900     05  WCGXVAL-VEH-PLACA             PIC X(06).
004000     05  WCGXVAL-VEH-TIPO-VEHICULO     PIC X(12).
004100     05  WCGXVAL-VEH-VENC-SOAT         PIC 9(08).
004200     05  WCGXVAL-VEH-ULTIMA-REV        PIC 9(08).
004300     05  WCGXVAL-VEH-KILOMETRAJE       PIC S9(07)V9(01) COMP-3.
004400     05  WCGXVAL-VEH-DISPONIBLE        PIC X(05).
004500     05  WCGXVAL-VEH-DIAS-A-SOAT       PIC S9(05) COMP.
004600     05  WCGXVAL-VEH-MANTEN-VENCIDO    PIC X(01).
004700*        -------- VIAJE ------------------------------------------
004800     05  WCGXVAL-VJ-ORIGEN             PIC X(100).
004900     05  WCGXVAL-VJ-DESTINO            PIC X(100).
005000     05  WCGXVAL-VJ-DISTANCIA          PIC S9(04)V9(02) COMP-3.
005100     05  WCGXVAL-VJ-ESTADO             PIC X(12).
005200     05  WCGXVAL-VJ-FECHA-VIAJE        PIC 9(12).
005300     05  WCGXVAL-VJ-DURACION-CALC      PIC 9(05) COMP.
005400*        -------- AUTORIZACION LICENCIA / VEHICULO ---------------
005500     05  WCGXVAL-LIC-AUTORIZADA        PIC X(01).
005600     05  FILLER                        PIC X(10).
