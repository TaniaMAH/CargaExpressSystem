000100*----------------------------------------------------------------*
000200*    COPY WCGXTAR                                                *
000300*    AREA DE COMUNICACION CON LA RUTINA DE TARIFAS CGXTARF       *
000400*    UN UNICO PUNTO DE ENTRADA, DESPACHADO POR WCGXTAR-FUNCION   *
000500*----------------------------------------------------------------*
000600 01  WCGXTAR.
000700     05  WCGXTAR-FUNCION              PIC X(10).
000800         88  88-TAR-FUNC-TARIFA-VIAJE      VALUE 'TARIFAVJE'.
000900         88  88-TAR-FUNC-BONO-CHOFER       VALUE 'BONOCHOFER'.
001000         88  88-TAR-FUNC-COSTO-COMB        VALUE 'COSTOCOMB'.
001100     05  WCGXTAR-CODRET               PIC X(02) VALUE '00'.
001200         88  88-TAR-CODRET-OK              VALUE '00'.
001300*        --------  ENTRADA - VIAJE / VEHICULO / CLIENTE  --------
001400     05  WCGXTAR-DISTANCIA            PIC S9(04)V9(02) COMP-3.
001500     05  WCGXTAR-COSTO-ADICIONAL      PIC S9(07)V9(02) COMP-3.
001600     05  WCGXTAR-ES-URGENTE           PIC X(01).
001700     05  WCGXTAR-HORA-VIAJE           PIC 9(02).
001800     05  WCGXTAR-TIPO-CLASE-VEH       PIC X(18).
001900         88  88-VEH-ES-CARGA-TAR          VALUE 'VehiculoCarga'.
002000         88  88-VEH-ES-PASAJ-TAR        VALUE 'VehiculoPasajeros'.
002100     05  WCGXTAR-TIPO-VEHICULO        PIC X(12).
002200     05  WCGXTAR-ANO-VEHICULO         PIC 9(04).
002300     05  WCGXTAR-ANO-ACTUAL           PIC 9(04).
002400     05  WCGXTAR-VP-NUM-PASAJEROS     PIC 9(02).
002500     05  WCGXTAR-VP-NIVEL-COMOD       PIC X(10).
002600     05  WCGXTAR-VP-TIENE-AIRE        PIC X(01).
002700     05  WCGXTAR-VP-TIENE-ENTRETEN    PIC X(01).
002800     05  WCGXTAR-VP-TIENE-WIFI        PIC X(01).
002900     05  WCGXTAR-VP-ACCESO-DISCAP     PIC X(01).
003000     05  WCGXTAR-VP-TIPO-COMBUST      PIC X(10).
003100     05  WCGXTAR-VC-PESO-MAXIMO       PIC S9(06)V9(02) COMP-3.
003200     05  WCGXTAR-CLI-TIPO-CLIENTE     PIC X(12).
003300     05  WCGXTAR-CLI-VIAJES-REALIZ    PIC 9(05) COMP.
003400*        --------  ENTRADA - CONDUCTOR (FUNCION BONOCHOFER)  ----
003500     05  WCGXTAR-CON-ANOS-EXPER       PIC 9(02) COMP.
003600     05  WCGXTAR-CON-TIPO-LICENCIA    PIC X(02).
003700     05  WCGXTAR-CON-CALIFICACION     PIC S9(1)V9(02) COMP-3.
003800     05  WCGXTAR-CON-SALARIO-BASE     PIC S9(09)V9(02) COMP-3.
003900*        --------  ENTRADA - COMBUSTIBLE (FUNCION COSTOCOMB)  ---
004000     05  WCGXTAR-CONSUMO-COMBUST      PIC S9(03)V9(02) COMP-3.
004100     05  WCGXTAR-PRECIO-COMBUST       PIC S9(05)V9(02) COMP-3.
004200*        --------  SALIDA - DESGLOSE PARA FACTURA  --------------
004300     05  WCGXTAR-TARIFA-BASE-VEH      PIC S9(09)V9(02) COMP-3.
004400     05  WCGXTAR-FACTOR-DISTANCIA     PIC S9(1)V9(04) COMP-3.
004500     05  WCGXTAR-DESCUENTO-TOTAL      PIC S9(1)V9(04) COMP-3.
004600     05  WCGXTAR-ES-NOCTURNO-CALC     PIC X(01).
004700     05  WCGXTAR-SUBTOTAL             PIC S9(09)V9(02) COMP-3.
004800*        --------  SALIDA - RESULTADO PRINCIPAL  ----------------
004900     05  WCGXTAR-TARIFA-TOTAL         PIC S9(09)V9(02) COMP-3.
005000     05  WCGXTAR-BONIFICACION         PIC S9(09)V9(02) COMP-3.
005100     05  WCGXTAR-SALARIO-TOTAL        PIC S9(09)V9(02) COMP-3.
005200     05  WCGXTAR-COSTO-COMBUSTIBLE    PIC S9(07)V9(02) COMP-3.
005300     05  FILLER                       PIC X(10).
