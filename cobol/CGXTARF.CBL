000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CGXTARF.
000400 AUTHOR.       EDUARDO PALMEYRO.
000500 INSTALLATION. CARGAEXPRESS.
000600 DATE-WRITTEN. 12/06/1989.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - AREA DE SISTEMAS CARGAEXPRESS.
000900*-----------------------------------------------------------*
001000* RUTINA DE TARIFAS CARGAEXPRESS.                             *
001100* CALCULA:                                                    *
001200*   - TARIFA BASE DEL VEHICULO (PASAJEROS O CARGA)             *
001300*   - FACTOR DE DESCUENTO POR TRAMO DE DISTANCIA               *
001400*   - TARIFA FRECUENTE/ESTANDAR CON DESCUENTOS DE CLIENTE      *
001500*   - TARIFA FINAL DE UN VIAJE (RECARGOS URGENTE/NOCTURNO)      *
001600*   - BONIFICACION Y SALARIO TOTAL DEL CONDUCTOR                *
001700*   - COSTO DE COMBUSTIBLE DE UN VIAJE                          *
001800* ES INVOCADA UNICAMENTE POR CGXLOTE (CALL 'CGXTARF').          *
001900*-----------------------------------------------------------*
002000*    NOTA (MEMO COMERCIAL 04/1996, VER CGX-0112 MAS ABAJO):     *
002100*    COMERCIAL NUNCA DEFINIO UNA FORMULA PROPIA DE TARIFA BASE  *
002200*    PARA VEHICULOS DE CARGA NI UN ESQUEMA DE TARIFA ESTANDAR   *
002300*    DISTINTO PARA CLIENTE OCASIONAL. A FALTA DE TABLA PROPIA,  *
002400*    ESTA RUTINA CALCULA LA TARIFA ESTANDAR SIN DESCUENTO CON   *
002500*    LA MISMA FORMA QUE LA TARIFA DE CLIENTE FRECUENTE (TARIFA  *
002600*    POR KM X TRAMO DE DISTANCIA X TARIFA MINIMA). SI COMERCIAL *
002700*    DEFINE UNA FORMULA PROPIA, AVISAR A SISTEMAS PARA AJUSTAR. *
002800*-----------------------------------------------------------*
002900*    HISTORIAL DE CAMBIOS                                    *
003000*    12/06/1989 EPA CGX-0006 ALTA DEL PROGRAMA.               *    CGX0006
003100*    03/02/1991 EPA CGX-0044 SE AGREGA TARIFA VEHICULOPASAJEROS*   CGX0044
003200*               POR NIVEL DE COMODIDAD Y EFICIENCIA.           *
003300*    21/11/1993 LFG CGX-0087 SE AGREGA BONIFICACION DE CHOFER. *   CGX0087
003400*    04/04/1996 LFG CGX-0112 SE AGREGA TARIFA VEHICULOCARGA     *  CGX0112
003500*               (VER NOTA DEL BANNER MAS ARRIBA).               *
003600*    17/07/1997 LFG CGX-0130 SE AGREGA CALCULO DE COSTO DE      *  CGX0130
003700*               COMBUSTIBLE POR VIAJE.                         *
003800*    09/11/1998 EPA CGX-0201 REVISION Y2K: SIN CAMBIOS, ESTA    *  CGX0201
003900*               RUTINA NO ALMACENA FECHAS DE 2 DIGITOS.         *
004000*    22/05/2002 EPA CGX-0260 SE CORRIGE EL TOPE DEL DESCUENTO   *  CGX0260
004100*               ACUMULADO DE CLIENTE A 0,60 (ANTES SIN TOPE).   *
004200*    18/03/2006 LFG CGX-0318 SE REDONDEA LA TARIFA FINAL AL     *  CGX0318
004300*               CENTENAR MAS CERCANO, NO SOLO LA DE LA          *
004400*               ESTRATEGIA DE PRECIO.                           *
004500*-----------------------------------------------------------*
004600      
004700 ENVIRONMENT DIVISION.
004800*-------------------------------------------------------------*
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200      
005300 DATA DIVISION.
005400*-------------------------------------------------------------*
005500 WORKING-STORAGE SECTION.
005600*-------------------------------------------------------------*
005700*        --------  TABLA DE TARIFA BASE POR TIPO DE VEHICULO --
005800 01  WT-TARIFA-BASE-TIPO.
005900     05  FILLER PIC X(12) VALUE 'MOTOCICLETA'.
006000     05  FILLER PIC 9(07) VALUE 0015000.
006100     05  FILLER PIC X(12) VALUE 'AUTOMOVIL'.
006200     05  FILLER PIC 9(07) VALUE 0025000.
006300     05  FILLER PIC X(12) VALUE 'CAMIONETA'.
006400     05  FILLER PIC 9(07) VALUE 0035000.
006500     05  FILLER PIC X(12) VALUE 'TAXI'.
006600     05  FILLER PIC 9(07) VALUE 0020000.
006700     05  FILLER PIC X(12) VALUE 'FURGON'.
006800     05  FILLER PIC 9(07) VALUE 0045000.
006900     05  FILLER PIC X(12) VALUE 'CAMION'.
007000     05  FILLER PIC 9(07) VALUE 0080000.
007100     05  FILLER PIC X(12) VALUE 'BUS'.
007200     05  FILLER PIC 9(07) VALUE 0060000.
007300 01  WT-TARIFA-BASE-TIPO-RD REDEFINES WT-TARIFA-BASE-TIPO.
007400     05  WT-TBT-ELEM  OCCURS 7 TIMES INDEXED BY IDX-TBT.
007500         10  WT-TBT-TIPO-VEHICULO     PIC X(12).
007600         10  WT-TBT-TARIFA-BASE       PIC 9(07).
007700      
007800 01  WS-CGXTARF-AUX.
007900     05  WS-TARF-BONO-BASE            PIC S9(09)V9(02) COMP-3
008000                                       VALUE 0.
008100     05  WS-TARF-FACT-LICENCIA        PIC S9(01)V9(02) COMP-3
008200                                       VALUE 0.
008300     05  WS-TARF-BONO-CALIFIC         PIC S9(09)V9(02) COMP-3
008400                                       VALUE 0.
008500     05  WS-TARF-FACT-PASAJEROS       PIC S9(01)V9(04) COMP-3
008600                                       VALUE 0.
008700     05  WS-TARF-FACT-EFICIENCIA      PIC S9(01)V9(04) COMP-3
008800                                       VALUE 0.
008900     05  WS-TARF-DESC-CLIENTE         PIC S9(01)V9(04) COMP-3
009000                                       VALUE 0.
009100*        --------  REDEFINE - VISTA DE AUDITORIA DEL DESCUENTO
009200     05  WS-TARF-DESC-CLIENTE-RD REDEFINES WS-TARF-DESC-CLIENTE
009300                                       PIC S9(01)V9(04) COMP-3.
009400     05  WS-TARF-TARIFA-CALCULADA     PIC S9(09)V9(02) COMP-3
009500                                       VALUE 0.
009600*        --------  REDEFINE - VISTA ENTERA DEL CALCULADO -----
009700     05  WS-TARF-TARIFA-CALC-RD REDEFINES WS-TARF-TARIFA-CALCULADA
009800                                       PIC S9(09)V9(02) COMP-3.
009900     05  WS-TARF-TARIFA-MINIMA        PIC S9(09)V9(02) COMP-3
010000                                       VALUE 12000.
010100     05  WS-TARF-TARIFA-BASE-100      PIC S9(09) COMP VALUE 0.
010200     05  FILLER                       PIC X(08).
010300      
010400 77  WS-TARF-IDX                      PIC 9(02) COMP VALUE 0.
010500      
010600*-------------------------------------------------------------*
010700 LINKAGE SECTION.
010800*-------------------------------------------------------------*
010900 COPY WCGXTAR.
011000      
011100*-------------------------------------------------------------*
011200 PROCEDURE DIVISION USING WCGXTAR.
011300*-------------------------------------------------------------*
011400      
011500 0000-CUERPO-PRINCIPAL SECTION.
011600*-----------------------------
011700      
011800     MOVE '00'                        TO WCGXTAR-CODRET.
011900      
012000     EVALUATE TRUE
012100         WHEN 88-TAR-FUNC-TARIFA-VIAJE
012200              PERFORM 3600-TARIFA-FINAL-VIAJE
012300         WHEN 88-TAR-FUNC-BONO-CHOFER
012400              PERFORM 3400-CALC-BONIFICACION-CHOFER
012500         WHEN 88-TAR-FUNC-COSTO-COMB
012600              PERFORM 3500-CALC-COSTO-COMBUSTIBLE
012700         WHEN OTHER
012800              MOVE '99'                TO WCGXTAR-CODRET
012900     END-EVALUATE.
013000      
013100     GOBACK.
013200      
013300*-----------------------------------------------------------*
013400*    3000-CALCULAR-TARIFA                                    *
013500*    IMPLEMENTA LA TARIFA DE CLIENTE FRECUENTE, LA UNICA CON  *
013600*    FORMULA DEFINIDA POR COMERCIAL. LA TARIFA ESTANDAR (SIN  *
013700*    DESCUENTO, VEHICULOS DE CARGA) USA LA MISMA FORMA CON EL *
013750*    DESCUENTO FORZADO A CERO (VER CGX-0112).                 *
013800*-----------------------------------------------------------*
013900 3000-CALCULAR-TARIFA.
014000*----------------------
014100      
014200     IF WCGXTAR-DISTANCIA NOT > 0
014300        MOVE WS-TARF-TARIFA-MINIMA    TO WCGXTAR-TARIFA-BASE-VEH
014400        GO TO FIN-3000
014500     END-IF.
014600      
014700     IF 88-VEH-ES-CARGA-TAR
014800        PERFORM 3200-TARIFA-BASE-CARGA
014900     ELSE
015000        PERFORM 3100-TARIFA-BASE-PASAJEROS
015100     END-IF.
015200      
015300     PERFORM 3300-FACTOR-DISTANCIA.
015400      
015500     COMPUTE WS-TARF-TARIFA-CALCULADA ROUNDED =
015600             WCGXTAR-TARIFA-BASE-VEH * WCGXTAR-DISTANCIA
015700                                      * WCGXTAR-FACTOR-DISTANCIA.
015800      
015900     IF 88-VEH-ES-CARGA-TAR
016000        MOVE 0                       TO WCGXTAR-DESCUENTO-TOTAL
016100     ELSE
016200        PERFORM 3350-DESCUENTO-CLIENTE
016300     END-IF.
016400      
016500     IF WCGXTAR-DESCUENTO-TOTAL > 0
016600        COMPUTE WS-TARF-TARIFA-CALCULADA ROUNDED =
016700                WS-TARF-TARIFA-CALCULADA *
016800                (1 - WCGXTAR-DESCUENTO-TOTAL)
016900     END-IF.
017000      
017100     IF WS-TARF-TARIFA-CALCULADA < WS-TARF-TARIFA-MINIMA
017200        MOVE WS-TARF-TARIFA-MINIMA    TO WS-TARF-TARIFA-CALCULADA
017300     END-IF.
017400      
017500*        REDONDEO AL CENTENAR MAS CERCANO
017600     COMPUTE WS-TARF-TARIFA-BASE-100 ROUNDED =
017700             WS-TARF-TARIFA-CALCULADA / 100.
017800     COMPUTE WCGXTAR-SUBTOTAL = WS-TARF-TARIFA-BASE-100 * 100.
017900      
018000 FIN-3000.
018100     EXIT.
018200      
018300*-----------------------------------------------------------*
018400*    3100-TARIFA-BASE-PASAJEROS                               *
018500*-----------------------------------------------------------*
018600 3100-TARIFA-BASE-PASAJEROS.
018700*----------------------------
018800      
018900     SET IDX-TBT                      TO 1.
019000     SEARCH WT-TBT-ELEM
019100         AT END
019200             MOVE 25000               TO WCGXTAR-TARIFA-BASE-VEH
019300         WHEN WT-TBT-TIPO-VEHICULO (IDX-TBT) =
019400                 WCGXTAR-TIPO-VEHICULO
019500             MOVE WT-TBT-TARIFA-BASE (IDX-TBT)
019600                                       TO WCGXTAR-TARIFA-BASE-VEH
019700     END-SEARCH.
019800      
019900     COMPUTE WS-TARF-FACT-PASAJEROS =
020000         1 + (WCGXTAR-VP-NUM-PASAJEROS / 10) * 0.1.
020100      
020200     MOVE 1                           TO WS-TARF-FACT-EFICIENCIA.
020300      
020400     EVALUATE WCGXTAR-VP-NIVEL-COMOD
020500         WHEN 'Lujo'
020600             ADD 0.25 TO WS-TARF-FACT-EFICIENCIA
020700         WHEN 'Premium'
020800             ADD 0.15 TO WS-TARF-FACT-EFICIENCIA
020900         WHEN 'Estandar'
021000             ADD 0.05 TO WS-TARF-FACT-EFICIENCIA
021100         WHEN OTHER
021200             CONTINUE
021300     END-EVALUATE.
021400      
021500     IF WCGXTAR-VP-TIENE-AIRE = 'S'
021600        ADD 0.05 TO WS-TARF-FACT-EFICIENCIA
021700     END-IF.
021800     IF WCGXTAR-VP-TIENE-ENTRETEN = 'S'
021900        ADD 0.05 TO WS-TARF-FACT-EFICIENCIA
022000     END-IF.
022100     IF WCGXTAR-VP-TIENE-WIFI = 'S'
022200        ADD 0.03 TO WS-TARF-FACT-EFICIENCIA
022300     END-IF.
022400     IF WCGXTAR-VP-ACCESO-DISCAP = 'S'
022500        ADD 0.08 TO WS-TARF-FACT-EFICIENCIA
022600     END-IF.
022700     IF WCGXTAR-VP-TIPO-COMBUST = 'Electrico' OR
022800        WCGXTAR-VP-TIPO-COMBUST = 'Hibrido'
022900        ADD 0.10 TO WS-TARF-FACT-EFICIENCIA
023000     END-IF.
023100      
023200     COMPUTE WS-TARF-IDX = WCGXTAR-ANO-ACTUAL -
023300                            WCGXTAR-ANO-VEHICULO.
023400     IF WS-TARF-IDX > 8
023500        SUBTRACT 0.15 FROM WS-TARF-FACT-EFICIENCIA
023600     ELSE
023700        IF WS-TARF-IDX > 4
023800           SUBTRACT 0.08 FROM WS-TARF-FACT-EFICIENCIA
023900        END-IF
024000     END-IF.
024100      
024200     IF WS-TARF-FACT-EFICIENCIA < 0.80
024300        MOVE 0.80                     TO WS-TARF-FACT-EFICIENCIA
024400     END-IF.
024500     IF WS-TARF-FACT-EFICIENCIA > 1.30
024600        MOVE 1.30                     TO WS-TARF-FACT-EFICIENCIA
024700     END-IF.
024800      
024900     COMPUTE WCGXTAR-TARIFA-BASE-VEH ROUNDED =
025000             WCGXTAR-TARIFA-BASE-VEH * WS-TARF-FACT-PASAJEROS
025100                                      * WS-TARF-FACT-EFICIENCIA.
025200      
025300 FIN-3100.
025400     EXIT.
025500      
025600*-----------------------------------------------------------*
025700*    3200-TARIFA-BASE-CARGA - VER NOTA DEL BANNER DE ESTE     *
025800*    PROGRAMA. NO HAY FACTOR DE PESO/COMODIDAD: LA            *
025900*    TARIFA BASE DE CARGA ES LA MISMA TABLA DE TIPO-VEHICULO  *
026000*    QUE PASAJEROS, SIN AJUSTES ADICIONALES.                  *
026100*-----------------------------------------------------------*
026200 3200-TARIFA-BASE-CARGA.
026300*------------------------
026400      
026500     SET IDX-TBT                      TO 1.
026600     SEARCH WT-TBT-ELEM
026700         AT END
026800             MOVE 35000               TO WCGXTAR-TARIFA-BASE-VEH
026900         WHEN WT-TBT-TIPO-VEHICULO (IDX-TBT) =
027000                 WCGXTAR-TIPO-VEHICULO
027100             MOVE WT-TBT-TARIFA-BASE (IDX-TBT)
027200                                       TO WCGXTAR-TARIFA-BASE-VEH
027300     END-SEARCH.
027400      
027500 FIN-3200.
027600     EXIT.
027700      
027800*-----------------------------------------------------------*
027900*    3300-FACTOR-DISTANCIA                                   *
028000*-----------------------------------------------------------*
028100 3300-FACTOR-DISTANCIA.
028200*------------------------
028300      
028400     MOVE 1                           TO WCGXTAR-FACTOR-DISTANCIA.
028500      
028600     IF WCGXTAR-DISTANCIA > 0
028700        IF WCGXTAR-DISTANCIA > 500
028800           MOVE 0.85 TO WCGXTAR-FACTOR-DISTANCIA
028900        ELSE
029000           IF WCGXTAR-DISTANCIA > 200
029100              MOVE 0.92 TO WCGXTAR-FACTOR-DISTANCIA
029200           ELSE
029300              IF WCGXTAR-DISTANCIA > 50
029400                 MOVE 0.97 TO WCGXTAR-FACTOR-DISTANCIA
029500              END-IF
029600           END-IF
029700        END-IF
029800     END-IF.
029900      
030000 FIN-3300.
030100     EXIT.
030200      
030300*-----------------------------------------------------------*
030400*    3350-DESCUENTO-CLIENTE                                  *
030500*-----------------------------------------------------------*
030600 3350-DESCUENTO-CLIENTE.
030700*------------------------
030800      
030900     EVALUATE WCGXTAR-CLI-TIPO-CLIENTE
031000         WHEN 'FRECUENTE'    MOVE 0.15 TO WS-TARF-DESC-CLIENTE
031100         WHEN 'CORPORATIVO'  MOVE 0.20 TO WS-TARF-DESC-CLIENTE
031200         WHEN 'VIP'          MOVE 0.25 TO WS-TARF-DESC-CLIENTE
031300         WHEN OTHER          MOVE 0    TO WS-TARF-DESC-CLIENTE
031400     END-EVALUATE.
031500      
031600     IF WCGXTAR-CLI-VIAJES-REALIZ >= 20
031700        ADD 0.05 TO WS-TARF-DESC-CLIENTE
031800     END-IF.
031900      
032000     IF WCGXTAR-CLI-TIPO-CLIENTE = 'VIP' AND
032100        WCGXTAR-CLI-VIAJES-REALIZ > 50
032200        ADD 0.05 TO WS-TARF-DESC-CLIENTE
032300     END-IF.
032400      
032500     IF WS-TARF-DESC-CLIENTE > 0.60
032600        MOVE 0.60                     TO WS-TARF-DESC-CLIENTE
032700     END-IF.
032800      
032900     MOVE WS-TARF-DESC-CLIENTE        TO WCGXTAR-DESCUENTO-TOTAL.
033000      
033100 FIN-3350.
033200     EXIT.
033300      
033400*-----------------------------------------------------------*
033500*    3400-CALC-BONIFICACION-CHOFER                            *
033600*-----------------------------------------------------------*
033700 3400-CALC-BONIFICACION-CHOFER.
033800*--------------------------------
033900      
034000     COMPUTE WS-TARF-BONO-BASE =
034100             WCGXTAR-CON-ANOS-EXPER * 50000.
034200      
034300     EVALUATE WCGXTAR-CON-TIPO-LICENCIA
034400         WHEN 'A1' MOVE 1.0 TO WS-TARF-FACT-LICENCIA
034500         WHEN 'A2' MOVE 1.1 TO WS-TARF-FACT-LICENCIA
034600         WHEN 'B1' MOVE 1.2 TO WS-TARF-FACT-LICENCIA
034700         WHEN 'B2' MOVE 1.5 TO WS-TARF-FACT-LICENCIA
034800         WHEN 'B3' MOVE 1.8 TO WS-TARF-FACT-LICENCIA
034900         WHEN 'C1' MOVE 1.3 TO WS-TARF-FACT-LICENCIA
035000         WHEN 'C2' MOVE 1.6 TO WS-TARF-FACT-LICENCIA
035100         WHEN 'C3' MOVE 2.0 TO WS-TARF-FACT-LICENCIA
035200         WHEN OTHER MOVE 1.0 TO WS-TARF-FACT-LICENCIA
035300     END-EVALUATE.
035400      
035500     IF WCGXTAR-CON-CALIFICACION >= 4.50
035600        COMPUTE WS-TARF-BONO-CALIFIC = WS-TARF-BONO-BASE * 0.10
035700     ELSE
035800        MOVE 0                        TO WS-TARF-BONO-CALIFIC
035900     END-IF.
036000      
036100     COMPUTE WCGXTAR-BONIFICACION ROUNDED =
036200             WS-TARF-BONO-BASE * WS-TARF-FACT-LICENCIA +
036300             WS-TARF-BONO-CALIFIC.
036400      
036500     COMPUTE WCGXTAR-SALARIO-TOTAL ROUNDED =
036600             WCGXTAR-CON-SALARIO-BASE + WCGXTAR-BONIFICACION.
036700      
036800 FIN-3400.
036900     EXIT.
037000      
037100*-----------------------------------------------------------*
037200*    3500-CALC-COSTO-COMBUSTIBLE                              *
037300*-----------------------------------------------------------*
037400 3500-CALC-COSTO-COMBUSTIBLE.
037500*------------------------------
037600      
037700     IF WCGXTAR-DISTANCIA > 0 AND WCGXTAR-CONSUMO-COMBUST > 0
037800        COMPUTE WCGXTAR-COSTO-COMBUSTIBLE ROUNDED =
037900                WCGXTAR-DISTANCIA * WCGXTAR-CONSUMO-COMBUST *
038000                WCGXTAR-PRECIO-COMBUST
038100     ELSE
038200        MOVE 0                        TO WCGXTAR-COSTO-COMBUSTIBLE
038300     END-IF.
038400      
038500 FIN-3500.
038600     EXIT.
038700      
038800*-----------------------------------------------------------*
038900*    3600-TARIFA-FINAL-VIAJE                                  *
039000*    IMPLEMENTA Viaje.calcularTarifa: TARIFA DE LA ESTRATEGIA  *
039100*    + COSTO ADICIONAL, RECARGO URGENTE (+25%), RECARGO        *
039200*    NOCTURNO (+20%, RE-DERIVADO DE LA HORA), REDONDEO FINAL   *
039300*    AL CENTENAR MAS CERCANO.                                  *
039400*-----------------------------------------------------------*
039500 3600-TARIFA-FINAL-VIAJE.
039600*--------------------------
039700      
039800     PERFORM 3000-CALCULAR-TARIFA.
039900     PERFORM 3610-DERIVAR-NOCTURNO.
040000      
040100     COMPUTE WS-TARF-TARIFA-CALCULADA =
040200             WCGXTAR-SUBTOTAL + WCGXTAR-COSTO-ADICIONAL.
040300      
040400     IF WCGXTAR-ES-URGENTE = 'S'
040500        COMPUTE WS-TARF-TARIFA-CALCULADA ROUNDED =
040600                WS-TARF-TARIFA-CALCULADA * 1.25
040700     END-IF.
040800      
040900     IF WCGXTAR-ES-NOCTURNO-CALC = 'S'
041000        COMPUTE WS-TARF-TARIFA-CALCULADA ROUNDED =
041100                WS-TARF-TARIFA-CALCULADA * 1.20
041200     END-IF.
041300      
041400     COMPUTE WS-TARF-TARIFA-BASE-100 ROUNDED =
041500             WS-TARF-TARIFA-CALCULADA / 100.
041600     COMPUTE WCGXTAR-TARIFA-TOTAL =
041700             WS-TARF-TARIFA-BASE-100 * 100.
041800      
041900 FIN-3600.
042000     EXIT.
042100      
042200*-----------------------------------------------------------*
042300*    3610-DERIVAR-NOCTURNO - NUNCA SE CONFIA EL VALOR         *
042400*    GRABADO; SIEMPRE SE RECALCULA DESDE LA HORA DEL VIAJE.   *
042500*-----------------------------------------------------------*
042600 3610-DERIVAR-NOCTURNO.
042700*------------------------
042800      
042900     IF WCGXTAR-HORA-VIAJE >= 22 OR WCGXTAR-HORA-VIAJE < 6
043000        MOVE 'S'                      TO WCGXTAR-ES-NOCTURNO-CALC
043100     ELSE
043200        MOVE 'N'                      TO WCGXTAR-ES-NOCTURNO-CALC
043300     END-IF.
043400      
043500 FIN-3610.
043600     EXIT.
