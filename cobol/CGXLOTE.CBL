000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CGXLOTE.
000400 AUTHOR.       EDUARDO PALMEYRO.
000500 INSTALLATION. CARGAEXPRESS.
000600 DATE-WRITTEN. 12/06/1989.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - AREA DE SISTEMAS CARGAEXPRESS.
000900*-----------------------------------------------------------*
001000* LOTE NOCTURNO PRINCIPAL DE CARGAEXPRESS.                    *
001100* CARGA LOS CUATRO MAESTROS PLANOS (CLIENTES/CONDUCTORES/     *
001200* VEHICULOS/VIAJES, SEPARADOS POR '|'), VALIDA CADA ALTA A    *
001300* TRAVES DE CGXVALD, PROCESA EL CICLO DE VIDA DE LOS VIAJES   *
001400* (INICIO / FIN / CANCELACION) TARIFANDO A TRAVES DE CGXTARF, *
001500* ACUMULA LOS TOTALES DE CONTROL Y LAS ESTADISTICAS DEL LOTE, *
001600* EMITE LA FACTURA DE CADA VIAJE FINALIZADO Y EL REPORTE      *
001700* RESUMEN A TRAVES DE CGXRPTS, PURGA LOS VIAJES VIEJOS YA     *
001800* CERRADOS Y REGRABA LOS CUATRO MAESTROS COMPLETOS.           *
001900*                                                             *
002000* NOTA DE DISEÑO: LOS ARCHIVOS PLANOS NO TRAEN UN CODIGO DE   *
002100* "ACCION" SEPARADO PARA EL VIAJE; LA ACCION DE CICLO DE VIDA *
002200* A APLICAR (INICIAR/FINALIZAR/CANCELAR) SE INFIERE DEL       *
002300* VJ-ESTADO QUE TRAE EL REGISTRO AL MOMENTO DE LA CARGA,      *
002400* SEGUN CRITERIO ACORDADO CON EL AREA DE OPERACIONES.         *
002500*-----------------------------------------------------------*
002600*    HISTORIAL DE CAMBIOS                                    *
002700*    12/06/1989 EPA CGX-0007 ALTA DEL PROGRAMA.               *    CGX0007
002800*    12/06/1989 EPA CGX-0007 CARGA DE MAESTROS Y VALIDACION.  *    CGX0007
002900*    20/09/1989 EPA CGX-0015 SE INCORPORA EL CICLO DE VIDA    *    CGX0015
003000*               DE VIAJES (INICIO / FIN / CANCELACION).       *
003100*    03/02/1991 LFG CGX-0041 SE INCORPORA EL CALL A CGXVALD   *    CGX0041
003200*               PARA LAS VALIDACIONES DE ALTA (ANTES INLINE). *
003300*    18/05/1992 LFG CGX-0062 SE AGREGA EL RECALCULO DE        *    CGX0062
003400*               CATEGORIA DEL CLIENTE AL FINALIZAR VIAJE.     *
003500*    21/11/1993 LFG CGX-0088 SE AGREGA ACUMULACION DE         *    CGX0088
003600*               DESTINOS MAS FRECUENTES (QUIEBRE POR DESTINO).*
003700*    04/04/1996 LFG CGX-0113 SE INCORPORA EL DESPACHO POR     *    CGX0113
003800*               SUBTIPO DE VEHICULO (CARGA / PASAJEROS).      *
003900*    17/07/1997 LFG CGX-0131 VJ-ES-NOCTURNO YA NO SE LEE DEL  *    CGX0131
004000*               ARCHIVO, SE RECALCULA EN CGXTARF DESDE LA     *
004100*               HORA DEL VIAJE.                                *
004200*    09/11/1998 EPA CGX-0202 REVISION Y2K: TODAS LAS FECHAS   *    CGX0202
004300*               DE ESTE PROGRAMA YA TRABAJAN A 4 POSICIONES   *
004400*               DE AÑO, NO REQUIERE VENTANA DE SIGLO.          *
004500*    14/02/2001 EPA CGX-0245 SE AGREGA LA VERIFICACION DE     *    CGX0245
004600*               INTEGRIDAD DE REFERENCIAS ENTRE MAESTROS.      *
004700*    06/09/2004 LFG CGX-0300 SE AGREGA LA PURGA DE VIAJES      *   CGX0300
004800*               VIEJOS YA CERRADOS (COMPLETADO/CANCELADO).     *
004900*    18/03/2006 EPA CGX-0319 SE AJUSTA LA CATEGORIA DE CLIENTE *   CGX0319
005000*               PARA QUE NUNCA DEGRADE, SOLO ASCIENDA.         *
005100*    14/08/2008 EPA CGX-0341 CGXVALD AHORA DEVUELVE NOMBRE,    *  CGX0341
005200*               APELLIDO Y EMAIL NORMALIZADOS (VER CGX-0340 DE *
005300*               CGXVALD); SE VUELCAN AL PARSEADO DE CLIENTE Y  *
005400*               CONDUCTOR IGUAL QUE YA SE HACIA CON LA LICENCIA*
005500*    17/06/2009 EPA CGX-0353 SE CORRIGE COMENTARIO DE          *  CGX0353
005600*               2123-VALIDAR-ALTA-CONDUCTOR: LA LICENCIA SE    *
005700*               NORMALIZA EN 2310-VALIDAR-LICENCIA DE CGXVALD, *
005800*               NO EXISTE 2320-NORMALIZAR-LICENCIA.            *
005900*    20/10/2009 LFG CGX-0360 5300-DETECTAR-RETRASO AHORA BAJA  *  CGX0360
006000*               A HORA Y MINUTO CUANDO EL VIAJE VENCE EL MISMO *
006100*               DIA DE HOY, CON TOLERANCIA DE 15 MINUTOS, EN   *
006200*               LUGAR DE COMPARAR SOLO EL DIA CALENDARIO.      *
006300*    05/04/2010 EPA CGX-0363 CARGA Y GRABACION DE VIAJES NO    *  CGX0363
006400*               COINCIDIAN: LA CARGA LEIA MAL LAS POSICIONES   *
006500*               9-13 (CLIENTE/CONDUCTOR/VEHICULO EN LUGAR DE   *
006600*               URGENTE/OBSERVACIONES) Y GRABABA URGENTE FIJO  *
006700*               EN 'false'. SE ORDENA EL PARSEO SEGUN EL       *
006800*               LAYOUT DOCUMENTADO Y SE AGREGAN LOS CAMPOS     *
006900*               14-16 (CLIENTE/CONDUCTOR/VEHICULO) AL FINAL    *
007000*               DEL REGISTRO PARA QUE EL VIAJE EN_CURSO PUEDA  *
007100*               FINALIZARSE EN UNA CORRIDA POSTERIOR.          *
007200*-----------------------------------------------------------*
007300      
007400 ENVIRONMENT DIVISION.
007500*-------------------------------------------------------------*
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900      
008000 INPUT-OUTPUT SECTION.
008100*-------------------------------------------------------------*
008200 FILE-CONTROL.
008300     SELECT CLIENTES        ASSIGN TO CLIENTES
008400                             ORGANIZATION IS LINE SEQUENTIAL
008500                             FILE STATUS  IS FS-CLIENTES.
008600      
008700     SELECT CONDUCTORES     ASSIGN TO CONDUCTORES
008800                             ORGANIZATION IS LINE SEQUENTIAL
008900                             FILE STATUS  IS FS-CONDUCTORES.
009000      
009100     SELECT VEHICULOS       ASSIGN TO VEHICULOS
009200                             ORGANIZATION IS LINE SEQUENTIAL
009300                             FILE STATUS  IS FS-VEHICULOS.
009400      
009500     SELECT VIAJES          ASSIGN TO VIAJES
009600                             ORGANIZATION IS LINE SEQUENTIAL
009700                             FILE STATUS  IS FS-VIAJES.
009800      
009900 DATA DIVISION.
010000*-------------------------------------------------------------*
010100 FILE SECTION.
010200*-------------------------------------------------------------*
010300 FD  CLIENTES
010400     RECORDING MODE IS F
010500     BLOCK 0.
010600 01  REG-CLIENTES-FD               PIC X(600).
010700      
010800 FD  CONDUCTORES
010900     RECORDING MODE IS F
011000     BLOCK 0.
011100 01  REG-CONDUCTORES-FD            PIC X(600).
011200      
011300 FD  VEHICULOS
011400     RECORDING MODE IS F
011500     BLOCK 0.
011600 01  REG-VEHICULOS-FD              PIC X(600).
011700      
011800 FD  VIAJES
011900     RECORDING MODE IS F
012000     BLOCK 0.
012100 01  REG-VIAJES-FD                 PIC X(700).
012200      
012300 WORKING-STORAGE SECTION.
012400*-------------------------------------------------------------*
012500 77  CTE-PROGRAMA                  PIC X(20) VALUE 'CGXLOTE'.
012600 77  WS-PARRAFO                    PIC X(50) VALUE SPACES.
012700      
012800 77  FS-CLIENTES                   PIC X(02) VALUE SPACES.
012900     88  88-FS-CLIENTES-OK                   VALUE '00'.
013000     88  88-FS-CLIENTES-EOF                  VALUE '10'.
013100 77  WS-OPEN-CLIENTES              PIC X     VALUE 'N'.
013200     88  88-OPEN-CLIENTES-SI                 VALUE 'S'.
013300     88  88-OPEN-CLIENTES-NO                 VALUE 'N'.
013400      
013500 77  FS-CONDUCTORES                PIC X(02) VALUE SPACES.
013600     88  88-FS-CONDUCTORES-OK                VALUE '00'.
013700     88  88-FS-CONDUCTORES-EOF               VALUE '10'.
013800 77  WS-OPEN-CONDUCTORES           PIC X     VALUE 'N'.
013900     88  88-OPEN-CONDUCTORES-SI              VALUE 'S'.
014000     88  88-OPEN-CONDUCTORES-NO              VALUE 'N'.
014100      
014200 77  FS-VEHICULOS                  PIC X(02) VALUE SPACES.
014300     88  88-FS-VEHICULOS-OK                  VALUE '00'.
014400     88  88-FS-VEHICULOS-EOF                 VALUE '10'.
014500 77  WS-OPEN-VEHICULOS             PIC X     VALUE 'N'.
014600     88  88-OPEN-VEHICULOS-SI                VALUE 'S'.
014700     88  88-OPEN-VEHICULOS-NO                VALUE 'N'.
014800      
014900 77  FS-VIAJES                     PIC X(02) VALUE SPACES.
015000     88  88-FS-VIAJES-OK                     VALUE '00'.
015100     88  88-FS-VIAJES-EOF                    VALUE '10'.
015200 77  WS-OPEN-VIAJES                PIC X     VALUE 'N'.
015300     88  88-OPEN-VIAJES-SI                   VALUE 'S'.
015400     88  88-OPEN-VIAJES-NO                   VALUE 'N'.
015500      
015600*        --------  MAESTROS EN MEMORIA  --------------------------
015700 COPY WCGXCLI.
015800 COPY WCGXCON.
015900 COPY WCGXVEH.
016000 COPY WCGXVJE.
016100      
016200*        --------  AREAS DE COMUNICACION CON LAS RUTINAS  -------
016300 COPY WCGXVAL.
016400 COPY WCGXTAR.
016500 COPY WCGXRPT.
016600 COPY WCGXCNC.
016700      
016800*        --------  FECHA DE PROCESO ------------------------------
016900 01  WS-CGXLOTE-FECHAHORA.
017000     05  WS-HOY-9                 PIC 9(08).
017100     05  WS-HOY-HHMMSS            PIC 9(06).
017200 01  WS-CGXLOTE-FECHAHORA-RD REDEFINES WS-CGXLOTE-FECHAHORA.
017300     05  WS-HOY-AAAA              PIC 9(04).
017400     05  WS-HOY-MM                PIC 9(02).
017500     05  WS-HOY-DD                PIC 9(02).
017600     05  WS-HOY-HH                PIC 9(02).
017700     05  WS-HOY-MI                PIC 9(02).
017800     05  WS-HOY-SS                PIC 9(02).
017900 01  WS-HOY-TIMBRE-14             PIC 9(14).
018000 01  FILLER                       PIC X(08).
018100      
018200*        --------  AUXILIARES PARA UNSTRING / PARSEO DE LINEAS ---
018300 01  WS-CGXLOTE-PARSEO.
018400     05  WS-CANT-CAMPOS           PIC 9(02) COMP VALUE 0.
018500     05  WS-CAMPO-01              PIC X(200).
018600     05  WS-CAMPO-02              PIC X(200).
018700     05  WS-CAMPO-03              PIC X(200).
018800     05  WS-CAMPO-04              PIC X(200).
018900     05  WS-CAMPO-05              PIC X(200).
019000     05  WS-CAMPO-06              PIC X(200).
019100     05  WS-CAMPO-07              PIC X(200).
019200     05  WS-CAMPO-08              PIC X(200).
019300     05  WS-CAMPO-09              PIC X(200).
019400     05  WS-CAMPO-10              PIC X(200).
019500     05  WS-CAMPO-11              PIC X(200).
019600     05  WS-CAMPO-12              PIC X(200).
019700     05  WS-CAMPO-13              PIC X(200).
019800     05  WS-CAMPO-14              PIC X(200).
019900     05  WS-CAMPO-15              PIC X(200).
020000     05  WS-CAMPO-16              PIC X(200).
020100 01  WS-CGXLOTE-SUBTIPO-VEH.
020200     05  WS-SUBC-01               PIC X(60).
020300     05  WS-SUBC-02               PIC X(60).
020400     05  WS-SUBC-03               PIC X(60).
020500*    -- VISTA PARA VEHICULOS DE CARGA --
020600 01  WS-SUBTIPO-CARGA-RD REDEFINES WS-CGXLOTE-SUBTIPO-VEH.
020700     05  WS-SUBC-CARGA-TIPO       PIC X(60).
020800     05  WS-SUBC-CARGA-PESO-MAX   PIC X(60).
020900     05  WS-SUBC-CARGA-TIENE-GRUA PIC X(60).
021000*    -- VISTA PARA VEHICULOS DE PASAJEROS --
021100 01  WS-SUBTIPO-PASAJ-RD REDEFINES WS-CGXLOTE-SUBTIPO-VEH.
021200     05  WS-SUBC-PASAJ-NUM-PAX    PIC X(60).
021300     05  WS-SUBC-PASAJ-TIENE-AIRE PIC X(60).
021400     05  WS-SUBC-PASAJ-NIVEL-COM  PIC X(60).
021500      
021600 01  WS-CGXLOTE-CONTROL.
021700     05  WS-HDR-CLI-PENDIENTE     PIC X(01) VALUE 'S'.
021800         88  88-HDR-CLI-PENDIENTE         VALUE 'S'.
021900     05  WS-HDR-CON-PENDIENTE     PIC X(01) VALUE 'S'.
022000         88  88-HDR-CON-PENDIENTE         VALUE 'S'.
022100     05  WS-HDR-VEH-PENDIENTE     PIC X(01) VALUE 'S'.
022200         88  88-HDR-VEH-PENDIENTE         VALUE 'S'.
022300     05  WS-HDR-VJE-PENDIENTE     PIC X(01) VALUE 'S'.
022400         88  88-HDR-VJE-PENDIENTE         VALUE 'S'.
022500     05  WS-LOTE-REG-VALIDO       PIC X(01) VALUE 'S'.
022600         88  88-LOTE-REG-ES-VALIDO        VALUE 'S'.
022700         88  88-LOTE-REG-ES-INVALIDO      VALUE 'N'.
022800     05  WS-LOTE-DIAS-PURGA       PIC 9(05) COMP VALUE 365.
022900     05  WS-LOTE-TARIFA-MINIMA    PIC S9(09)V9(02) COMP-3
023000                                               VALUE 12000.
023100     05  FILLER                   PIC X(10).
023200      
023300*        --------  ACUMULADORES DE TOTALES (SECCION 5000)  ------
023400 01  WS-CGXLOTE-TOTALES.
023500     05  WT-INGRESOS-TOTALES      PIC S9(11)V9(02) COMP-3
023600                                               VALUE 0.
023700     05  WT-CANT-PROGRAMADOS      PIC 9(07) COMP VALUE 0.
023800     05  WT-CANT-CONFIRMADOS      PIC 9(07) COMP VALUE 0.
023900     05  WT-CANT-EN-CURSO         PIC 9(07) COMP VALUE 0.
024000     05  WT-CANT-COMPLETADOS      PIC 9(07) COMP VALUE 0.
024100     05  WT-CANT-CANCELADOS       PIC 9(07) COMP VALUE 0.
024200     05  WT-CANT-RETRASADOS       PIC 9(07) COMP VALUE 0.
024300     05  WT-CANT-SUSPENDIDOS      PIC 9(07) COMP VALUE 0.
024400      
024500*        --------  TABLA DE DESTINOS MAS FRECUENTES  -------------
024600*        (MISMO ESQUEMA DE ALTA + REORDENAMIENTO POR BURBUJA QUE
024700*        WT-VENTASXCLIENTE EN TSTVTA01, ADAPTADA A DESTINOS DE
024800*        VIAJE Y ORDENADA DE MAYOR A MENOR CANTIDAD)
024900 01  WT-DESTINOS.
025000     03  WT-DES-TABLA          OCCURS 500 TIMES
025100                  ASCENDING KEY IS WT-DES-NOMBRE
025200                  INDEXED BY       IDX-DES.
025300         05  WT-DES-NOMBRE            PIC X(100).
025400         05  WT-DES-CANTIDAD          PIC 9(07) COMP.
025500 01  WS-DES-CONTROL.
025600     03  WS-DES-MAX-OCCURS            PIC 9(05) COMP VALUE 500.
025700     03  WS-DES-ULTIMO-CARGADO        PIC 9(05) COMP VALUE 0.
025800     03  WS-DES-HUBO-CAMBIO           PIC X(01) VALUE 'S'.
025900         88  88-DES-HUBO-CAMBIO-SI            VALUE 'S'.
026000         88  88-DES-HUBO-CAMBIO-NO            VALUE 'N'.
026100     03  WS-DES-VT-NOMBRE             PIC X(100).
026200     03  WS-DES-VT-CANTIDAD           PIC 9(07) COMP.
026300      
026400*        --------  INDICES DE RECORRIDO / SUBSCRIPTS  ------------
026500 77  IX-CLI                        PIC 9(05) COMP VALUE 0.
026600 77  IX-CON                        PIC 9(05) COMP VALUE 0.
026700 77  IX-VEH                        PIC 9(05) COMP VALUE 0.
026800 77  IX-VJE                        PIC 9(05) COMP VALUE 0.
026900 77  IX-DES                        PIC 9(05) COMP VALUE 0.
027000 77  WS-DIAS-DIFERENCIA            PIC S9(07) COMP VALUE 0.
027100 77  WS-BOOL-ENCONTRADO            PIC X(01) VALUE 'N'.
027200     88  88-ENCONTRADO-SI                     VALUE 'S'.
027300     88  88-ENCONTRADO-NO                      VALUE 'N'.
027400 77  WS-COND-ENCONTRADO            PIC X(01) VALUE 'N'.
027500     88  88-COND-ENCONTRADO-SI                VALUE 'S'.
027600     88  88-COND-ENCONTRADO-NO                VALUE 'N'.
027700 77  WS-VEH-ENCONTRADO             PIC X(01) VALUE 'N'.
027800     88  88-VEH-ENCONTRADO-SI                 VALUE 'S'.
027900     88  88-VEH-ENCONTRADO-NO                 VALUE 'N'.
028000      
028100*        --------  CALCULO DE DIAS ABSOLUTOS SIN FUNCIONES  ------
028200*        (MISMA TECNICA DE CALENDARIO JULIANO PROPIO QUE USAN
028300*        OTROS SISTEMAS DEL SITIO PARA RESTAR FECHAS AAAAMMDD
028400*        SIN RECURRIR A FUNCIONES INTRINSECAS)
028500 01  WS-TABLA-DIAS-ACUM.
028600     05  FILLER                   PIC 9(03) COMP VALUE 0.
028700     05  FILLER                   PIC 9(03) COMP VALUE 31.
028800     05  FILLER                   PIC 9(03) COMP VALUE 59.
028900     05  FILLER                   PIC 9(03) COMP VALUE 90.
029000     05  FILLER                   PIC 9(03) COMP VALUE 120.
029100     05  FILLER                   PIC 9(03) COMP VALUE 151.
029200     05  FILLER                   PIC 9(03) COMP VALUE 181.
029300     05  FILLER                   PIC 9(03) COMP VALUE 212.
029400     05  FILLER                   PIC 9(03) COMP VALUE 243.
029500     05  FILLER                   PIC 9(03) COMP VALUE 273.
029600     05  FILLER                   PIC 9(03) COMP VALUE 304.
029700     05  FILLER                   PIC 9(03) COMP VALUE 334.
029800 01  WS-TABLA-DIAS-ACUM-RD REDEFINES WS-TABLA-DIAS-ACUM.
029900     05  WS-DIAS-ACUM-MES         PIC 9(03) COMP OCCURS 12 TIMES.
030000 01  WS-CALCDIA-AREA.
030100     05  WS-CALCDIA-AAAA          PIC 9(04) COMP.
030200     05  WS-CALCDIA-MM            PIC 9(02) COMP.
030300     05  WS-CALCDIA-DD            PIC 9(02) COMP.
030400     05  WS-CALCDIA-RESULT        PIC 9(08) COMP.
030500     05  WS-CALCDIA-REM4          PIC 9(04) COMP.
030600     05  WS-CALCDIA-REM100        PIC 9(04) COMP.
030700     05  WS-CALCDIA-REM400        PIC 9(04) COMP.
030800     05  WS-CALCDIA-COCIENTE      PIC 9(08) COMP.
030900     05  WS-CALCDIA-BISIESTO      PIC X(01) VALUE 'N'.
031000         88  88-CALCDIA-ES-BISIESTO       VALUE 'S'.
031100 77  WS-FECHA1-DIAS                PIC 9(08) COMP VALUE 0.
031200 77  WS-FECHA2-DIAS                PIC 9(08) COMP VALUE 0.
031300* CGX-0360: MINUTOS DESDE MEDIANOCHE PARA EL TOPE DE 15 MINUTOS
031400* DE 5300-DETECTAR-RETRASO CUANDO EL VIAJE ES DE HOY.
031500 77  WS-MINUTOS-HOY                PIC 9(05) COMP VALUE 0.
031600 77  WS-MINUTOS-VIAJE              PIC 9(05) COMP VALUE 0.
031700
031800 PROCEDURE DIVISION.
031900*-------------------------------------------------------------*
032000      
032100 0000-CUERPO-PRINCIPAL SECTION.
032200*-----------------------------
032300     PERFORM 1000-INICIO.
032400      
032500     PERFORM 2000-CARGAR-MAESTROS.
032600      
032700     PERFORM 4000-PROCESAR-VIAJES.
032800      
032900     PERFORM 5000-ACUMULAR-TOTALES.
033000      
033100     PERFORM 8000-EMITIR-REPORTE-FINAL.
033200      
033300     PERFORM 9000-PURGAR-VIAJES-VIEJOS.
033400      
033500     PERFORM 9100-GRABAR-MAESTROS.
033600      
033700     PERFORM 9900-CIERRO-ARCHIVOS.
033800      
033900     STOP RUN.
034000      
034100*=============================================================*
034200*  1000  -  INICIALIZACION                                    *
034300*=============================================================*
034400 1000-INICIO.
034500*------------
034600     INITIALIZE WCGXCNC.
034700     MOVE CTE-PROGRAMA               TO WCGXCNC-PROGRAMA.
034800      
034900     ACCEPT WS-HOY-9                 FROM DATE YYYYMMDD.
035000*        WS-HOY-HH/MI/SS REDEFINEN LOS MISMOS BYTES QUE
035100*        WS-HOY-HHMMSS: EL ACCEPT DE ABAJO YA LOS DEJA
035200*        DESGLOSADOS, NO SE MUEVEN DE NUEVO (SI SE HICIERA UN
035300*        MOVE NUMERICO A LOS TRES POR SEPARADO SE PISARIAN
035400*        ENTRE SI, PORQUE ES EL MISMO CAMPO VISTO DE OTRA FORMA)
035500     ACCEPT WS-HOY-HHMMSS            FROM TIME.
035600     MOVE WS-HOY-9                   TO WCGXVAL-FECHA-HOY.
035700      
035800     MOVE HIGH-VALUES                TO WT-CLIENTES
035900                                         WT-CONDUCTORES
036000                                         WT-VEHICULOS
036100                                         WT-VIAJES
036200                                         WT-DESTINOS.
036300      
036400     PERFORM 1100-ABRO-ARCHIVOS.
036500      
036600     MOVE 'ABRIR'                    TO WCGXRPT-FUNCION.
036700     CALL 'CGXRPTS' USING WCGXRPT.
036800      
036900 FIN-1000.
037000     EXIT.
037100      
037200 1100-ABRO-ARCHIVOS.
037300*-------------------
037400     MOVE '1100-ABRO-ARCHIVOS'       TO WS-PARRAFO.
037500      
037600     OPEN INPUT CLIENTES.
037700     EVALUATE TRUE
037800         WHEN 88-FS-CLIENTES-OK  SET 88-OPEN-CLIENTES-SI TO TRUE
037900         WHEN OTHER
038000             MOVE WS-PARRAFO         TO WCGXCNC-PARRAFO
038100             MOVE 'CLIENTES'         TO WCGXCNC-RECURSO
038200             MOVE 'OPEN INPUT'       TO WCGXCNC-OPERACION
038300             MOVE FS-CLIENTES        TO WCGXCNC-CODRET
038400             MOVE 'ERROR EN OPEN'    TO WCGXCNC-MENSAJE
038500             PERFORM 9999-CANCELO
038600     END-EVALUATE.
038700      
038800     OPEN INPUT CONDUCTORES.
038900     EVALUATE TRUE
039000         WHEN 88-FS-CONDUCTORES-OK
039100              SET 88-OPEN-CONDUCTORES-SI TO TRUE
039200         WHEN OTHER
039300             MOVE WS-PARRAFO         TO WCGXCNC-PARRAFO
039400             MOVE 'CONDUCTOR'        TO WCGXCNC-RECURSO
039500             MOVE 'OPEN INPUT'       TO WCGXCNC-OPERACION
039600             MOVE FS-CONDUCTORES     TO WCGXCNC-CODRET
039700             MOVE 'ERROR EN OPEN'    TO WCGXCNC-MENSAJE
039800             PERFORM 9999-CANCELO
039900     END-EVALUATE.
040000      
040100     OPEN INPUT VEHICULOS.
040200     EVALUATE TRUE
040300         WHEN 88-FS-VEHICULOS-OK SET 88-OPEN-VEHICULOS-SI TO TRUE
040400         WHEN OTHER
040500             MOVE WS-PARRAFO         TO WCGXCNC-PARRAFO
040600             MOVE 'VEHICULO'         TO WCGXCNC-RECURSO
040700             MOVE 'OPEN INPUT'       TO WCGXCNC-OPERACION
040800             MOVE FS-VEHICULOS       TO WCGXCNC-CODRET
040900             MOVE 'ERROR EN OPEN'    TO WCGXCNC-MENSAJE
041000             PERFORM 9999-CANCELO
041100     END-EVALUATE.
041200      
041300     OPEN INPUT VIAJES.
041400     EVALUATE TRUE
041500         WHEN 88-FS-VIAJES-OK    SET 88-OPEN-VIAJES-SI TO TRUE
041600         WHEN OTHER
041700             MOVE WS-PARRAFO         TO WCGXCNC-PARRAFO
041800             MOVE 'VIAJE'            TO WCGXCNC-RECURSO
041900             MOVE 'OPEN INPUT'       TO WCGXCNC-OPERACION
042000             MOVE FS-VIAJES          TO WCGXCNC-CODRET
042100             MOVE 'ERROR EN OPEN'    TO WCGXCNC-MENSAJE
042200             PERFORM 9999-CANCELO
042300     END-EVALUATE.
042400      
042500 FIN-1100.
042600     EXIT.
042700      
042800*=============================================================*
042900*  2000  -  CARGA Y VALIDACION DE LOS CUATRO MAESTROS          *
043000*=============================================================*
043100 2000-CARGAR-MAESTROS.
043200*----------------------
043300     PERFORM 2100-LEER-CLIENTES.
043400     PERFORM 2110-CARGAR-TABLA-CLIENTES
043500       UNTIL 88-FS-CLIENTES-EOF.
043600      
043700     PERFORM 2120-LEER-CONDUCTORES.
043800     PERFORM 2121-CARGAR-TABLA-CONDUCTORES
043900       UNTIL 88-FS-CONDUCTORES-EOF.
044000      
044100     PERFORM 2130-LEER-VEHICULOS.
044200     PERFORM 2132-CARGAR-TABLA-VEHICULOS
044300       UNTIL 88-FS-VEHICULOS-EOF.
044400      
044500     PERFORM 2140-LEER-VIAJES.
044600     PERFORM 2141-CARGAR-TABLA-VIAJES
044700       UNTIL 88-FS-VIAJES-EOF.
044800      
044900 FIN-2000.
045000     EXIT.
045100      
045200*-----------------------------------------------------------*
045300*  CLIENTES                                                  *
045400*-----------------------------------------------------------*
045500 2100-LEER-CLIENTES.
045600*--------------------
045700     MOVE '2100-LEER-CLIENTES'       TO WS-PARRAFO.
045800      
045900     READ CLIENTES INTO REG-CLIENTES-FD.
046000      
046100     EVALUATE TRUE
046200         WHEN 88-FS-CLIENTES-OK
046300              CONTINUE
046400         WHEN 88-FS-CLIENTES-EOF
046500              CONTINUE
046600         WHEN OTHER
046700              MOVE WS-PARRAFO        TO WCGXCNC-PARRAFO
046800              MOVE 'CLIENTES'        TO WCGXCNC-RECURSO
046900              MOVE 'READ'            TO WCGXCNC-OPERACION
047000              MOVE FS-CLIENTES       TO WCGXCNC-CODRET
047100              MOVE 'ERROR EN READ'   TO WCGXCNC-MENSAJE
047200              PERFORM 9999-CANCELO
047300     END-EVALUATE.
047400      
047500 FIN-2100.
047600     EXIT.
047700      
047800 2110-CARGAR-TABLA-CLIENTES.
047900*----------------------------
048000* LA PRIMERA LINEA ES EL ENCABEZADO Y SE DESCARTA SIN VALIDAR.
048100     IF 88-HDR-CLI-PENDIENTE
048200        MOVE 'N'                TO WS-HDR-CLI-PENDIENTE
048300     ELSE
048400        ADD 1                   TO WC-CLI-LEIDOS
048500        PERFORM 2111-PARSEAR-LINEA-CLIENTE
048600        IF 88-LOTE-REG-ES-VALIDO
048700           PERFORM 2112-VALIDAR-ALTA-CLIENTE
048800        END-IF
048900        IF 88-LOTE-REG-ES-VALIDO
049000           PERFORM 2113-INCORPORAR-CLIENTE
049100        ELSE
049200           ADD 1                TO WC-CLI-RECHAZADOS
049300           DISPLAY 'CLIENTE RECHAZADO CEDULA=' WS-CAMPO-01
049400                   ' ERROR=' WCGXVAL-COD-ERROR
049500                   ' ' WCGXVAL-MSG-ERROR
049600        END-IF
049700     END-IF.
049800      
049900     PERFORM 2100-LEER-CLIENTES.
050000      
050100 FIN-2110.
050200     EXIT.
050300      
050400 2111-PARSEAR-LINEA-CLIENTE.
050500*----------------------------
050600     SET 88-LOTE-REG-ES-VALIDO TO TRUE.
050700     MOVE SPACES TO WS-CGXLOTE-PARSEO.
050800      
050900     UNSTRING REG-CLIENTES-FD DELIMITED BY '|'
051000         INTO WS-CAMPO-01 WS-CAMPO-02 WS-CAMPO-03 WS-CAMPO-04
051100              WS-CAMPO-05 WS-CAMPO-06 WS-CAMPO-07 WS-CAMPO-08
051200              WS-CAMPO-09 WS-CAMPO-10 WS-CAMPO-11 WS-CAMPO-12
051300         TALLYING WS-CANT-CAMPOS.
051400      
051500     IF WS-CANT-CAMPOS < 12
051600        SET 88-LOTE-REG-ES-INVALIDO TO TRUE
051700        MOVE '1099' TO WCGXVAL-COD-ERROR
051800        MOVE 'REGISTRO CON MENOS CAMPOS DE LOS ESPERADOS'
051900                                      TO WCGXVAL-MSG-ERROR
052000     END-IF.
052100      
052200 FIN-2111.
052300     EXIT.
052400      
052500 2112-VALIDAR-ALTA-CLIENTE.
052600*---------------------------
052700     MOVE 'VALCLIENTE'               TO WCGXVAL-FUNCION.
052800     MOVE WS-CAMPO-01                TO WCGXVAL-CEDULA.
052900     MOVE WS-CAMPO-02                TO WCGXVAL-NOMBRE.
053000     MOVE WS-CAMPO-03                TO WCGXVAL-APELLIDO.
053100     MOVE WS-CAMPO-04                TO WCGXVAL-TELEFONO.
053200     MOVE WS-CAMPO-05                TO WCGXVAL-EMAIL.
053300     MOVE WS-CAMPO-06(1:8)           TO WCGXVAL-FECHA-NAC.
053400     MOVE WS-CAMPO-07                TO WCGXVAL-CLI-TIPO-CLIENTE.
053500     MOVE WS-CAMPO-11                TO WCGXVAL-CLI-EMPRESA.
053600     MOVE WS-CAMPO-12                TO WCGXVAL-CLI-ACTIVO.
053700      
053800     CALL 'CGXVALD' USING WCGXVAL.
053900      
054000     IF NOT 88-VAL-SIN-ERROR
054100        SET 88-LOTE-REG-ES-INVALIDO  TO TRUE
054200     ELSE
054300* LA VALIDACION PUEDE HABER PROMOVIDO EL TIPO DE CLIENTE A
054400* CORPORATIVO POR TENER EMPRESA INFORMADA (2250-PROMOCION-
054500* CORPORATIVA DE CGXVALD); SE VUELCA DE VUELTA AL CAMPO PARSEADO.
054600        MOVE WCGXVAL-CLI-TIPO-CLIENTE TO WS-CAMPO-07
054700* CGX-0341: IDEM CON NOMBRE/APELLIDO (INICIAL MAYUSCULA) Y
054800* EMAIL (MINUSCULAS) NORMALIZADOS POR 2120/2130/2150 DE CGXVALD.
054900        MOVE WCGXVAL-NOMBRE          TO WS-CAMPO-02
055000        MOVE WCGXVAL-APELLIDO        TO WS-CAMPO-03
055100        MOVE WCGXVAL-EMAIL           TO WS-CAMPO-05
055200     END-IF.
055300
055400 FIN-2112.
055500     EXIT.
055600      
055700 2113-INCORPORAR-CLIENTE.
055800*-------------------------
055900     ADD 1                           TO WC-CLI-CANT-TABLA.
056000     MOVE WC-CLI-CANT-TABLA          TO IX-CLI.
056100      
056200     IF IX-CLI > 2000
056300        MOVE '2113-INCORPORAR-CLIENTE' TO WCGXCNC-PARRAFO
056400        MOVE 'WT-CLI-TABLA'          TO WCGXCNC-RECURSO
056500        MOVE 'ALTA CLIENTE'          TO WCGXCNC-OPERACION
056600        MOVE '34'                    TO WCGXCNC-CODRET
056700        MOVE 'TABLA DE CLIENTES EXCEDIDA' TO WCGXCNC-MENSAJE
056800        PERFORM 9999-CANCELO
056900     END-IF.
057000      
057100     MOVE WS-CAMPO-01                TO CLI-CEDULA (IX-CLI).
057200     MOVE WS-CAMPO-02                TO CLI-NOMBRE (IX-CLI).
057300     MOVE WS-CAMPO-03                TO CLI-APELLIDO (IX-CLI).
057400     MOVE WS-CAMPO-04                TO CLI-TELEFONO (IX-CLI).
057500     MOVE WS-CAMPO-05                TO CLI-EMAIL (IX-CLI).
057600     MOVE WS-CAMPO-06(1:8)           TO CLI-FECHA-NAC (IX-CLI).
057700     MOVE WS-CAMPO-07                TO CLI-TIPO-CLIENTE (IX-CLI).
057800     MOVE WS-CAMPO-08(1:8)         TO CLI-FECHA-REGISTRO (IX-CLI).
057900     MOVE WS-CAMPO-09           TO CLI-VIAJES-REALIZADOS (IX-CLI).
058000     MOVE WS-CAMPO-10                TO CLI-DIRECCION (IX-CLI).
058100     MOVE WS-CAMPO-11                TO CLI-EMPRESA (IX-CLI).
058200     MOVE WS-CAMPO-12                TO CLI-ACTIVO (IX-CLI).
058300      
058400     ADD 1                           TO WC-CLI-GRABADOS.
058500      
058600 FIN-2113.
058700     EXIT.
058800      
058900*-----------------------------------------------------------*
059000*  CONDUCTORES                                               *
059100*-----------------------------------------------------------*
059200 2120-LEER-CONDUCTORES.
059300*-----------------------
059400     MOVE '2120-LEER-CONDUCTORES'    TO WS-PARRAFO.
059500      
059600     READ CONDUCTORES INTO REG-CONDUCTORES-FD.
059700      
059800     EVALUATE TRUE
059900         WHEN 88-FS-CONDUCTORES-OK
060000              CONTINUE
060100         WHEN 88-FS-CONDUCTORES-EOF
060200              CONTINUE
060300         WHEN OTHER
060400              MOVE WS-PARRAFO        TO WCGXCNC-PARRAFO
060500              MOVE 'CONDUCTOR'       TO WCGXCNC-RECURSO
060600              MOVE 'READ'            TO WCGXCNC-OPERACION
060700              MOVE FS-CONDUCTORES    TO WCGXCNC-CODRET
060800              MOVE 'ERROR EN READ'   TO WCGXCNC-MENSAJE
060900              PERFORM 9999-CANCELO
061000     END-EVALUATE.
061100      
061200 FIN-2120.
061300     EXIT.
061400      
061500 2121-CARGAR-TABLA-CONDUCTORES.
061600*-------------------------------
061700* LA PRIMERA LINEA ES EL ENCABEZADO Y SE DESCARTA SIN VALIDAR.
061800     IF 88-HDR-CON-PENDIENTE
061900        MOVE 'N'                     TO WS-HDR-CON-PENDIENTE
062000     ELSE
062100        ADD 1                        TO WC-CON-LEIDOS
062200        PERFORM 2122-PARSEAR-LINEA-CONDUCTOR
062300        IF 88-LOTE-REG-ES-VALIDO
062400           PERFORM 2123-VALIDAR-ALTA-CONDUCTOR
062500        END-IF
062600        IF 88-LOTE-REG-ES-VALIDO
062700           PERFORM 2124-INCORPORAR-CONDUCTOR
062800        ELSE
062900           ADD 1                     TO WC-CON-RECHAZADOS
063000           DISPLAY 'CONDUCTOR RECHAZADO CEDULA=' WS-CAMPO-01
063100                   ' ERROR=' WCGXVAL-COD-ERROR
063200                   ' ' WCGXVAL-MSG-ERROR
063300        END-IF
063400     END-IF.
063500      
063600     PERFORM 2120-LEER-CONDUCTORES.
063700      
063800 FIN-2121.
063900     EXIT.
064000      
064100 2122-PARSEAR-LINEA-CONDUCTOR.
064200*------------------------------
064300     SET 88-LOTE-REG-ES-VALIDO TO TRUE.
064400     MOVE SPACES TO WS-CGXLOTE-PARSEO.
064500      
064600     UNSTRING REG-CONDUCTORES-FD DELIMITED BY '|'
064700         INTO WS-CAMPO-01 WS-CAMPO-02 WS-CAMPO-03 WS-CAMPO-04
064800              WS-CAMPO-05 WS-CAMPO-06 WS-CAMPO-07 WS-CAMPO-08
064900              WS-CAMPO-09 WS-CAMPO-10 WS-CAMPO-11 WS-CAMPO-12
065000              WS-CAMPO-13 WS-CAMPO-14 WS-CAMPO-15
065100         TALLYING WS-CANT-CAMPOS.
065200      
065300     IF WS-CANT-CAMPOS < 15
065400        SET 88-LOTE-REG-ES-INVALIDO TO TRUE
065500        MOVE '1099' TO WCGXVAL-COD-ERROR
065600        MOVE 'REGISTRO CON MENOS CAMPOS DE LOS ESPERADOS'
065700                                      TO WCGXVAL-MSG-ERROR
065800     END-IF.
065900      
066000 FIN-2122.
066100     EXIT.
066200      
066300 2123-VALIDAR-ALTA-CONDUCTOR.
066400*-----------------------------
066500     MOVE 'VALCONDUCT'               TO WCGXVAL-FUNCION.
066600     MOVE WS-CAMPO-01                TO WCGXVAL-CEDULA.
066700     MOVE WS-CAMPO-02                TO WCGXVAL-NOMBRE.
066800     MOVE WS-CAMPO-03                TO WCGXVAL-APELLIDO.
066900     MOVE WS-CAMPO-04                TO WCGXVAL-TELEFONO.
067000     MOVE WS-CAMPO-05                TO WCGXVAL-EMAIL.
067100     MOVE WS-CAMPO-06(1:8)           TO WCGXVAL-FECHA-NAC.
067200     MOVE WS-CAMPO-07                TO WCGXVAL-CON-LICENCIA.
067300     MOVE WS-CAMPO-08                TO WCGXVAL-CON-TIPO-LICENCIA.
067400     MOVE WS-CAMPO-09                TO WCGXVAL-CON-ANOS-EXPER.
067500     MOVE WS-CAMPO-13(1:8)           TO WCGXVAL-CON-VENC-LICENCIA.
067600      
067700     CALL 'CGXVALD' USING WCGXVAL.
067800      
067900     IF NOT 88-VAL-SIN-ERROR
068000        SET 88-LOTE-REG-ES-INVALIDO  TO TRUE
068100     ELSE
068200* CGX-0353: CGXVALD DEVUELVE LA LICENCIA YA EN MAYUSCULAS (VER
068300* 2310-VALIDAR-LICENCIA DE ESA RUTINA); SE VUELCA AL PARSEADO,
068400* IGUAL QUE NOMBRE/APELLIDO (INICIAL MAYUSCULA) Y EMAIL
068500* (MINUSCULAS), NORMALIZADOS POR 2120/2130/2150 DE CGXVALD.
068600        MOVE WCGXVAL-CON-LICENCIA    TO WS-CAMPO-07
068700        MOVE WCGXVAL-NOMBRE          TO WS-CAMPO-02
068800        MOVE WCGXVAL-APELLIDO        TO WS-CAMPO-03
068900        MOVE WCGXVAL-EMAIL           TO WS-CAMPO-05
069000     END-IF.
069100      
069200 FIN-2123.
069300     EXIT.
069400      
069500 2124-INCORPORAR-CONDUCTOR.
069600*---------------------------
069700     ADD 1                           TO WC-CON-CANT-TABLA.
069800     MOVE WC-CON-CANT-TABLA          TO IX-CON.
069900      
070000     IF IX-CON > 1500
070100        MOVE '2124-INCORPORAR-CONDUCTOR' TO WCGXCNC-PARRAFO
070200        MOVE 'WT-CON-TABLA'          TO WCGXCNC-RECURSO
070300        MOVE 'ALTA CONDUCTOR'        TO WCGXCNC-OPERACION
070400        MOVE '34'                    TO WCGXCNC-CODRET
070500        MOVE 'TABLA DE CONDUCTORES EXCEDIDA' TO WCGXCNC-MENSAJE
070600        PERFORM 9999-CANCELO
070700     END-IF.
070800      
070900     MOVE WS-CAMPO-01                TO CON-CEDULA (IX-CON).
071000     MOVE WS-CAMPO-02                TO CON-NOMBRE (IX-CON).
071100     MOVE WS-CAMPO-03                TO CON-APELLIDO (IX-CON).
071200     MOVE WS-CAMPO-04                TO CON-TELEFONO (IX-CON).
071300     MOVE WS-CAMPO-05                TO CON-EMAIL (IX-CON).
071400     MOVE WS-CAMPO-06(1:8)           TO CON-FECHA-NAC (IX-CON).
071500     MOVE WS-CAMPO-07                TO CON-LICENCIA (IX-CON).
071600     MOVE WS-CAMPO-08               TO CON-TIPO-LICENCIA (IX-CON).
071700     MOVE WS-CAMPO-09            TO CON-ANOS-EXPERIENCIA (IX-CON).
071800     MOVE WS-CAMPO-10                TO CON-SALARIO-BASE (IX-CON).
071900     MOVE WS-CAMPO-11                TO CON-DISPONIBLE (IX-CON).
072000     MOVE WS-CAMPO-12(1:8)          TO CON-FECHA-INGRESO (IX-CON).
072100     MOVE WS-CAMPO-13(1:8)          TO CON-VENC-LICENCIA (IX-CON).
072200     MOVE WS-CAMPO-14           TO CON-VIAJES-REALIZADOS (IX-CON).
072300     MOVE WS-CAMPO-15                TO CON-CALIFICACION (IX-CON).
072400      
072500     ADD 1                           TO WC-CON-GRABADOS.
072600      
072700 FIN-2124.
072800     EXIT.
072900      
073000*-----------------------------------------------------------*
073100*  VEHICULOS                                                 *
073200*-----------------------------------------------------------*
073300 2130-LEER-VEHICULOS.
073400*---------------------
073500     MOVE '2130-LEER-VEHICULOS'      TO WS-PARRAFO.
073600      
073700     READ VEHICULOS INTO REG-VEHICULOS-FD.
073800      
073900     EVALUATE TRUE
074000         WHEN 88-FS-VEHICULOS-OK
074100              CONTINUE
074200         WHEN 88-FS-VEHICULOS-EOF
074300              CONTINUE
074400         WHEN OTHER
074500              MOVE WS-PARRAFO        TO WCGXCNC-PARRAFO
074600              MOVE 'VEHICULO'        TO WCGXCNC-RECURSO
074700              MOVE 'READ'            TO WCGXCNC-OPERACION
074800              MOVE FS-VEHICULOS      TO WCGXCNC-CODRET
074900              MOVE 'ERROR EN READ'   TO WCGXCNC-MENSAJE
075000              PERFORM 9999-CANCELO
075100     END-EVALUATE.
075200      
075300 FIN-2130.
075400     EXIT.
075500      
075600 2132-CARGAR-TABLA-VEHICULOS.
075700*-----------------------------
075800* LA PRIMERA LINEA ES EL ENCABEZADO Y SE DESCARTA SIN VALIDAR.
075900     IF 88-HDR-VEH-PENDIENTE
076000        MOVE 'N'                     TO WS-HDR-VEH-PENDIENTE
076100     ELSE
076200        ADD 1                        TO WC-VEH-LEIDOS
076300        PERFORM 2133-PARSEAR-LINEA-VEHICULO
076400        IF 88-LOTE-REG-ES-VALIDO
076500           PERFORM 2131-ARMAR-SUBTIPO-VEH
076600        END-IF
076700        IF 88-LOTE-REG-ES-VALIDO
076800           PERFORM 2134-VALIDAR-ALTA-VEHICULO
076900        END-IF
077000        IF 88-LOTE-REG-ES-VALIDO
077100           PERFORM 2135-INCORPORAR-VEHICULO
077200        ELSE
077300           ADD 1                     TO WC-VEH-RECHAZADOS
077400           DISPLAY 'VEHICULO RECHAZADO PLACA=' WS-CAMPO-02
077500                   ' ERROR=' WCGXVAL-COD-ERROR
077600                   ' ' WCGXVAL-MSG-ERROR
077700        END-IF
077800     END-IF.
077900      
078000     PERFORM 2130-LEER-VEHICULOS.
078100      
078200 FIN-2132.
078300     EXIT.
078400      
078500 2133-PARSEAR-LINEA-VEHICULO.
078600*-----------------------------
078700     SET 88-LOTE-REG-ES-VALIDO TO TRUE.
078800     MOVE SPACES TO WS-CGXLOTE-PARSEO.
078900      
079000     UNSTRING REG-VEHICULOS-FD DELIMITED BY '|'
079100         INTO WS-CAMPO-01 WS-CAMPO-02 WS-CAMPO-03 WS-CAMPO-04
079200              WS-CAMPO-05 WS-CAMPO-06 WS-CAMPO-07 WS-CAMPO-08
079300              WS-CAMPO-09 WS-CAMPO-10 WS-CAMPO-11 WS-CAMPO-12
079400              WS-CAMPO-13 WS-CAMPO-14
079500         TALLYING WS-CANT-CAMPOS.
079600      
079700     IF WS-CANT-CAMPOS < 14
079800        SET 88-LOTE-REG-ES-INVALIDO TO TRUE
079900        MOVE '1099' TO WCGXVAL-COD-ERROR
080000        MOVE 'REGISTRO CON MENOS CAMPOS DE LOS ESPERADOS'
080100                                      TO WCGXVAL-MSG-ERROR
080200     END-IF.
080300      
080400* DISCRIMINADOR DESCONOCIDO -> SE TRATA COMO CARGA (REGLA DEL
080500* ESPECIFICADOR DE NEGOCIO PARA VEH-TIPO-CLASE NO RECONOCIDO).
080600     IF WS-CAMPO-01 NOT = 'VehiculoCarga'
080700        AND WS-CAMPO-01 NOT = 'VehiculoPasajeros'
080800        MOVE 'VehiculoCarga'         TO WS-CAMPO-01
080900     END-IF.
081000      
081100 FIN-2133.
081200     EXIT.
081300      
081400 2131-ARMAR-SUBTIPO-VEH.
081500*------------------------
081600* PARTE EL BLOQUE POLIMORFICO (CAMPO 14) POR '~' SEGUN EL
081700* DISCRIMINADOR YA NORMALIZADO EN WS-CAMPO-01.
081800     MOVE SPACES TO WS-CGXLOTE-SUBTIPO-VEH.
081900      
082000     UNSTRING WS-CAMPO-14 DELIMITED BY '~'
082100         INTO WS-SUBC-01 WS-SUBC-02 WS-SUBC-03.
082200      
082300 FIN-2131.
082400     EXIT.
082500      
082600 2134-VALIDAR-ALTA-VEHICULO.
082700*----------------------------
082800     MOVE 'VALVEHICUL'               TO WCGXVAL-FUNCION.
082900     MOVE WS-CAMPO-02                TO WCGXVAL-VEH-PLACA.
083000     MOVE WS-CAMPO-07                TO WCGXVAL-VEH-TIPO-VEHICULO.
083100     MOVE WS-CAMPO-08                TO WCGXVAL-VEH-DISPONIBLE.
083200     MOVE WS-CAMPO-09                TO WCGXVAL-VEH-KILOMETRAJE.
083300     MOVE WS-CAMPO-11(1:8)           TO WCGXVAL-VEH-ULTIMA-REV.
083400     MOVE WS-CAMPO-12(1:8)           TO WCGXVAL-VEH-VENC-SOAT.
083500      
083600     CALL 'CGXVALD' USING WCGXVAL.
083700      
083800     IF NOT 88-VAL-SIN-ERROR
083900        SET 88-LOTE-REG-ES-INVALIDO  TO TRUE
084000     END-IF.
084100      
084200 FIN-2134.
084300     EXIT.
084400      
084500 2135-INCORPORAR-VEHICULO.
084600*--------------------------
084700     ADD 1                           TO WC-VEH-CANT-TABLA.
084800     MOVE WC-VEH-CANT-TABLA          TO IX-VEH.
084900      
085000     IF IX-VEH > 1500
085100        MOVE '2135-INCORPORAR-VEHICULO' TO WCGXCNC-PARRAFO
085200        MOVE 'WT-VEH-TABLA'          TO WCGXCNC-RECURSO
085300        MOVE 'ALTA VEHICULO'         TO WCGXCNC-OPERACION
085400        MOVE '34'                    TO WCGXCNC-CODRET
085500        MOVE 'TABLA DE VEHICULOS EXCEDIDA' TO WCGXCNC-MENSAJE
085600        PERFORM 9999-CANCELO
085700     END-IF.
085800      
085900     MOVE WS-CAMPO-01                TO VEH-TIPO-CLASE (IX-VEH).
086000     MOVE WS-CAMPO-02                TO VEH-PLACA (IX-VEH).
086100     MOVE WS-CAMPO-03                TO VEH-MARCA (IX-VEH).
086200     MOVE WS-CAMPO-04                TO VEH-MODELO (IX-VEH).
086300     MOVE WS-CAMPO-05                TO VEH-ANO (IX-VEH).
086400     MOVE WS-CAMPO-06                TO VEH-CAPACIDAD (IX-VEH).
086500     MOVE WS-CAMPO-07               TO VEH-TIPO-VEHICULO (IX-VEH).
086600     MOVE WS-CAMPO-08                TO VEH-DISPONIBLE (IX-VEH).
086700     MOVE WS-CAMPO-09                TO VEH-KILOMETRAJE (IX-VEH).
086800     MOVE WS-CAMPO-10                TO VEH-COLOR (IX-VEH).
086900     MOVE WS-CAMPO-11(1:8)        TO VEH-ULTIMA-REVISION (IX-VEH).
087000     MOVE WS-CAMPO-12(1:8)           TO VEH-VENC-SOAT (IX-VEH).
087100     MOVE WS-CAMPO-13                TO VEH-ESTADO (IX-VEH).
087200      
087300     IF 88-VEH-ES-CARGA (IX-VEH)
087400        MOVE WS-SUBC-CARGA-TIPO      TO VC-TIPO-CARGA (IX-VEH)
087500        MOVE WS-SUBC-CARGA-PESO-MAX  TO VC-PESO-MAXIMO (IX-VEH)
087600        MOVE WS-SUBC-CARGA-TIENE-GRUA
087700                                     TO VC-TIENE-GRUA (IX-VEH)
087800     ELSE
087900        MOVE WS-SUBC-PASAJ-NUM-PAX   TO VP-NUM-PASAJEROS (IX-VEH)
088000        MOVE WS-SUBC-PASAJ-TIENE-AIRE
088100                                     TO VP-TIENE-AIRE (IX-VEH)
088200       MOVE WS-SUBC-PASAJ-NIVEL-COM TO VP-NIVEL-COMODIDAD (IX-VEH)
088300        PERFORM 2136-DEFAULTS-VEH-PASAJ
088400     END-IF.
088500      
088600     ADD 1                           TO WC-VEH-GRABADOS.
088700      
088800 FIN-2135.
088900     EXIT.
089000      
089100 2136-DEFAULTS-VEH-PASAJ.
089200*-------------------------
089300* VALORES POR DEFECTO DE VEHICULOPASAJEROS QUE NO VIENEN EN EL
089400* ARCHIVO PLANO (SE FIJAN AL ALTA SEGUN REGLA DE NEGOCIO).
089500     MOVE 'true'                  TO VP-TIENE-CINTURONES (IX-VEH).
089600      
089700     IF 88-VP-COMOD-PREMIUM (IX-VEH) OR 88-VP-COMOD-LUJO (IX-VEH)
089800        MOVE 'true'                  TO VP-TIENE-ENTRETEN (IX-VEH)
089900     ELSE
090000        MOVE 'false'                 TO VP-TIENE-ENTRETEN (IX-VEH)
090100     END-IF.
090200      
090300     IF VP-NUM-PASAJEROS (IX-VEH) > 4
090400        MOVE 5                       TO VP-NUM-PUERTAS (IX-VEH)
090500     ELSE
090600        MOVE 4                       TO VP-NUM-PUERTAS (IX-VEH)
090700     END-IF.
090800      
090900     IF 88-VEH-ES-BUS (IX-VEH)
091000        MOVE 'true'                  TO VP-ACCESO-DISCAP (IX-VEH)
091100     ELSE
091200        MOVE 'false'                 TO VP-ACCESO-DISCAP (IX-VEH)
091300     END-IF.
091400      
091500     IF 88-VP-COMOD-LUJO (IX-VEH)
091600        MOVE 'true'                  TO VP-TIENE-WIFI (IX-VEH)
091700     ELSE
091800        MOVE 'false'                 TO VP-TIENE-WIFI (IX-VEH)
091900     END-IF.
092000      
092100     COMPUTE VP-CAP-MALETERO (IX-VEH) =
092200             VP-NUM-PASAJEROS (IX-VEH) * 50.
092300     IF VP-CAP-MALETERO (IX-VEH) < 200
092400        MOVE 200                     TO VP-CAP-MALETERO (IX-VEH)
092500     END-IF.
092600      
092700     MOVE 'true'                     TO VP-TIENE-GPS (IX-VEH).
092800      
092900 FIN-2136.
093000     EXIT.
093100      
093200*-----------------------------------------------------------*
093300*  VIAJES                                                    *
093400*-----------------------------------------------------------*
093500 2140-LEER-VIAJES.
093600*------------------
093700     MOVE '2140-LEER-VIAJES'         TO WS-PARRAFO.
093800      
093900     READ VIAJES INTO REG-VIAJES-FD.
094000      
094100     EVALUATE TRUE
094200         WHEN 88-FS-VIAJES-OK
094300              CONTINUE
094400         WHEN 88-FS-VIAJES-EOF
094500              CONTINUE
094600         WHEN OTHER
094700              MOVE WS-PARRAFO        TO WCGXCNC-PARRAFO
094800              MOVE 'VIAJE'           TO WCGXCNC-RECURSO
094900              MOVE 'READ'            TO WCGXCNC-OPERACION
095000              MOVE FS-VIAJES         TO WCGXCNC-CODRET
095100              MOVE 'ERROR EN READ'   TO WCGXCNC-MENSAJE
095200              PERFORM 9999-CANCELO
095300     END-EVALUATE.
095400      
095500 FIN-2140.
095600     EXIT.
095700      
095800 2141-CARGAR-TABLA-VIAJES.
095900*--------------------------
096000* LA PRIMERA LINEA ES EL ENCABEZADO Y SE DESCARTA SIN VALIDAR.
096100     IF 88-HDR-VJE-PENDIENTE
096200        MOVE 'N'                     TO WS-HDR-VJE-PENDIENTE
096300     ELSE
096400        ADD 1                        TO WC-VJE-LEIDOS
096500        PERFORM 2142-PARSEAR-LINEA-VIAJE
096600        IF 88-LOTE-REG-ES-VALIDO
096700           PERFORM 4110-VALIDAR-REFS-VIAJE
096800        END-IF
096900        IF 88-LOTE-REG-ES-VALIDO
097000           PERFORM 2143-INCORPORAR-VIAJE
097100        ELSE
097200           ADD 1                     TO WC-VJE-RECHAZADOS
097300           DISPLAY 'VIAJE RECHAZADO ID=' WS-CAMPO-01
097400                   ' ERROR=' WCGXVAL-COD-ERROR
097500                   ' ' WCGXVAL-MSG-ERROR
097600        END-IF
097700     END-IF.
097800      
097900     PERFORM 2140-LEER-VIAJES.
098000      
098100 FIN-2141.
098200     EXIT.
098300      
098400 2142-PARSEAR-LINEA-VIAJE.
098500*--------------------------
098600     SET 88-LOTE-REG-ES-VALIDO TO TRUE.
098700     MOVE SPACES TO WS-CGXLOTE-PARSEO.
098800
098900* CGX-0363: LOS PRIMEROS 13 CAMPOS SON LOS DEL LAYOUT ESTANDAR
099000* DEL ARCHIVO (VER WCGXVJE); LOS CAMPOS 14-16 SON UNA EXTENSION
099100* PROPIA DE ESTE LOTE, AGREGADA AL FINAL DEL REGISTRO PARA QUE
099200* LA CEDULA DE CLIENTE/CONDUCTOR Y LA PLACA ASIGNADAS AL VIAJE
099300* SOBREVIVAN DE UNA CORRIDA A LA SIGUIENTE (SIN ELLO, UN VIAJE
099400* QUE QUEDA EN_CURSO NO PODRIA UBICAR SU CONDUCTOR/VEHICULO EN
099500* EL LOTE SIGUIENTE PARA FINALIZARLO).
099600     UNSTRING REG-VIAJES-FD DELIMITED BY '|'
099700         INTO WS-CAMPO-01 WS-CAMPO-02 WS-CAMPO-03 WS-CAMPO-04
099800              WS-CAMPO-05 WS-CAMPO-06 WS-CAMPO-07 WS-CAMPO-08
099900              WS-CAMPO-09 WS-CAMPO-10 WS-CAMPO-11 WS-CAMPO-12
100000              WS-CAMPO-13 WS-CAMPO-14 WS-CAMPO-15 WS-CAMPO-16
100100         TALLYING WS-CANT-CAMPOS.
100200
100300     IF WS-CANT-CAMPOS < 16
100400        SET 88-LOTE-REG-ES-INVALIDO TO TRUE
100500        MOVE '1099' TO WCGXVAL-COD-ERROR
100600        MOVE 'REGISTRO CON MENOS CAMPOS DE LOS ESPERADOS'
100700                                      TO WCGXVAL-MSG-ERROR
100800     END-IF.
100900      
101000 FIN-2142.
101100     EXIT.
101200      
101300*=============================================================*
101400*  4110  -  VALIDACION CRUZADA CONTRA LOS OTROS MAESTROS        *
101500*           (SE INVOCA DESDE LA CARGA DE VIAJES, ANTES DE       *
101600*            INCORPORAR EL REGISTRO A LA TABLA EN MEMORIA)      *
101700*=============================================================*
101800 4110-VALIDAR-REFS-VIAJE.
101900*-------------------------
102000     MOVE 'VALVIAJE'                 TO WCGXVAL-FUNCION.
102100     MOVE WS-CAMPO-02                TO WCGXVAL-VJ-ORIGEN.
102200     MOVE WS-CAMPO-03                TO WCGXVAL-VJ-DESTINO.
102300     MOVE WS-CAMPO-05                TO WCGXVAL-VJ-DISTANCIA.
102400      
102500     CALL 'CGXVALD' USING WCGXVAL.
102600      
102700     IF NOT 88-VAL-SIN-ERROR
102800        SET 88-LOTE-REG-ES-INVALIDO  TO TRUE
102900        GO TO FIN-4110
103000     END-IF.
103100      
103200     MOVE WCGXVAL-VJ-DURACION-CALC   TO WS-CAMPO-06.
103300      
103400* CLIENTE REFERENCIADO: DEBE EXISTIR Y SER ELEGIBLE.
103500     MOVE WS-CAMPO-14                TO WCGXCNC-RECURSO.
103600     SET 88-ENCONTRADO-NO            TO TRUE.
103700     PERFORM 4116-BUSCAR-CLIENTE-REF
103800             VARYING IX-CLI FROM 1 BY 1
103900             UNTIL IX-CLI > WC-CLI-CANT-TABLA
104000                OR 88-ENCONTRADO-SI.
104100      
104200     IF 88-ENCONTRADO-NO
104300        SET 88-LOTE-REG-ES-INVALIDO  TO TRUE
104400        MOVE '6010'                  TO WCGXVAL-COD-ERROR
104500        MOVE 'CLIENTE REFERENCIADO NO EXISTE'
104600                                      TO WCGXVAL-MSG-ERROR
104700        GO TO FIN-4110
104800     END-IF.
104900      
105000     MOVE 'ELEGCLI'                  TO WCGXVAL-FUNCION.
105100     MOVE CLI-ACTIVO (IX-CLI)        TO WCGXVAL-CLI-ACTIVO.
105200     MOVE CLI-CEDULA (IX-CLI)        TO WCGXVAL-CEDULA.
105300     MOVE CLI-NOMBRE (IX-CLI)        TO WCGXVAL-NOMBRE.
105400     MOVE CLI-APELLIDO (IX-CLI)      TO WCGXVAL-APELLIDO.
105500     MOVE CLI-TELEFONO (IX-CLI)      TO WCGXVAL-TELEFONO.
105600     MOVE CLI-EMAIL (IX-CLI)         TO WCGXVAL-EMAIL.
105700     MOVE CLI-FECHA-NAC (IX-CLI)     TO WCGXVAL-FECHA-NAC.
105800      
105900     CALL 'CGXVALD' USING WCGXVAL.
106000      
106100     IF NOT 88-VAL-SIN-ERROR
106200        SET 88-LOTE-REG-ES-INVALIDO  TO TRUE
106300        GO TO FIN-4110
106400     END-IF.
106500      
106600* CONDUCTOR REFERENCIADO (OPCIONAL): SI VIENE INFORMADO DEBE
106700* SER VALIDO Y ESTAR DISPONIBLE.
106800     IF WS-CAMPO-15 NOT = SPACES
106900        PERFORM 4111-VALIDAR-REF-CONDUCTOR
107000        IF 88-LOTE-REG-ES-INVALIDO
107100           GO TO FIN-4110
107200        END-IF
107300     END-IF.
107400      
107500* VEHICULO REFERENCIADO (OPCIONAL): SI VIENE INFORMADO DEBE
107600* SER VALIDO Y ESTAR DISPONIBLE.
107700     IF WS-CAMPO-16 NOT = SPACES
107800        PERFORM 4112-VALIDAR-REF-VEHICULO
107900     END-IF.
108000      
108100 FIN-4110.
108200     EXIT.
108300      
108400 4116-BUSCAR-CLIENTE-REF.
108500*-------------------------
108600     IF CLI-CEDULA (IX-CLI) = WS-CAMPO-14
108700        SET 88-ENCONTRADO-SI         TO TRUE
108800     END-IF.
108900      
109000 FIN-4116.
109100     EXIT.
109200      
109300 4111-VALIDAR-REF-CONDUCTOR.
109400*----------------------------
109500     SET 88-ENCONTRADO-NO            TO TRUE.
109600     PERFORM 4117-BUSCAR-CONDUCTOR-REF
109700             VARYING IX-CON FROM 1 BY 1
109800             UNTIL IX-CON > WC-CON-CANT-TABLA
109900                OR 88-ENCONTRADO-SI.
110000      
110100     IF 88-ENCONTRADO-NO OR NOT 88-CON-DISPONIBLE-SI (IX-CON)
110200        SET 88-LOTE-REG-ES-INVALIDO  TO TRUE
110300        MOVE '6020'                  TO WCGXVAL-COD-ERROR
110400        MOVE 'CONDUCTOR NO EXISTE O NO DISPONIBLE'
110500                                      TO WCGXVAL-MSG-ERROR
110600        GO TO FIN-4111
110700     END-IF.
110800      
110900     MOVE 'AUTORIZLIC'               TO WCGXVAL-FUNCION.
111000     MOVE CON-TIPO-LICENCIA (IX-CON) TO WCGXVAL-CON-TIPO-LICENCIA.
111100     MOVE VEH-TIPO-VEHICULO (IX-VEH) TO WCGXVAL-VEH-TIPO-VEHICULO.
111200     CALL 'CGXVALD' USING WCGXVAL.
111300     IF NOT 88-VAL-SIN-ERROR
111400        SET 88-LOTE-REG-ES-INVALIDO  TO TRUE
111500     END-IF.
111600      
111700 FIN-4111.
111800     EXIT.
111900      
112000 4117-BUSCAR-CONDUCTOR-REF.
112100*----------------------------
112200     IF CON-CEDULA (IX-CON) = WS-CAMPO-15
112300        SET 88-ENCONTRADO-SI         TO TRUE
112400     END-IF.
112500      
112600 FIN-4117.
112700     EXIT.
112800      
112900 4112-VALIDAR-REF-VEHICULO.
113000*---------------------------
113100     SET 88-ENCONTRADO-NO            TO TRUE.
113200     PERFORM 4118-BUSCAR-VEHICULO-REF
113300             VARYING IX-VEH FROM 1 BY 1
113400             UNTIL IX-VEH > WC-VEH-CANT-TABLA
113500                OR 88-ENCONTRADO-SI.
113600      
113700     IF 88-ENCONTRADO-NO OR NOT 88-VEH-DISPONIBLE-SI (IX-VEH)
113800        SET 88-LOTE-REG-ES-INVALIDO  TO TRUE
113900        MOVE '6030'                  TO WCGXVAL-COD-ERROR
114000        MOVE 'VEHICULO NO EXISTE O NO DISPONIBLE'
114100                                      TO WCGXVAL-MSG-ERROR
114200     END-IF.
114300      
114400 FIN-4112.
114500     EXIT.
114600      
114700 4118-BUSCAR-VEHICULO-REF.
114800*---------------------------
114900     IF VEH-PLACA (IX-VEH) = WS-CAMPO-16
115000        SET 88-ENCONTRADO-SI         TO TRUE
115100     END-IF.
115200      
115300 FIN-4118.
115400     EXIT.
115500      
115600 2143-INCORPORAR-VIAJE.
115700*-----------------------
115800     ADD 1                           TO WC-VJE-CANT-TABLA.
115900     MOVE WC-VJE-CANT-TABLA          TO IX-VJE.
116000      
116100     IF IX-VJE > 5000
116200        MOVE '2143-INCORPORAR-VIAJE' TO WCGXCNC-PARRAFO
116300        MOVE 'WT-VJE-TABLA'          TO WCGXCNC-RECURSO
116400        MOVE 'ALTA VIAJE'            TO WCGXCNC-OPERACION
116500        MOVE '34'                    TO WCGXCNC-CODRET
116600        MOVE 'TABLA DE VIAJES EXCEDIDA' TO WCGXCNC-MENSAJE
116700        PERFORM 9999-CANCELO
116800     END-IF.
116900      
117000     MOVE WS-CAMPO-01                TO VJ-ID (IX-VJE).
117100     MOVE WS-CAMPO-02                TO VJ-ORIGEN (IX-VJE).
117200     MOVE WS-CAMPO-03                TO VJ-DESTINO (IX-VJE).
117300     MOVE WS-CAMPO-04                TO VJ-FECHA-VIAJE (IX-VJE).
117400     MOVE WS-CAMPO-05                TO VJ-DISTANCIA (IX-VJE).
117500     MOVE WS-CAMPO-06            TO VJ-DURACION-ESTIMADA (IX-VJE).
117600     MOVE WS-CAMPO-07                TO VJ-ESTADO (IX-VJE).
117700     MOVE WS-CAMPO-08                TO VJ-TARIFA-TOTAL (IX-VJE).
117800     MOVE WS-CAMPO-11               TO VJ-COSTO-ADICIONAL (IX-VJE).
117900     MOVE WS-CAMPO-12                TO VJ-CALIFICACION (IX-VJE).
118000     MOVE WS-CAMPO-13               TO VJ-OBSERVACIONES (IX-VJE).
118100      
118200* CGX-0363: VJ-ES-URGENTE SE TOMA COMO VINO GRABADO (CAMPO 09);
118300* ES UN DATO DE ALTA DEL VIAJE, NO SE RECALCULA. VJ-ES-NOCTURNO
118400* (CAMPO 10) SE LEE PERO SE DESCARTA: NUNCA SE CONFIA EN LO
118500* GRABADO, SIEMPRE SE RECALCULA MAS ABAJO DESDE LA HORA.
118600     MOVE WS-CAMPO-09               TO VJ-ES-URGENTE (IX-VJE).
118700      
118800* CGX-0363: CAMPOS 14-16, EXTENSION PROPIA DE ESTE LOTE PARA QUE
118900* CLIENTE/CONDUCTOR/VEHICULO SOBREVIVAN ENTRE CORRIDAS (VER
119000* COMENTARIO EN 2142-PARSEAR-LINEA-VIAJE Y EN LA COPY WCGXVJE).
119100     MOVE WS-CAMPO-14               TO VJ-CLIENTE-CEDULA (IX-VJE).
119200     MOVE WS-CAMPO-15             TO VJ-CONDUCTOR-CEDULA (IX-VJE).
119300     MOVE WS-CAMPO-16               TO VJ-VEHICULO-PLACA (IX-VJE).
119400     PERFORM 2144-DERIVAR-NOCTURNO-CARGA.
119500      
119600     ADD 1                           TO WC-VJE-GRABADOS.
119700      
119800 FIN-2143.
119900     EXIT.
120000      
120100 2144-DERIVAR-NOCTURNO-CARGA.
120200*-----------------------------
120300     IF VJ-FEC-HH (IX-VJE) >= 22 OR VJ-FEC-HH (IX-VJE) < 6
120400        MOVE 'true'                  TO VJ-ES-NOCTURNO (IX-VJE)
120500     ELSE
120600        MOVE 'false'                 TO VJ-ES-NOCTURNO (IX-VJE)
120700     END-IF.
120800      
120900 FIN-2144.
121000     EXIT.
121100      
121200*=============================================================*
121300*  4000  -  CICLO DE VIDA DE LOS VIAJES (INICIO/FIN/CANCEL.)   *
121400*=============================================================*
121500 4000-PROCESAR-VIAJES.
121600*----------------------
121700     PERFORM 4010-PROCESAR-UN-VIAJE
121800       VARYING IX-VJE FROM 1 BY 1
121900       UNTIL IX-VJE > WC-VJE-CANT-TABLA.
122000      
122100 FIN-4000.
122200     EXIT.
122300      
122400 4010-PROCESAR-UN-VIAJE.
122500*------------------------
122600     EVALUATE TRUE
122700         WHEN (88-VJ-PROGRAMADO (IX-VJE)
122800               OR 88-VJ-CONFIRMADO (IX-VJE))
122900              AND VJ-CONDUCTOR-CEDULA (IX-VJE) NOT = SPACES
123000              AND VJ-VEHICULO-PLACA (IX-VJE)   NOT = SPACES
123100              PERFORM 4200-INICIAR-VIAJE
123200      
123300         WHEN 88-VJ-EN-CURSO (IX-VJE)
123400              PERFORM 4300-FINALIZAR-VIAJE
123500      
123600         WHEN 88-VJ-CANCELADO (IX-VJE)
123700              PERFORM 4400-CANCELAR-VIAJE
123800      
123900         WHEN OTHER
124000              CONTINUE
124100     END-EVALUATE.
124200      
124300 FIN-4010.
124400     EXIT.
124500      
124600 4200-INICIAR-VIAJE.
124700*---------------------
124800     PERFORM 4210-UBICAR-CONDUCTOR-VIAJE.
124900     PERFORM 4220-UBICAR-VEHICULO-VIAJE.
125000      
125100     IF 88-COND-ENCONTRADO-NO OR 88-VEH-ENCONTRADO-NO
125200        GO TO FIN-4200
125300     END-IF.
125400      
125500     SET 88-CON-DISPONIBLE-NO (IX-CON) TO TRUE.
125600     SET 88-VEH-DISPONIBLE-NO (IX-VEH) TO TRUE.
125700      
125800     MOVE VEH-KILOMETRAJE (IX-VEH)   TO VJ-KM-INICIAL (IX-VJE).
125900      
126000     SET 88-VJ-EN-CURSO (IX-VJE)     TO TRUE.
126100      
126200     PERFORM 4230-INCREMENTAR-VIAJES-CLI.
126300      
126400 FIN-4200.
126500     EXIT.
126600      
126700 4210-UBICAR-CONDUCTOR-VIAJE.
126800*-----------------------------
126900     SET 88-COND-ENCONTRADO-NO       TO TRUE.
127000     PERFORM 4213-BUSCAR-CONDUCTOR-VIAJE
127100             VARYING IX-CON FROM 1 BY 1
127200             UNTIL IX-CON > WC-CON-CANT-TABLA
127300                OR 88-COND-ENCONTRADO-SI.
127400      
127500 FIN-4210.
127600     EXIT.
127700      
127800 4213-BUSCAR-CONDUCTOR-VIAJE.
127900*-----------------------------
128000     IF CON-CEDULA (IX-CON) = VJ-CONDUCTOR-CEDULA (IX-VJE)
128100        SET 88-COND-ENCONTRADO-SI    TO TRUE
128200     END-IF.
128300      
128400 FIN-4213.
128500     EXIT.
128600      
128700 4220-UBICAR-VEHICULO-VIAJE.
128800*----------------------------
128900     SET 88-VEH-ENCONTRADO-NO        TO TRUE.
129000     PERFORM 4223-BUSCAR-VEHICULO-VIAJE
129100             VARYING IX-VEH FROM 1 BY 1
129200             UNTIL IX-VEH > WC-VEH-CANT-TABLA
129300                OR 88-VEH-ENCONTRADO-SI.
129400      
129500 FIN-4220.
129600     EXIT.
129700      
129800 4223-BUSCAR-VEHICULO-VIAJE.
129900*----------------------------
130000     IF VEH-PLACA (IX-VEH) = VJ-VEHICULO-PLACA (IX-VJE)
130100        SET 88-VEH-ENCONTRADO-SI     TO TRUE
130200     END-IF.
130300      
130400 FIN-4223.
130500     EXIT.
130600      
130700 4230-INCREMENTAR-VIAJES-CLI.
130800*-----------------------------
130900     SET 88-ENCONTRADO-NO            TO TRUE.
131000     PERFORM 4233-BUSCAR-CLIENTE-INCR
131100             VARYING IX-CLI FROM 1 BY 1
131200             UNTIL IX-CLI > WC-CLI-CANT-TABLA
131300                OR 88-ENCONTRADO-SI.
131400      
131500     IF 88-ENCONTRADO-SI
131600        ADD 1 TO CLI-VIAJES-REALIZADOS (IX-CLI)
131700        PERFORM 5200-RECALCULAR-CATEGORIA-CLI
131800     END-IF.
131900      
132000 FIN-4230.
132100     EXIT.
132200      
132300 4233-BUSCAR-CLIENTE-INCR.
132400*---------------------------
132500     IF CLI-CEDULA (IX-CLI) = VJ-CLIENTE-CEDULA (IX-VJE)
132600        SET 88-ENCONTRADO-SI         TO TRUE
132700     END-IF.
132800      
132900 FIN-4233.
133000     EXIT.
133100      
133200 4300-FINALIZAR-VIAJE.
133300*-----------------------
133400     PERFORM 4210-UBICAR-CONDUCTOR-VIAJE.
133500     PERFORM 4220-UBICAR-VEHICULO-VIAJE.
133600      
133700     IF 88-VEH-ENCONTRADO-NO
133800        GO TO FIN-4300
133900     END-IF.
134000      
134100     PERFORM 4310-CALCULAR-TARIFA-FINAL.
134200      
134300     COMPUTE VEH-KILOMETRAJE (IX-VEH) =
134400             VEH-KILOMETRAJE (IX-VEH) + VJ-DISTANCIA (IX-VJE).
134500      
134600     SET 88-VEH-DISPONIBLE-SI (IX-VEH) TO TRUE.
134700      
134800     IF 88-COND-ENCONTRADO-SI
134900        SET 88-CON-DISPONIBLE-SI (IX-CON) TO TRUE
135000        ADD 1 TO CON-VIAJES-REALIZADOS (IX-CON)
135100     END-IF.
135200      
135300     SET 88-VJ-COMPLETADO (IX-VJE)   TO TRUE.
135400      
135500     PERFORM 4320-EMITIR-FACTURA.
135600      
135700 FIN-4300.
135800     EXIT.
135900      
136000 4310-CALCULAR-TARIFA-FINAL.
136100*----------------------------
136200     INITIALIZE WCGXTAR.
136300     MOVE 'TARIFAVJE'                TO WCGXTAR-FUNCION.
136400     MOVE VJ-DISTANCIA (IX-VJE)      TO WCGXTAR-DISTANCIA.
136500     MOVE VJ-COSTO-ADICIONAL (IX-VJE) TO WCGXTAR-COSTO-ADICIONAL.
136600     IF 88-VJ-ES-URGENTE-SI (IX-VJE)
136700        MOVE 'S'                     TO WCGXTAR-ES-URGENTE
136800     ELSE
136900        MOVE 'N'                     TO WCGXTAR-ES-URGENTE
137000     END-IF.
137100     MOVE VJ-FEC-HH (IX-VJE)         TO WCGXTAR-HORA-VIAJE.
137200     MOVE VEH-TIPO-CLASE (IX-VEH)    TO WCGXTAR-TIPO-CLASE-VEH.
137300     MOVE VEH-TIPO-VEHICULO (IX-VEH) TO WCGXTAR-TIPO-VEHICULO.
137400     MOVE VEH-ANO (IX-VEH)           TO WCGXTAR-ANO-VEHICULO.
137500     MOVE WS-HOY-AAAA                TO WCGXTAR-ANO-ACTUAL.
137600      
137700     IF 88-VEH-ES-PASAJEROS (IX-VEH)
137800        MOVE VP-NUM-PASAJEROS (IX-VEH) TO WCGXTAR-VP-NUM-PASAJEROS
137900        MOVE VP-NIVEL-COMODIDAD (IX-VEH) TO WCGXTAR-VP-NIVEL-COMOD
138000        IF 88-VP-TIENE-AIRE-SI (IX-VEH)
138100           MOVE 'S' TO WCGXTAR-VP-TIENE-AIRE
138200        ELSE
138300           MOVE 'N' TO WCGXTAR-VP-TIENE-AIRE
138400        END-IF
138500        IF 88-VP-ENTRETEN-SI (IX-VEH)
138600           MOVE 'S' TO WCGXTAR-VP-TIENE-ENTRETEN
138700        ELSE
138800           MOVE 'N' TO WCGXTAR-VP-TIENE-ENTRETEN
138900        END-IF
139000        IF 88-VP-TIENE-WIFI-SI (IX-VEH)
139100           MOVE 'S' TO WCGXTAR-VP-TIENE-WIFI
139200        ELSE
139300           MOVE 'N' TO WCGXTAR-VP-TIENE-WIFI
139400        END-IF
139500        IF 88-VP-ACC-DISCAP-SI (IX-VEH)
139600           MOVE 'S' TO WCGXTAR-VP-ACCESO-DISCAP
139700        ELSE
139800           MOVE 'N' TO WCGXTAR-VP-ACCESO-DISCAP
139900        END-IF
140000      MOVE VP-TIPO-COMBUSTIBLE (IX-VEH) TO WCGXTAR-VP-TIPO-COMBUST
140100     ELSE
140200        MOVE VC-PESO-MAXIMO (IX-VEH) TO WCGXTAR-VC-PESO-MAXIMO
140300     END-IF.
140400      
140500     PERFORM 4211-UBICAR-CLIENTE-VIAJE.
140600     IF 88-ENCONTRADO-SI
140700        MOVE CLI-TIPO-CLIENTE (IX-CLI) TO WCGXTAR-CLI-TIPO-CLIENTE
140800        MOVE CLI-VIAJES-REALIZADOS (IX-CLI)
140900                                      TO WCGXTAR-CLI-VIAJES-REALIZ
141000     END-IF.
141100      
141200     CALL 'CGXTARF' USING WCGXTAR.
141300      
141400     MOVE WCGXTAR-TARIFA-TOTAL       TO VJ-TARIFA-TOTAL (IX-VJE).
141500      
141600 FIN-4310.
141700     EXIT.
141800      
141900 4211-UBICAR-CLIENTE-VIAJE.
142000*---------------------------
142100     SET 88-ENCONTRADO-NO            TO TRUE.
142200     PERFORM 4212-BUSCAR-CLIENTE-TARIFA
142300             VARYING IX-CLI FROM 1 BY 1
142400             UNTIL IX-CLI > WC-CLI-CANT-TABLA
142500                OR 88-ENCONTRADO-SI.
142600      
142700 FIN-4211.
142800     EXIT.
142900      
143000 4212-BUSCAR-CLIENTE-TARIFA.
143100*-----------------------------
143200     IF CLI-CEDULA (IX-CLI) = VJ-CLIENTE-CEDULA (IX-VJE)
143300        SET 88-ENCONTRADO-SI         TO TRUE
143400     END-IF.
143500      
143600 FIN-4212.
143700     EXIT.
143800      
143900 4320-EMITIR-FACTURA.
144000*----------------------
144100     INITIALIZE WCGXRPT.
144200     MOVE 'FACTURA'                  TO WCGXRPT-FUNCION.
144300     MOVE VJ-ID (IX-VJE)             TO WCGXRPT-VJ-ID.
144400     MOVE VJ-FECHA-VIAJE (IX-VJE)    TO WCGXRPT-VJ-FECHA-VIAJE.
144500     MOVE VJ-ORIGEN (IX-VJE)         TO WCGXRPT-VJ-ORIGEN.
144600     MOVE VJ-DESTINO (IX-VJE)        TO WCGXRPT-VJ-DESTINO.
144700     MOVE VJ-DISTANCIA (IX-VJE)      TO WCGXRPT-VJ-DISTANCIA.
144800     MOVE VJ-ESTADO (IX-VJE)         TO WCGXRPT-VJ-ESTADO.
144900     MOVE VJ-TARIFA-TOTAL (IX-VJE)   TO WCGXRPT-TARIFA-TOTAL.
145000     MOVE VJ-ES-URGENTE (IX-VJE)     TO WCGXRPT-ES-URGENTE.
145100     MOVE VJ-ES-NOCTURNO (IX-VJE)    TO WCGXRPT-ES-NOCTURNO.
145200     MOVE VEH-TIPO-VEHICULO (IX-VEH) TO WCGXRPT-VEH-TIPO-VEHICULO.
145300     MOVE WCGXTAR-TARIFA-BASE-VEH    TO WCGXRPT-TARIFA-BASE-VEH.
145400     MOVE WCGXTAR-FACTOR-DISTANCIA   TO WCGXRPT-FACTOR-DISTANCIA.
145500     MOVE WCGXTAR-DESCUENTO-TOTAL    TO WCGXRPT-DESCUENTO-TOTAL.
145600     MOVE WCGXTAR-SUBTOTAL           TO WCGXRPT-SUBTOTAL.
145700      
145800     IF 88-ENCONTRADO-SI
145900        MOVE CLI-NOMBRE (IX-CLI)     TO WCGXRPT-CLI-NOMBRE
146000        MOVE CLI-APELLIDO (IX-CLI)   TO WCGXRPT-CLI-APELLIDO
146100        MOVE CLI-CEDULA (IX-CLI)     TO WCGXRPT-CLI-CEDULA
146200        MOVE CLI-TIPO-CLIENTE (IX-CLI) TO WCGXRPT-CLI-TIPO-CLIENTE
146300     END-IF.
146400      
146500     CALL 'CGXRPTS' USING WCGXRPT.
146600      
146700 FIN-4320.
146800     EXIT.
146900      
147000 4400-CANCELAR-VIAJE.
147100*----------------------
147200     PERFORM 4210-UBICAR-CONDUCTOR-VIAJE.
147300     IF 88-COND-ENCONTRADO-SI
147400        SET 88-CON-DISPONIBLE-SI (IX-CON) TO TRUE
147500     END-IF.
147600      
147700     PERFORM 4220-UBICAR-VEHICULO-VIAJE.
147800     IF 88-VEH-ENCONTRADO-SI
147900        SET 88-VEH-DISPONIBLE-SI (IX-VEH) TO TRUE
148000     END-IF.
148100      
148200     SET 88-VJ-CANCELADO (IX-VJE)    TO TRUE.
148300      
148400     IF VJ-OBSERVACIONES (IX-VJE) = SPACES
148500        MOVE 'CANCELADO POR LOTE NOCTURNO'
148600                                      TO VJ-OBSERVACIONES (IX-VJE)
148700     ELSE
148800        STRING VJ-OBSERVACIONES (IX-VJE) DELIMITED BY SPACE
148900               ' # CANCELADO POR LOTE NOCTURNO' DELIMITED BY SIZE
149000               INTO VJ-OBSERVACIONES (IX-VJE)
149100     END-IF.
149200      
149300 FIN-4400.
149400     EXIT.
149500      
149600*=============================================================*
149700*  5000  -  ACUMULACION DE TOTALES / ESTADISTICAS DEL LOTE      *
149800*=============================================================*
149900 5000-ACUMULAR-TOTALES.
150000*-----------------------
150100     PERFORM 5010-ACUMULAR-UN-VIAJE
150200       VARYING IX-VJE FROM 1 BY 1
150300       UNTIL IX-VJE > WC-VJE-CANT-TABLA.
150400      
150500     PERFORM 5410-ORDENAR-DESTINOS
150600       UNTIL 88-DES-HUBO-CAMBIO-NO.
150700      
150800     PERFORM 5500-VERIF-INTEGRIDAD.
150900      
151000 FIN-5000.
151100     EXIT.
151200      
151300 5010-ACUMULAR-UN-VIAJE.
151400*------------------------
151500     EVALUATE TRUE
151600         WHEN 88-VJ-PROGRAMADO (IX-VJE)
151700              ADD 1 TO WT-CANT-PROGRAMADOS
151800         WHEN 88-VJ-CONFIRMADO (IX-VJE)
151900              ADD 1 TO WT-CANT-CONFIRMADOS
152000         WHEN 88-VJ-EN-CURSO (IX-VJE)
152100              ADD 1 TO WT-CANT-EN-CURSO
152200         WHEN 88-VJ-COMPLETADO (IX-VJE)
152300              ADD 1 TO WT-CANT-COMPLETADOS
152400              PERFORM 5100-ACUM-INGRESOS-TOTALES
152500              PERFORM 5400-ACUM-DESTINOS
152600         WHEN 88-VJ-CANCELADO (IX-VJE)
152700              ADD 1 TO WT-CANT-CANCELADOS
152800         WHEN 88-VJ-RETRASADO (IX-VJE)
152900              ADD 1 TO WT-CANT-RETRASADOS
153000         WHEN 88-VJ-SUSPENDIDO (IX-VJE)
153100              ADD 1 TO WT-CANT-SUSPENDIDOS
153200     END-EVALUATE.
153300      
153400     PERFORM 5300-DETECTAR-RETRASO.
153500      
153600 FIN-5010.
153700     EXIT.
153800      
153900 5100-ACUM-INGRESOS-TOTALES.
154000*----------------------------
154100     ADD VJ-TARIFA-TOTAL (IX-VJE)    TO WT-INGRESOS-TOTALES.
154200      
154300 FIN-5100.
154400     EXIT.
154500      
154600 5200-RECALCULAR-CATEGORIA-CLI.
154700*-------------------------------
154800* ASCIENDE LA CATEGORIA DEL CLIENTE SEGUN LA CANTIDAD DE VIAJES
154900* REALIZADOS. NUNCA DEGRADA UNA CATEGORIA YA ALCANZADA (CGX-0319).
155000     IF CLI-VIAJES-REALIZADOS (IX-CLI) >= 50
155100        AND NOT 88-CLI-ES-VIP (IX-CLI)
155200        MOVE 'VIP'                   TO CLI-TIPO-CLIENTE (IX-CLI)
155300     ELSE
155400        IF CLI-VIAJES-REALIZADOS (IX-CLI) >= 20
155500           AND (88-CLI-ES-ESTANDAR (IX-CLI)
155600                OR 88-CLI-ES-FRECUENTE (IX-CLI))
155700           MOVE 'CORPORATIVO'        TO CLI-TIPO-CLIENTE (IX-CLI)
155800        ELSE
155900           IF CLI-VIAJES-REALIZADOS (IX-CLI) >= 5
156000              AND 88-CLI-ES-ESTANDAR (IX-CLI)
156100              MOVE 'FRECUENTE'       TO CLI-TIPO-CLIENTE (IX-CLI)
156200           END-IF
156300        END-IF
156400     END-IF.
156500      
156600 FIN-5200.
156700     EXIT.
156800      
156900 5210-ES-CLIENTE-FRECUENTE.
157000*---------------------------
157100* viajesRealizados >= 5 OR tipoCliente <> ESTANDAR (SE DEJA COMO
157200* PARRAFO PROPIO PORQUE OTRAS RUTINAS DE REPORTE LO CONSULTAN).
157300     IF CLI-VIAJES-REALIZADOS (IX-CLI) >= 5
157400        OR NOT 88-CLI-ES-ESTANDAR (IX-CLI)
157500        SET 88-ENCONTRADO-SI         TO TRUE
157600     ELSE
157700        SET 88-ENCONTRADO-NO         TO TRUE
157800     END-IF.
157900      
158000 FIN-5210.
158100     EXIT.
158200      
158300 5300-DETECTAR-RETRASO.
158400*-----------------------
158500* "RETRASADO" = VIAJE NO FINALIZADO Y HOY > FECHA-VIAJE + 15 MIN.
158600* SE APLICA SOLO SOBRE VIAJES AUN ABIERTOS (NO COMPLETADO NI
158700* CANCELADO); SE REGISTRA COMO ESTADISTICA, NO CAMBIA EL ESTADO
158800* DEL VIAJE (EL ESTADO LO CAMBIA UNICAMENTE EL CICLO DE VIDA).
158900* CGX-0360: SE COMPARA PRIMERO EL DIA CALENDARIO. SI EL VIAJE ES
159000* DE UN DIA ANTERIOR A HOY, YA ESTA RETRASADO. SI ES DEL MISMO
159100* DIA, SE BAJA A MINUTOS DESDE MEDIANOCHE PARA APLICAR EL TOPE
159200* DE 15 MINUTOS DE TOLERANCIA. SI ES DE UN DIA POSTERIOR A HOY,
159300* AUN NO PUEDE ESTAR RETRASADO.
159400     IF (88-VJ-PROGRAMADO (IX-VJE) OR 88-VJ-CONFIRMADO (IX-VJE)
159500         OR 88-VJ-EN-CURSO (IX-VJE))
159600        AND VJ-FEC-AAAA (IX-VJE) NUMERIC
159700        MOVE WS-HOY-AAAA             TO WS-CALCDIA-AAAA
159800        MOVE WS-HOY-MM               TO WS-CALCDIA-MM
159900        MOVE WS-HOY-DD               TO WS-CALCDIA-DD
160000        PERFORM 9500-CALC-DIAS-ABSOLUTOS
160100        MOVE WS-CALCDIA-RESULT       TO WS-FECHA1-DIAS
160200
160300        MOVE VJ-FEC-AAAA (IX-VJE)    TO WS-CALCDIA-AAAA
160400        MOVE VJ-FEC-MM (IX-VJE)      TO WS-CALCDIA-MM
160500        MOVE VJ-FEC-DD (IX-VJE)      TO WS-CALCDIA-DD
160600        PERFORM 9500-CALC-DIAS-ABSOLUTOS
160700        MOVE WS-CALCDIA-RESULT       TO WS-FECHA2-DIAS
160800
160900      COMPUTE WS-DIAS-DIFERENCIA = WS-FECHA1-DIAS - WS-FECHA2-DIAS
161000        IF WS-DIAS-DIFERENCIA > 0
161100           ADD 1 TO WT-CANT-RETRASADOS
161200        ELSE
161300           IF WS-DIAS-DIFERENCIA = 0
161400              COMPUTE WS-MINUTOS-HOY =
161500                      (WS-HOY-HH * 60) + WS-HOY-MI
161600              COMPUTE WS-MINUTOS-VIAJE =
161700                      (VJ-FEC-HH (IX-VJE) * 60)
161800                      + VJ-FEC-MIN (IX-VJE) + 15
161900              IF WS-MINUTOS-HOY > WS-MINUTOS-VIAJE
162000                 ADD 1 TO WT-CANT-RETRASADOS
162100              END-IF
162200           END-IF
162300        END-IF
162400     END-IF.
162500
162600 FIN-5300.
162700     EXIT.
162800      
162900 5400-ACUM-DESTINOS.
163000*---------------------
163100* CARGA/ACTUALIZA LA TABLA DE DESTINOS MAS FRECUENTES CON EL
163200* MISMO ESQUEMA DE BUSQUEDA BINARIA + ALTA + REORDENAMIENTO POR
163300* BURBUJA DE WT-VENTASXCLIENTE (TSTVTA01), APLICADO A DESTINOS.
163400     SEARCH ALL WT-DES-TABLA
163500         AT END
163600              PERFORM 5401-INCORPORAR-DESTINO
163700         WHEN WT-DES-NOMBRE (IDX-DES) = VJ-DESTINO (IX-VJE)
163800              ADD 1 TO WT-DES-CANTIDAD (IDX-DES)
163900     END-SEARCH.
164000      
164100 FIN-5400.
164200     EXIT.
164300      
164400 5401-INCORPORAR-DESTINO.
164500*-------------------------
164600     ADD 1                           TO WS-DES-ULTIMO-CARGADO.
164700      
164800     IF WS-DES-ULTIMO-CARGADO > WS-DES-MAX-OCCURS
164900        MOVE '5401-INCORPORAR-DESTINO' TO WCGXCNC-PARRAFO
165000        MOVE 'WT-DES-TABLA'          TO WCGXCNC-RECURSO
165100        MOVE 'ALTA DESTINO'          TO WCGXCNC-OPERACION
165200        MOVE '34'                    TO WCGXCNC-CODRET
165300        MOVE 'TABLA DE DESTINOS EXCEDIDA' TO WCGXCNC-MENSAJE
165400        PERFORM 9999-CANCELO
165500     END-IF.
165600      
165700     MOVE VJ-DESTINO (IX-VJE)
165800          TO WT-DES-NOMBRE (WS-DES-ULTIMO-CARGADO).
165900     MOVE 1
166000          TO WT-DES-CANTIDAD (WS-DES-ULTIMO-CARGADO).
166100      
166200     SET 88-DES-HUBO-CAMBIO-SI       TO TRUE.
166300      
166400 FIN-5401.
166500     EXIT.
166600      
166700 5410-ORDENAR-DESTINOS.
166800*-----------------------
166900* ORDENA LA TABLA DE MAYOR A MENOR CANTIDAD (BURBUJEO, MISMO
167000* METODO DE REORDENAMIENTO QUE 20220-ORDENO-TABLA-VXV).
167100     SET 88-DES-HUBO-CAMBIO-NO       TO TRUE.
167200      
167300     PERFORM 5411-COMPARAR-Y-SWAP-DESTINO
167400       VARYING IDX-DES FROM 1 BY 1
167500       UNTIL IDX-DES > WS-DES-ULTIMO-CARGADO.
167600      
167700 FIN-5410.
167800     EXIT.
167900      
168000 5411-COMPARAR-Y-SWAP-DESTINO.
168100*-------------------------------
168200     IF WT-DES-CANTIDAD (IDX-DES) < WT-DES-CANTIDAD (IDX-DES + 1)
168300        MOVE WT-DES-NOMBRE   (IDX-DES)     TO WS-DES-VT-NOMBRE
168400        MOVE WT-DES-CANTIDAD (IDX-DES)     TO WS-DES-VT-CANTIDAD
168500       MOVE WT-DES-NOMBRE (IDX-DES + 1) TO WT-DES-NOMBRE (IDX-DES)
168600        MOVE WT-DES-CANTIDAD (IDX-DES + 1)
168700                                    TO WT-DES-CANTIDAD (IDX-DES)
168800        MOVE WS-DES-VT-NOMBRE       TO WT-DES-NOMBRE (IDX-DES + 1)
168900        MOVE WS-DES-VT-CANTIDAD
169000                              TO WT-DES-CANTIDAD (IDX-DES + 1)
169100        SET 88-DES-HUBO-CAMBIO-SI          TO TRUE
169200     END-IF.
169300      
169400 FIN-5411.
169500     EXIT.
169600      
169700 5500-VERIF-INTEGRIDAD.
169800*-----------------------
169900* VERIFICACION DE INTEGRIDAD DE REFERENCIAS Y VENCIMIENTOS.
170000* SOLO INFORMA POR CONSOLA, NO MODIFICA NINGUN DATO (CGX-0245).
170100     PERFORM 5510-VERIF-LICENCIAS-VENCIDAS
170200       VARYING IX-CON FROM 1 BY 1
170300       UNTIL IX-CON > WC-CON-CANT-TABLA.
170400      
170500     PERFORM 5520-VERIF-DOCUMENTACION-VEH
170600       VARYING IX-VEH FROM 1 BY 1
170700       UNTIL IX-VEH > WC-VEH-CANT-TABLA.
170800      
170900 FIN-5500.
171000     EXIT.
171100      
171200 5510-VERIF-LICENCIAS-VENCIDAS.
171300*-------------------------------
171400     IF NOT (CON-VTO-ORDEN-RD (IX-CON) > WS-HOY-9)
171500        DISPLAY '*** ALERTA INTEGRIDAD: LICENCIA VENCIDA - '
171600                'CONDUCTOR ' CON-CEDULA (IX-CON)
171700     END-IF.
171800      
171900 FIN-5510.
172000     EXIT.
172100      
172200 5520-VERIF-DOCUMENTACION-VEH.
172300*-------------------------------
172400     IF VEH-VENC-SOAT (IX-VEH) = SPACES OR ZEROS
172500        OR NOT (VEH-VENC-SOAT (IX-VEH) > WS-HOY-9)
172600        DISPLAY '*** ALERTA INTEGRIDAD: SOAT VENCIDO O SIN '
172700                'INFORMAR - VEHICULO ' VEH-PLACA (IX-VEH)
172800     END-IF.
172900      
173000     IF VEH-ULTIMA-REVISION (IX-VEH) = SPACES OR ZEROS
173100        DISPLAY '*** ALERTA INTEGRIDAD: REVISION TECNICA SIN '
173200                'INFORMAR - VEHICULO ' VEH-PLACA (IX-VEH)
173300     END-IF.
173400      
173500 FIN-5520.
173600     EXIT.
173700      
173800*=============================================================*
173900*  8000  -  EMISION DEL REPORTE RESUMEN FINAL                   *
174000*=============================================================*
174100 8000-EMITIR-REPORTE-FINAL.
174200*----------------------------
174300     INITIALIZE WCGXRPT.
174400     MOVE 'RESCABEC'                 TO WCGXRPT-FUNCION.
174500     MOVE WC-CLI-CANT-TABLA          TO WCGXRPT-TOT-CLIENTES.
174600     MOVE WC-CON-CANT-TABLA          TO WCGXRPT-TOT-CONDUCTORES.
174700     MOVE WC-VEH-CANT-TABLA          TO WCGXRPT-TOT-VEHICULOS.
174800     MOVE WC-VJE-CANT-TABLA          TO WCGXRPT-TOT-VIAJES.
174900     MOVE WT-INGRESOS-TOTALES        TO WCGXRPT-INGRESOS-TOTALES.
175000     CALL 'CGXRPTS' USING WCGXRPT.
175100      
175200     PERFORM 8100-EMITIR-ESTADO.
175300     PERFORM 8200-EMITIR-DESTINOS.
175400      
175500     MOVE 'CERRAR'                   TO WCGXRPT-FUNCION.
175600     CALL 'CGXRPTS' USING WCGXRPT.
175700      
175800 FIN-8000.
175900     EXIT.
176000      
176100 8100-EMITIR-ESTADO.
176200*---------------------
176300     MOVE 'RESESTADO'                TO WCGXRPT-FUNCION.
176400      
176500     MOVE 'PROGRAMADO'               TO WCGXRPT-DET-ETIQUETA.
176600     MOVE WT-CANT-PROGRAMADOS        TO WCGXRPT-DET-CANTIDAD.
176700     CALL 'CGXRPTS' USING WCGXRPT.
176800      
176900     MOVE 'CONFIRMADO'               TO WCGXRPT-DET-ETIQUETA.
177000     MOVE WT-CANT-CONFIRMADOS        TO WCGXRPT-DET-CANTIDAD.
177100     CALL 'CGXRPTS' USING WCGXRPT.
177200      
177300     MOVE 'EN_CURSO'                 TO WCGXRPT-DET-ETIQUETA.
177400     MOVE WT-CANT-EN-CURSO           TO WCGXRPT-DET-CANTIDAD.
177500     CALL 'CGXRPTS' USING WCGXRPT.
177600      
177700     MOVE 'COMPLETADO'               TO WCGXRPT-DET-ETIQUETA.
177800     MOVE WT-CANT-COMPLETADOS        TO WCGXRPT-DET-CANTIDAD.
177900     CALL 'CGXRPTS' USING WCGXRPT.
178000      
178100     MOVE 'CANCELADO'                TO WCGXRPT-DET-ETIQUETA.
178200     MOVE WT-CANT-CANCELADOS         TO WCGXRPT-DET-CANTIDAD.
178300     CALL 'CGXRPTS' USING WCGXRPT.
178400      
178500     MOVE 'RETRASADO'                TO WCGXRPT-DET-ETIQUETA.
178600     MOVE WT-CANT-RETRASADOS         TO WCGXRPT-DET-CANTIDAD.
178700     CALL 'CGXRPTS' USING WCGXRPT.
178800      
178900     MOVE 'SUSPENDIDO'               TO WCGXRPT-DET-ETIQUETA.
179000     MOVE WT-CANT-SUSPENDIDOS        TO WCGXRPT-DET-CANTIDAD.
179100     CALL 'CGXRPTS' USING WCGXRPT.
179200      
179300 FIN-8100.
179400     EXIT.
179500      
179600 8200-EMITIR-DESTINOS.
179700*-----------------------
179800     MOVE 'RESDESTIN'                TO WCGXRPT-FUNCION.
179900      
180000     PERFORM 8210-EMITIR-UN-DESTINO
180100       VARYING IDX-DES FROM 1 BY 1
180200       UNTIL IDX-DES > WS-DES-ULTIMO-CARGADO.
180300      
180400 FIN-8200.
180500     EXIT.
180600      
180700 8210-EMITIR-UN-DESTINO.
180800*------------------------
180900     MOVE WT-DES-NOMBRE (IDX-DES)    TO WCGXRPT-DET-ETIQUETA.
181000     MOVE WT-DES-CANTIDAD (IDX-DES)  TO WCGXRPT-DET-CANTIDAD.
181100     CALL 'CGXRPTS' USING WCGXRPT.
181200      
181300 FIN-8210.
181400     EXIT.
181500      
181600*=============================================================*
181700*  9000  -  PURGA DE VIAJES VIEJOS YA CERRADOS                  *
181800*=============================================================*
181900 9000-PURGAR-VIAJES-VIEJOS.
182000*----------------------------
182100* QUITA DE LA TABLA EN MEMORIA (Y POR LO TANTO DEL PROXIMO
182200* GRABADO) LOS VIAJES COMPLETADO/CANCELADO CON MAS DE
182300* WS-LOTE-DIAS-PURGA DIAS DE ANTIGÜEDAD. SE COMPACTA LA TABLA
182400* DESPLAZANDO LOS REGISTROS QUE SE CONSERVAN.
182500     MOVE WC-VJE-CANT-TABLA          TO WS-DES-VT-CANTIDAD.
182600     MOVE 0                          TO WC-VJE-CANT-TABLA.
182700      
182800     PERFORM 9010-EVALUAR-UN-VIAJE-PURGA
182900       VARYING IX-VJE FROM 1 BY 1
183000       UNTIL IX-VJE > WS-DES-VT-CANTIDAD.
183100      
183200 FIN-9000.
183300     EXIT.
183400      
183500 9010-EVALUAR-UN-VIAJE-PURGA.
183600*------------------------------
183700     SET 88-ENCONTRADO-SI            TO TRUE.
183800      
183900     IF 88-VJ-COMPLETADO (IX-VJE) OR 88-VJ-CANCELADO (IX-VJE)
184000        MOVE WS-HOY-AAAA             TO WS-CALCDIA-AAAA
184100        MOVE WS-HOY-MM               TO WS-CALCDIA-MM
184200        MOVE WS-HOY-DD               TO WS-CALCDIA-DD
184300        PERFORM 9500-CALC-DIAS-ABSOLUTOS
184400        MOVE WS-CALCDIA-RESULT       TO WS-FECHA1-DIAS
184500      
184600        MOVE VJ-FEC-AAAA (IX-VJE)    TO WS-CALCDIA-AAAA
184700        MOVE VJ-FEC-MM (IX-VJE)      TO WS-CALCDIA-MM
184800        MOVE VJ-FEC-DD (IX-VJE)      TO WS-CALCDIA-DD
184900        PERFORM 9500-CALC-DIAS-ABSOLUTOS
185000        MOVE WS-CALCDIA-RESULT       TO WS-FECHA2-DIAS
185100      
185200      COMPUTE WS-DIAS-DIFERENCIA = WS-FECHA1-DIAS - WS-FECHA2-DIAS
185300        IF WS-DIAS-DIFERENCIA > WS-LOTE-DIAS-PURGA
185400           SET 88-ENCONTRADO-NO      TO TRUE
185500           ADD 1 TO WC-VJE-PURGADOS
185600        END-IF
185700     END-IF.
185800      
185900     IF 88-ENCONTRADO-SI
186000        ADD 1                        TO WC-VJE-CANT-TABLA
186100        IF WC-VJE-CANT-TABLA NOT = IX-VJE
186200           MOVE WT-VJE-TABLA (IX-VJE)
186300                TO WT-VJE-TABLA (WC-VJE-CANT-TABLA)
186400        END-IF
186500     END-IF.
186600      
186700 FIN-9010.
186800     EXIT.
186900      
187000*=============================================================*
187100*  9100  -  GRABACION FINAL DE LOS CUATRO MAESTROS               *
187200*=============================================================*
187300 9100-GRABAR-MAESTROS.
187400*-----------------------
187500     PERFORM 9110-ABRO-ARCHIVOS-SALIDA.
187600      
187700     PERFORM 9111-GRABAR-CLIENTES
187800       VARYING IX-CLI FROM 1 BY 1
187900       UNTIL IX-CLI > WC-CLI-CANT-TABLA.
188000      
188100     PERFORM 9121-GRABAR-CONDUCTORES
188200       VARYING IX-CON FROM 1 BY 1
188300       UNTIL IX-CON > WC-CON-CANT-TABLA.
188400      
188500     PERFORM 9131-GRABAR-VEHICULOS
188600       VARYING IX-VEH FROM 1 BY 1
188700       UNTIL IX-VEH > WC-VEH-CANT-TABLA.
188800      
188900     PERFORM 9141-GRABAR-VIAJES
189000       VARYING IX-VJE FROM 1 BY 1
189100       UNTIL IX-VJE > WC-VJE-CANT-TABLA.
189200      
189300 FIN-9100.
189400     EXIT.
189500      
189600 9110-ABRO-ARCHIVOS-SALIDA.
189700*----------------------------
189800     MOVE '9110-ABRO-ARCHIVOS-SALIDA' TO WS-PARRAFO.
189900      
190000     CLOSE CLIENTES CONDUCTORES VEHICULOS VIAJES.
190100     SET 88-OPEN-CLIENTES-NO 88-OPEN-CONDUCTORES-NO
190200         88-OPEN-VEHICULOS-NO 88-OPEN-VIAJES-NO   TO TRUE.
190300      
190400     OPEN OUTPUT CLIENTES.
190500     EVALUATE TRUE
190600         WHEN 88-FS-CLIENTES-OK SET 88-OPEN-CLIENTES-SI TO TRUE
190700         WHEN OTHER
190800             MOVE WS-PARRAFO         TO WCGXCNC-PARRAFO
190900             MOVE 'CLIENTES'         TO WCGXCNC-RECURSO
191000             MOVE 'OPEN OUTPUT'      TO WCGXCNC-OPERACION
191100             MOVE FS-CLIENTES        TO WCGXCNC-CODRET
191200             MOVE 'ERROR EN OPEN'    TO WCGXCNC-MENSAJE
191300             PERFORM 9999-CANCELO
191400     END-EVALUATE.
191500      
191600     WRITE REG-CLIENTES-FD FROM
191700       'CEDULA|NOMBRE|APELLIDO|TELEFONO|EMAIL|FECHA_NAC|TIPO|' &
191800       'FECHA_REG|VIAJES|DIRECCION|EMPRESA|ACTIVO'.
191900      
192000     OPEN OUTPUT CONDUCTORES.
192100     EVALUATE TRUE
192200         WHEN 88-FS-CONDUCTORES-OK
192300              SET 88-OPEN-CONDUCTORES-SI TO TRUE
192400         WHEN OTHER
192500             MOVE WS-PARRAFO         TO WCGXCNC-PARRAFO
192600             MOVE 'CONDUCTOR'        TO WCGXCNC-RECURSO
192700             MOVE 'OPEN OUTPUT'      TO WCGXCNC-OPERACION
192800             MOVE FS-CONDUCTORES     TO WCGXCNC-CODRET
192900             MOVE 'ERROR EN OPEN'    TO WCGXCNC-MENSAJE
193000             PERFORM 9999-CANCELO
193100     END-EVALUATE.
193200      
193300     WRITE REG-CONDUCTORES-FD FROM
193400       'CEDULA|NOMBRE|APELLIDO|TELEFONO|EMAIL|FECHA_NAC|' &
193500       'LICENCIA|TIPO_LIC|ANOS_EXP|SALARIO|DISPONIBLE|' &
193600       'FECHA_ING|VENC_LIC|VIAJES|CALIFICACION'.
193700      
193800     OPEN OUTPUT VEHICULOS.
193900     EVALUATE TRUE
194000         WHEN 88-FS-VEHICULOS-OK SET 88-OPEN-VEHICULOS-SI TO TRUE
194100         WHEN OTHER
194200             MOVE WS-PARRAFO         TO WCGXCNC-PARRAFO
194300             MOVE 'VEHICULO'         TO WCGXCNC-RECURSO
194400             MOVE 'OPEN OUTPUT'      TO WCGXCNC-OPERACION
194500             MOVE FS-VEHICULOS       TO WCGXCNC-CODRET
194600             MOVE 'ERROR EN OPEN'    TO WCGXCNC-MENSAJE
194700             PERFORM 9999-CANCELO
194800     END-EVALUATE.
194900      
195000     WRITE REG-VEHICULOS-FD FROM
195100       'TIPO_CLASE|PLACA|MARCA|MODELO|ANO|CAPACIDAD|TIPO|' &
195200       'DISPONIBLE|KILOMETRAJE|COLOR|ULT_REVISION|VENC_SOAT|' &
195300       'ESTADO|DATOS_ESPECIFICOS'.
195400      
195500     OPEN OUTPUT VIAJES.
195600     EVALUATE TRUE
195700         WHEN 88-FS-VIAJES-OK    SET 88-OPEN-VIAJES-SI TO TRUE
195800         WHEN OTHER
195900             MOVE WS-PARRAFO         TO WCGXCNC-PARRAFO
196000             MOVE 'VIAJE'            TO WCGXCNC-RECURSO
196100             MOVE 'OPEN OUTPUT'      TO WCGXCNC-OPERACION
196200             MOVE FS-VIAJES          TO WCGXCNC-CODRET
196300             MOVE 'ERROR EN OPEN'    TO WCGXCNC-MENSAJE
196400             PERFORM 9999-CANCELO
196500     END-EVALUATE.
196600      
196700     WRITE REG-VIAJES-FD FROM
196800       'ID|ORIGEN|DESTINO|FECHA|DISTANCIA|DURACION|ESTADO|' &
196900       'TARIFA|URGENTE|NOCTURNO|COSTO_ADIC|CALIFICACION|OBS|' &
197000       'CLIENTE|CONDUCTOR|VEHICULO'.
197100      
197200 FIN-9110.
197300     EXIT.
197400      
197500 9111-GRABAR-CLIENTES.
197600*-----------------------
197700     MOVE SPACES                     TO REG-CLIENTES-FD.
197800     STRING CLI-CEDULA (IX-CLI)             DELIMITED BY SPACE '|'
197900            CLI-NOMBRE (IX-CLI)             DELIMITED BY SPACE '|'
198000            CLI-APELLIDO (IX-CLI)           DELIMITED BY SPACE '|'
198100            CLI-TELEFONO (IX-CLI)           DELIMITED BY SPACE '|'
198200            CLI-EMAIL (IX-CLI)              DELIMITED BY SPACE '|'
198300            CLI-FECHA-NAC (IX-CLI)          DELIMITED BY SIZE  '|'
198400            CLI-TIPO-CLIENTE (IX-CLI)       DELIMITED BY SPACE '|'
198500            CLI-FECHA-REGISTRO (IX-CLI)     DELIMITED BY SIZE  '|'
198600            CLI-VIAJES-REALIZADOS (IX-CLI)  DELIMITED BY SIZE  '|'
198700            CLI-DIRECCION (IX-CLI)          DELIMITED BY SPACE '|'
198800            CLI-EMPRESA (IX-CLI)            DELIMITED BY SPACE '|'
198900            CLI-ACTIVO (IX-CLI)             DELIMITED BY SPACE
199000       INTO REG-CLIENTES-FD.
199100      
199200     WRITE REG-CLIENTES-FD.
199300     EVALUATE TRUE
199400         WHEN 88-FS-CLIENTES-OK ADD 1 TO WC-CLI-GRABADOS
199500         WHEN OTHER
199600             MOVE '9111-GRABAR-CLIENTES' TO WCGXCNC-PARRAFO
199700             MOVE 'CLIENTES'         TO WCGXCNC-RECURSO
199800             MOVE 'WRITE'            TO WCGXCNC-OPERACION
199900             MOVE FS-CLIENTES        TO WCGXCNC-CODRET
200000             MOVE CLI-CEDULA (IX-CLI) TO WCGXCNC-MENSAJE
200100             PERFORM 9999-CANCELO
200200     END-EVALUATE.
200300      
200400 FIN-9111.
200500     EXIT.
200600      
200700 9121-GRABAR-CONDUCTORES.
200800*--------------------------
200900     MOVE SPACES                     TO REG-CONDUCTORES-FD.
201000     STRING CON-CEDULA (IX-CON)             DELIMITED BY SPACE '|'
201100            CON-NOMBRE (IX-CON)             DELIMITED BY SPACE '|'
201200            CON-APELLIDO (IX-CON)           DELIMITED BY SPACE '|'
201300            CON-TELEFONO (IX-CON)           DELIMITED BY SPACE '|'
201400            CON-EMAIL (IX-CON)              DELIMITED BY SPACE '|'
201500            CON-FECHA-NAC (IX-CON)          DELIMITED BY SIZE  '|'
201600            CON-LICENCIA (IX-CON)           DELIMITED BY SPACE '|'
201700            CON-TIPO-LICENCIA (IX-CON)      DELIMITED BY SPACE '|'
201800            CON-ANOS-EXPERIENCIA (IX-CON)   DELIMITED BY SIZE  '|'
201900            CON-SALARIO-BASE (IX-CON)       DELIMITED BY SIZE  '|'
202000            CON-DISPONIBLE (IX-CON)         DELIMITED BY SPACE '|'
202100            CON-FECHA-INGRESO (IX-CON)      DELIMITED BY SIZE  '|'
202200            CON-VENC-LICENCIA (IX-CON)      DELIMITED BY SIZE  '|'
202300            CON-VIAJES-REALIZADOS (IX-CON)  DELIMITED BY SIZE  '|'
202400            CON-CALIFICACION (IX-CON)       DELIMITED BY SIZE
202500       INTO REG-CONDUCTORES-FD.
202600      
202700     WRITE REG-CONDUCTORES-FD.
202800     EVALUATE TRUE
202900         WHEN 88-FS-CONDUCTORES-OK ADD 1 TO WC-CON-GRABADOS
203000         WHEN OTHER
203100             MOVE '9121-GRABAR-CONDUCTORES' TO WCGXCNC-PARRAFO
203200             MOVE 'CONDUCTOR'        TO WCGXCNC-RECURSO
203300             MOVE 'WRITE'            TO WCGXCNC-OPERACION
203400             MOVE FS-CONDUCTORES     TO WCGXCNC-CODRET
203500             MOVE CON-CEDULA (IX-CON) TO WCGXCNC-MENSAJE
203600             PERFORM 9999-CANCELO
203700     END-EVALUATE.
203800      
203900 FIN-9121.
204000     EXIT.
204100      
204200 9131-GRABAR-VEHICULOS.
204300*------------------------
204400     PERFORM 9132-ARMAR-DATOS-ESPECIFICOS.
204500      
204600     MOVE SPACES                     TO REG-VEHICULOS-FD.
204700     STRING VEH-TIPO-CLASE (IX-VEH)         DELIMITED BY SPACE '|'
204800            VEH-PLACA (IX-VEH)              DELIMITED BY SPACE '|'
204900            VEH-MARCA (IX-VEH)              DELIMITED BY SPACE '|'
205000            VEH-MODELO (IX-VEH)             DELIMITED BY SPACE '|'
205100            VEH-ANO (IX-VEH)                DELIMITED BY SIZE  '|'
205200            VEH-CAPACIDAD (IX-VEH)          DELIMITED BY SIZE  '|'
205300            VEH-TIPO-VEHICULO (IX-VEH)      DELIMITED BY SPACE '|'
205400            VEH-DISPONIBLE (IX-VEH)         DELIMITED BY SPACE '|'
205500            VEH-KILOMETRAJE (IX-VEH)        DELIMITED BY SIZE  '|'
205600            VEH-COLOR (IX-VEH)              DELIMITED BY SPACE '|'
205700            VEH-ULTIMA-REVISION (IX-VEH)    DELIMITED BY SIZE  '|'
205800            VEH-VENC-SOAT (IX-VEH)          DELIMITED BY SIZE  '|'
205900            VEH-ESTADO (IX-VEH)             DELIMITED BY SPACE '|'
206000            WS-SUBC-01                      DELIMITED BY SIZE  '~'
206100            WS-SUBC-02                      DELIMITED BY SIZE  '~'
206200            WS-SUBC-03                      DELIMITED BY SPACE
206300       INTO REG-VEHICULOS-FD.
206400      
206500     WRITE REG-VEHICULOS-FD.
206600     EVALUATE TRUE
206700         WHEN 88-FS-VEHICULOS-OK ADD 1 TO WC-VEH-GRABADOS
206800         WHEN OTHER
206900             MOVE '9131-GRABAR-VEHICULOS' TO WCGXCNC-PARRAFO
207000             MOVE 'VEHICULO'         TO WCGXCNC-RECURSO
207100             MOVE 'WRITE'            TO WCGXCNC-OPERACION
207200             MOVE FS-VEHICULOS       TO WCGXCNC-CODRET
207300             MOVE VEH-PLACA (IX-VEH) TO WCGXCNC-MENSAJE
207400             PERFORM 9999-CANCELO
207500     END-EVALUATE.
207600      
207700 FIN-9131.
207800     EXIT.
207900      
208000 9132-ARMAR-DATOS-ESPECIFICOS.
208100*-------------------------------
208200     IF 88-VEH-ES-CARGA (IX-VEH)
208300        MOVE VC-TIPO-CARGA (IX-VEH)  TO WS-SUBC-CARGA-TIPO
208400        MOVE VC-PESO-MAXIMO (IX-VEH) TO WS-SUBC-CARGA-PESO-MAX
208500        MOVE VC-TIENE-GRUA (IX-VEH)  TO WS-SUBC-CARGA-TIENE-GRUA
208600     ELSE
208700        MOVE VP-NUM-PASAJEROS (IX-VEH)   TO WS-SUBC-PASAJ-NUM-PAX
208800        MOVE VP-TIENE-AIRE (IX-VEH)    TO WS-SUBC-PASAJ-TIENE-AIRE
208900       MOVE VP-NIVEL-COMODIDAD (IX-VEH) TO WS-SUBC-PASAJ-NIVEL-COM
209000     END-IF.
209100      
209200 FIN-9132.
209300     EXIT.
209400      
209500 9141-GRABAR-VIAJES.
209600*----------------------
209700     MOVE SPACES                     TO REG-VIAJES-FD.
209800     STRING VJ-ID (IX-VJE)                  DELIMITED BY SPACE '|'
209900            VJ-ORIGEN (IX-VJE)              DELIMITED BY SPACE '|'
210000            VJ-DESTINO (IX-VJE)             DELIMITED BY SPACE '|'
210100            VJ-FECHA-VIAJE (IX-VJE)         DELIMITED BY SIZE  '|'
210200            VJ-DISTANCIA (IX-VJE)           DELIMITED BY SIZE  '|'
210300            VJ-DURACION-ESTIMADA (IX-VJE)   DELIMITED BY SIZE  '|'
210400            VJ-ESTADO (IX-VJE)              DELIMITED BY SPACE '|'
210500            VJ-TARIFA-TOTAL (IX-VJE)        DELIMITED BY SIZE  '|'
210600            VJ-ES-URGENTE (IX-VJE)          DELIMITED BY SPACE '|'
210700            VJ-ES-NOCTURNO (IX-VJE)         DELIMITED BY SPACE '|'
210800            VJ-COSTO-ADICIONAL (IX-VJE)     DELIMITED BY SIZE  '|'
210900            VJ-CALIFICACION (IX-VJE)        DELIMITED BY SIZE  '|'
211000            VJ-OBSERVACIONES (IX-VJE)       DELIMITED BY SPACE '|'
211100            VJ-CLIENTE-CEDULA (IX-VJE)      DELIMITED BY SPACE '|'
211200            VJ-CONDUCTOR-CEDULA (IX-VJE)    DELIMITED BY SPACE '|'
211300            VJ-VEHICULO-PLACA (IX-VJE)      DELIMITED BY SPACE
211400       INTO REG-VIAJES-FD.
211500      
211600     WRITE REG-VIAJES-FD.
211700     EVALUATE TRUE
211800         WHEN 88-FS-VIAJES-OK    ADD 1 TO WC-VJE-GRABADOS
211900         WHEN OTHER
212000             MOVE '9141-GRABAR-VIAJES' TO WCGXCNC-PARRAFO
212100             MOVE 'VIAJE'            TO WCGXCNC-RECURSO
212200             MOVE 'WRITE'            TO WCGXCNC-OPERACION
212300             MOVE FS-VIAJES          TO WCGXCNC-CODRET
212400             MOVE VJ-ID (IX-VJE)     TO WCGXCNC-MENSAJE
212500             PERFORM 9999-CANCELO
212600     END-EVALUATE.
212700      
212800 FIN-9141.
212900     EXIT.
213000      
213100*=============================================================*
213200*  9900  -  CIERRE FINAL DE ARCHIVOS Y TOTALES DE CONTROL        *
213300*=============================================================*
213400 9900-CIERRO-ARCHIVOS.
213500*-----------------------
213600     DISPLAY ' '.
213700     DISPLAY '****************************************'.
213800     DISPLAY 'TOTALES DE CONTROL PGM: CGXLOTE          '.
213900     DISPLAY '****************************************'.
214000     DISPLAY '* CLIENTES    LEIDOS/RECHAZ/GRABADOS : '
214100              WC-CLI-LEIDOS ' / ' WC-CLI-RECHAZADOS
214200              ' / ' WC-CLI-GRABADOS.
214300     DISPLAY '* CONDUCTORES LEIDOS/RECHAZ/GRABADOS : '
214400              WC-CON-LEIDOS ' / ' WC-CON-RECHAZADOS
214500              ' / ' WC-CON-GRABADOS.
214600     DISPLAY '* VEHICULOS   LEIDOS/RECHAZ/GRABADOS : '
214700              WC-VEH-LEIDOS ' / ' WC-VEH-RECHAZADOS
214800              ' / ' WC-VEH-GRABADOS.
214900     DISPLAY '* VIAJES      LEIDOS/RECHAZ/GRABADOS : '
215000              WC-VJE-LEIDOS ' / ' WC-VJE-RECHAZADOS
215100              ' / ' WC-VJE-GRABADOS.
215200     DISPLAY '* VIAJES PURGADOS POR ANTIGÜEDAD     : '
215300              WC-VJE-PURGADOS.
215400     DISPLAY '* INGRESOS TOTALES DEL LOTE          : '
215500              WT-INGRESOS-TOTALES.
215600     DISPLAY '****************************************'.
215700      
215800     IF 88-OPEN-CLIENTES-SI
215900        CLOSE CLIENTES
216000        SET 88-OPEN-CLIENTES-NO TO TRUE
216100     END-IF.
216200     IF 88-OPEN-CONDUCTORES-SI
216300        CLOSE CONDUCTORES
216400        SET 88-OPEN-CONDUCTORES-NO TO TRUE
216500     END-IF.
216600     IF 88-OPEN-VEHICULOS-SI
216700        CLOSE VEHICULOS
216800        SET 88-OPEN-VEHICULOS-NO TO TRUE
216900     END-IF.
217000     IF 88-OPEN-VIAJES-SI
217100        CLOSE VIAJES
217200        SET 88-OPEN-VIAJES-NO TO TRUE
217300     END-IF.
217400      
217500 FIN-9900.
217600     EXIT.
217700      
217800 9999-CANCELO.
217900*---------------
218000     CALL 'CGXCANC' USING WCGXCNC.
218100      
218200     STOP RUN.
218300      
218400 FIN-9999.
218500     EXIT.
218600      
218700*=============================================================*
218800*  9500  -  ARITMETICA DE FECHAS AAAAMMDD SIN FUNCIONES          *
218900*           INTRINSECAS (CALENDARIO PROPIO DEL SITIO)            *
219000*=============================================================*
219100 9500-CALC-DIAS-ABSOLUTOS.
219200*---------------------------
219300     DIVIDE WS-CALCDIA-AAAA BY 4
219400            GIVING WS-CALCDIA-COCIENTE
219500            REMAINDER WS-CALCDIA-REM4.
219600     DIVIDE WS-CALCDIA-AAAA BY 100
219700            GIVING WS-CALCDIA-COCIENTE
219800            REMAINDER WS-CALCDIA-REM100.
219900     DIVIDE WS-CALCDIA-AAAA BY 400
220000            GIVING WS-CALCDIA-COCIENTE
220100            REMAINDER WS-CALCDIA-REM400.
220200      
220300     IF (WS-CALCDIA-REM4 = 0 AND WS-CALCDIA-REM100 NOT = 0)
220400        OR WS-CALCDIA-REM400 = 0
220500        SET 88-CALCDIA-ES-BISIESTO TO TRUE
220600     ELSE
220700        MOVE 'N'                  TO WS-CALCDIA-BISIESTO
220800     END-IF.
220900      
221000     COMPUTE WS-CALCDIA-RESULT =
221100             (WS-CALCDIA-AAAA * 365)
221200           + (WS-CALCDIA-AAAA / 4)
221300           - (WS-CALCDIA-AAAA / 100)
221400           + (WS-CALCDIA-AAAA / 400)
221500           + WS-DIAS-ACUM-MES (WS-CALCDIA-MM)
221600           + WS-CALCDIA-DD.
221700      
221800     IF 88-CALCDIA-ES-BISIESTO AND WS-CALCDIA-MM > 2
221900        ADD 1                    TO WS-CALCDIA-RESULT
222000     END-IF.
222100      
222200 FIN-9500.
222300     EXIT.
