000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CGXCANC.
000400 AUTHOR.       EDUARDO PALMEYRO.
000500 INSTALLATION. CARGAEXPRESS.
000600 DATE-WRITTEN. 12/06/1989.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - AREA DE SISTEMAS CARGAEXPRESS.
000900*-----------------------------------------------------------*
001000* RUTINA DE CANCELACION DEL LOTE NOCTURNO CARGAEXPRESS.       *
001100* CUALQUIER PROGRAMA DEL LOTE (CGXLOTE, CGXVALD, CGXTARF,     *
001200* CGXRPTS) LLAMA A ESTA RUTINA ANTE UN FILE STATUS DISTINTO   *
001300* DE '00'/'10' Y NO REGRESA: DEJA EL MENSAJE EN CONSOLA Y     *
001400* TERMINA EL LOTE CON GOBACK.                                 *
001500*-----------------------------------------------------------*
001600*    HISTORIAL DE CAMBIOS                                    *
001700*    12/06/1989 EPA CGX-0005 ALTA DEL PROGRAMA.               *    CGX0005
001800*    03/02/1991 EPA CGX-0044 SE AGREGAN CODIGOS DE RETORNO    *    CGX0044
001900*               PROPIOS DE ARCHIVOS LINE SEQUENTIAL (GNUCOBOL)*
002000*    21/11/1993 LFG CGX-0087 SE ORDENA EL CATALOGO DE CODIGOS *    CGX0087
002100*               DE RETORNO POR NUMERO.                        *
002200*    04/04/1996 LFG CGX-0112 REVISION GENERAL DE MENSAJES.     *   CGX0112
002300*    17/07/1997 LFG CGX-0130 SE AGREGA CODIGO '34' (VIOLACION  *   CGX0130
002400*               DE LIMITE) PARA LA TABLA DE VIAJES.            *
002500*    09/11/1998 EPA CGX-0201 REVISION Y2K: NO SE ALMACENAN     *   CGX0201
002600*               FECHAS DE 2 DIGITOS EN ESTA RUTINA, NO         *
002700*               REQUIERE CAMBIOS DE FONDO.                     *
002800*    14/02/2001 EPA CGX-0244 SE AGREGA CODIGO '30' (ERROR       *  CGX0244
002900*               PERMANENTE DE DISPOSITIVO).                    *
003000*    06/09/2004 LFG CGX-0299 SE AGREGA CODIGO '39' (CONFLICTO   *  CGX0299
003100*               DE ATRIBUTOS DE ARCHIVO).                      *
003200*    22/05/2007 EPA CGX-0333 SE AGREGA SELLO FECHA/HORA AL      *  CGX0333
003300*               RENGLON DE CONSOLA PARA CORRELACIONAR LA        *
003400*               CANCELACION CON EL LOG DEL OPERADOR.            *
003500*-----------------------------------------------------------*
003600      
003700 ENVIRONMENT DIVISION.
003800*-------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200      
004300 DATA DIVISION.
004400*-------------------------------------------------------------*
004500      
004600 WORKING-STORAGE SECTION.
004700*-------------------------------------------------------------*
004800 01  WS-CGXCANC-MSG-RC                    PIC X(30) VALUE SPACES.
004900 01  WS-CGXCANC-MSG-RC-RD REDEFINES WS-CGXCANC-MSG-RC.
005000     05  WS-CGXCANC-MSG-RC-1A15           PIC X(15).
005100     05  WS-CGXCANC-MSG-RC-16A30          PIC X(15).
005200      
005300 01  WS-CGXCANC-FECHAHORA.
005400     05  WS-CGXCANC-FECHA                 PIC 9(08).
005500     05  WS-CGXCANC-HORA                  PIC 9(08).
005600      
005700 01  WS-CGXCANC-FECHAHORA-RD REDEFINES WS-CGXCANC-FECHAHORA.
005800     05  WS-CGXCANC-FEC-AAAA              PIC 9(04).
005900     05  WS-CGXCANC-FEC-MM                PIC 9(02).
006000     05  WS-CGXCANC-FEC-DD                PIC 9(02).
006100     05  WS-CGXCANC-HOR-HH                PIC 9(02).
006200     05  WS-CGXCANC-HOR-MM                PIC 9(02).
006300     05  WS-CGXCANC-HOR-SS                PIC 9(02).
006400     05  FILLER                           PIC 9(02).
006500      
006600*    -- SELLO NUMERICO UNICO PARA EL RENGLON DE CONSOLA --
006700 01  WS-CGXCANC-TIMBRE-16 REDEFINES WS-CGXCANC-FECHAHORA
006800                                      PIC 9(16).
006900      
007000 77  WS-CGXCANC-CANT-LLAMADAS             PIC 9(05) COMP VALUE 0.
007100 77  WS-CGXCANC-CICLO                     PIC X     VALUE ' '.
007200     88  88-CICLO-INICIAL                           VALUE ' '.
007300     88  88-CICLO-CONTINUACION                      VALUE '1'.
007400      
007500*-------------------------------------------------------------*
007600 LINKAGE SECTION.
007700*-------------------------------------------------------------*
007800* COPY DE AREA DE COMUNICACION CON ESTA RUTINA
007900 COPY WCGXCNC.
008000      
008100*-------------------------------------------------------------*
008200 PROCEDURE DIVISION USING WCGXCNC.
008300*-------------------------------------------------------------*
008400      
008500 0000-CUERPO-PRINCIPAL SECTION.
008600*-----------------------------
008700     ACCEPT WS-CGXCANC-FECHA             FROM DATE YYYYMMDD.
008800     ACCEPT WS-CGXCANC-HORA               FROM TIME.
008900      
009000     EVALUATE WCGXCNC-CODRET
009100          WHEN '00' MOVE 'OK'                 TO WS-CGXCANC-MSG-RC
009200        WHEN '02' MOVE 'OK - CLAVE DUPLICADA' TO WS-CGXCANC-MSG-RC
009300       WHEN '04' MOVE 'OK - LARGO INCOMPLETO' TO WS-CGXCANC-MSG-RC
009400          WHEN '10' MOVE 'FIN DE ARCHIVO'     TO WS-CGXCANC-MSG-RC
009500          WHEN '21' MOVE 'CLAVE INVALIDA'     TO WS-CGXCANC-MSG-RC
009600          WHEN '22' MOVE 'CLAVE YA EXISTE'    TO WS-CGXCANC-MSG-RC
009700          WHEN '23' MOVE 'CLAVE NO EXISTE'    TO WS-CGXCANC-MSG-RC
009800          WHEN '30' MOVE 'ERROR PERMANENTE'   TO WS-CGXCANC-MSG-RC
009900    WHEN '34' MOVE 'LIMITE DE TABLA EXCEDIDO' TO WS-CGXCANC-MSG-RC
010000       WHEN '35' MOVE 'ARCHIVO NO ENCONTRADO' TO WS-CGXCANC-MSG-RC
010100          WHEN '37' MOVE 'PERMISO DENEGADO'   TO WS-CGXCANC-MSG-RC
010200      WHEN '39' MOVE 'CONFLICTO DE ATRIBUTOS' TO WS-CGXCANC-MSG-RC
010300          WHEN '41' MOVE 'ARCHIVO YA ABIERTO' TO WS-CGXCANC-MSG-RC
010400          WHEN '42' MOVE 'ARCHIVO NO ABIERTO' TO WS-CGXCANC-MSG-RC
010500        WHEN '44' MOVE 'DESBORDE DE REGISTRO' TO WS-CGXCANC-MSG-RC
010600          WHEN '46' MOVE 'ERROR DE LECTURA'   TO WS-CGXCANC-MSG-RC
010700  WHEN '47' MOVE 'ACCESO DE LECTURA DENEGADO' TO WS-CGXCANC-MSG-RC
010800          WHEN '48' MOVE 'ACCESO DE GRABACION DENEGADO'
010850             TO WS-CGXCANC-MSG-RC
010900      WHEN '49' MOVE 'ACCESO DE E-S DENEGADO' TO WS-CGXCANC-MSG-RC
011000       WHEN OTHER MOVE 'CODIGO NO CATALOGADO' TO WS-CGXCANC-MSG-RC
011100     END-EVALUATE.
011200      
011300     DISPLAY ' '.
011400     DISPLAY '**********************************************'.
011500     DISPLAY '***   CGXCANC - CANCELACION DEL LOTE CGX    ***'.
011600     DISPLAY '**********************************************'.
011700     DISPLAY '*                                                '.
011800     DISPLAY '* PROGRAMA     : ' WCGXCNC-PROGRAMA.
011900     DISPLAY '* PARRAFO      : ' WCGXCNC-PARRAFO.
012000     DISPLAY '* RECURSO      : ' WCGXCNC-RECURSO.
012100     DISPLAY '* OPERACION    : ' WCGXCNC-OPERACION.
012200     DISPLAY '* FILE STATUS  : ' WCGXCNC-CODRET.
012300     DISPLAY '* MENSAJE      : ' WCGXCNC-MENSAJE.
012400     DISPLAY '* DETALLE      : ' WS-CGXCANC-MSG-RC.
012500     DISPLAY '* SELLO        : ' WS-CGXCANC-TIMBRE-16.
012600     DISPLAY '*                                                '.
012700     DISPLAY '**********************************************'.
012800     DISPLAY '***          SE CANCELA EL LOTE CGX          ***'.
012900     DISPLAY '**********************************************'.
013000      
013100     GOBACK.
