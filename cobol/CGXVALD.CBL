000100 IDENTIFICATION DIVISION.
000200*-----------------------
000300 PROGRAM-ID.   CGXVALD.
000400 AUTHOR.       LUCIA FERNANDEZ GOMEZ.
000500 INSTALLATION. CARGAEXPRESS.
000600 DATE-WRITTEN. 03/02/1991.
000700 DATE-COMPILED.
000800 SECURITY.     USO INTERNO - AREA DE SISTEMAS CARGAEXPRESS.
000900*-----------------------------------------------------------*
001000* RUTINA DE VALIDACIONES CARGAEXPRESS.                        *
001100* CENTRALIZA TODAS LAS VALIDACIONES DE NEGOCIO DE PERSONA,     *
001200* CLIENTE, CONDUCTOR, VEHICULO Y VIAJE QUE ANTES SE REPETIAN   *
001300* EN CADA PANTALLA DE ALTA. CATALOGO DE CODIGOS DE ERROR:      *
001400*                                                              *
001500*    0000  SIN ERROR                                          *
001600*    1010  CEDULA VACIA O CON LONGITUD INVALIDA                *
001700*    1020  NOMBRE VACIO                                        *
001800*    1030  APELLIDO VACIO                                      *
001900*    1040  TELEFONO CON FORMATO INVALIDO                       *
002000*    1050  EMAIL SIN ARROBA                                    *
002100*    1060  EDAD FUERA DE RANGO (18 A 120)                      *
002200*    2010  TIPO DE CLIENTE DESCONOCIDO                         *
002300*    2020  CLIENTE INACTIVO, NO PUEDE VIAJAR                   *
002400*    3010  LICENCIA DE CONDUCIR VACIA                          *
002500*    3020  LICENCIA DE CONDUCIR VENCIDA                        *
002600*    3030  TIPO DE LICENCIA NO AUTORIZADO PARA EL VEHICULO      *
002700*    3040  ANOS DE EXPERIENCIA FUERA DE RANGO                   *
002800*    3050  LICENCIA CON FORMATO INVALIDO (8-15 ALFANUMERICOS)   *
002900*    4010  PLACA VACIA O CON LONGITUD INVALIDA                  *
003000*    4020  SOAT VENCIDO O SIN INFORMAR                          *
003100*    4021  REVISION TECNICA SIN INFORMAR                       *
003200*    4022  REVISION TECNICA VENCIDA (MAS DE 365 DIAS)          *
003300*    4030  VEHICULO NO DISPONIBLE                              *
003400*    5010  ORIGEN Y DESTINO IGUALES                             *
003500*    5020  DISTANCIA FUERA DE RANGO (1 A 2000 KM)                *
003600*                                                              *
003700* ES INVOCADA UNICAMENTE POR CGXLOTE (CALL 'CGXVALD').         *
003800*-----------------------------------------------------------*
003900*    HISTORIAL DE CAMBIOS                                    *
004000*    03/02/1991 LFG CGX-0040 ALTA DEL PROGRAMA.               *    CGX0040
004100*    14/09/1992 LFG CGX-0068 SE AGREGA VALIDACION DE VEHICULO.*    CGX0068
004200*    21/11/1993 LFG CGX-0087 SE AGREGA AUTORIZACION DE         *   CGX0087
004300*               LICENCIA POR TIPO DE VEHICULO.                 *
004400*    30/06/1995 EPA CGX-0100 SE AGREGA PROMOCION AUTOMATICA    *   CGX0100
004500*               DE CLIENTE CORPORATIVO POR RAZON SOCIAL.        *
004600*    09/11/1998 LFG CGX-0201 REVISION Y2K: LAS FECHAS DE       *   CGX0201
004700*               VENCIMIENTO SE COMPARAN COMO 9(08) AAAAMMDD,   *
004800*               NO SE DETECTAN VALORES DE 2 DIGITOS.            *
004900*    12/01/2001 LFG CGX-0230 SE AGREGA VALIDACION DE VIAJE      *  CGX0230
005000*               (ORIGEN/DESTINO/DISTANCIA).                     *
005100*    22/05/2002 EPA CGX-0260 SE AGREGA ELEGIBILIDAD DE CLIENTE  *  CGX0260
005200*               FRECUENTE POR CANTIDAD DE VIAJES.                *
005300*    18/03/2006 LFG CGX-0318 SE AJUSTA EL RANGO DE EDAD VALIDO  *  CGX0318
005400*               A 18-120 SEGUN NUEVA POLITICA COMERCIAL, Y SE   *
005500*               AGREGA TOPE DE ANOS DE EXPERIENCIA DEL CHOFER   *
005600*               CONTRA SU EDAD (NO PUEDE SUPERAR EDAD MENOS 18).*
005700*    14/08/2008 EPA CGX-0340 SE FORMATEA NOMBRE Y APELLIDO CON  *  CGX0340
005800*               INICIAL MAYUSCULA Y RESTO MINUSCULA, Y SE       *
005900*               ALMACENA EL EMAIL EN MINUSCULAS, SEGUN NUEVA    *
006000*               NORMA DE CARGA DE DATOS DE PERSONA.             *
006100*    03/02/2009 LFG CGX-0347 SE COMPLETA LA VALIDACION DE       *  CGX0347
006200*               TELEFONO CON TOPE SUPERIOR DE LONGITUD Y        *
006300*               JUEGO DE CARACTERES PERMITIDO (DIGITOS, '+',    *
006400*               '-' Y ESPACIO).                                 *
006500*    17/06/2009 EPA CGX-0352 SE AGREGA VALIDACION DE FORMATO Y  *  CGX0352
006600*               NORMALIZACION A MAYUSCULAS DE LA LICENCIA DE    *
006700*               CONDUCIR (8 A 15 CARACTERES ALFANUMERICOS).     *
006800*    11/11/2009 LFG CGX-0358 SE CORRIGE 2440-VERIF-MANTENIMIENTO*  CGX0358
006900*               UN VEHICULO CON KILOMETRAJE EN CERO NO DEBE     *
007000*               MARCAR MANTENIMIENTO VENCIDO.                   *
007100*    05/04/2010 EPA CGX-0362 SE AMPLIA WT-AUTORIZACION-LICENCIA *  CGX0362
007200*               A TODOS LOS PARES LICENCIA/VEHICULO QUE ADMITE  *
007300*               LA NORMA (ANTES SOLO REGISTRABA UN VEHICULO POR *
007400*               LICENCIA), Y SE CAMBIA LA VALIDACION DE PLACA A *
007500*               ALPHABETIC-UPPER PARA EXIGIR MAYUSCULAS.         *
007600*    05/04/2010 EPA CGX-0364 2500-VALIDAR-VIAJE COMPARABA      *  CGX0364
007700*               ORIGEN/DESTINO EN FORMA LITERAL Y AHORA LO HACE  *
007800*               SIN DISTINGUIR MAYUSCULA DE MINUSCULA.           *
007900*-----------------------------------------------------------*
008000      
008100 ENVIRONMENT DIVISION.
008200*-------------------------------------------------------------*
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM.
008600      
008700 DATA DIVISION.
008800*-------------------------------------------------------------*
008900 WORKING-STORAGE SECTION.
009000*-------------------------------------------------------------*
009100*        --------  TABLA DE AUTORIZACION DE LICENCIA POR       *
009200*        TIPO DE VEHICULO. CGX-0362: LA TABLA ANTERIOR SOLO    *
009300*        ADMITIA UN VEHICULO POR LICENCIA; SE AMPLIA A TODOS   *
009400*        LOS PARES QUE ADMITE LA NORMA COMERCIAL VIGENTE:      *
009500*        A1/A2 UNICAMENTE MOTOCICLETA; B1 AUTOMOVIL O          *
009600*        CAMIONETA; B2 CUALQUIER VEHICULO SALVO MOTOCICLETA;   *
009700*        B3 CUALQUIER VEHICULO; C1 TAXI O AUTOMOVIL; C2 Y C3   *
009800*        BUS, CAMION O FURGON.                                 *
009900 01  WT-AUTORIZACION-LICENCIA.
010000     05  FILLER PIC X(02) VALUE 'A1'.
010100     05  FILLER PIC X(12) VALUE 'MOTOCICLETA'.
010200     05  FILLER PIC X(02) VALUE 'A2'.
010300     05  FILLER PIC X(12) VALUE 'MOTOCICLETA'.
010400     05  FILLER PIC X(02) VALUE 'B1'.
010500     05  FILLER PIC X(12) VALUE 'AUTOMOVIL'.
010600     05  FILLER PIC X(02) VALUE 'B1'.
010700     05  FILLER PIC X(12) VALUE 'CAMIONETA'.
010800     05  FILLER PIC X(02) VALUE 'B2'.
010900     05  FILLER PIC X(12) VALUE 'AUTOMOVIL'.
011000     05  FILLER PIC X(02) VALUE 'B2'.
011100     05  FILLER PIC X(12) VALUE 'CAMIONETA'.
011200     05  FILLER PIC X(02) VALUE 'B2'.
011300     05  FILLER PIC X(12) VALUE 'TAXI'.
011400     05  FILLER PIC X(02) VALUE 'B2'.
011500     05  FILLER PIC X(12) VALUE 'FURGON'.
011600     05  FILLER PIC X(02) VALUE 'B2'.
011700     05  FILLER PIC X(12) VALUE 'CAMION'.
011800     05  FILLER PIC X(02) VALUE 'B2'.
011900     05  FILLER PIC X(12) VALUE 'BUS'.
012000     05  FILLER PIC X(02) VALUE 'B3'.
012100     05  FILLER PIC X(12) VALUE 'MOTOCICLETA'.
012200     05  FILLER PIC X(02) VALUE 'B3'.
012300     05  FILLER PIC X(12) VALUE 'AUTOMOVIL'.
012400     05  FILLER PIC X(02) VALUE 'B3'.
012500     05  FILLER PIC X(12) VALUE 'CAMIONETA'.
012600     05  FILLER PIC X(02) VALUE 'B3'.
012700     05  FILLER PIC X(12) VALUE 'TAXI'.
012800     05  FILLER PIC X(02) VALUE 'B3'.
012900     05  FILLER PIC X(12) VALUE 'FURGON'.
013000     05  FILLER PIC X(02) VALUE 'B3'.
013100     05  FILLER PIC X(12) VALUE 'CAMION'.
013200     05  FILLER PIC X(02) VALUE 'B3'.
013300     05  FILLER PIC X(12) VALUE 'BUS'.
013400     05  FILLER PIC X(02) VALUE 'C1'.
013500     05  FILLER PIC X(12) VALUE 'TAXI'.
013600     05  FILLER PIC X(02) VALUE 'C1'.
013700     05  FILLER PIC X(12) VALUE 'AUTOMOVIL'.
013800     05  FILLER PIC X(02) VALUE 'C2'.
013900     05  FILLER PIC X(12) VALUE 'BUS'.
014000     05  FILLER PIC X(02) VALUE 'C2'.
014100     05  FILLER PIC X(12) VALUE 'CAMION'.
014200     05  FILLER PIC X(02) VALUE 'C2'.
014300     05  FILLER PIC X(12) VALUE 'FURGON'.
014400     05  FILLER PIC X(02) VALUE 'C3'.
014500     05  FILLER PIC X(12) VALUE 'BUS'.
014600     05  FILLER PIC X(02) VALUE 'C3'.
014700     05  FILLER PIC X(12) VALUE 'CAMION'.
014800     05  FILLER PIC X(02) VALUE 'C3'.
014900     05  FILLER PIC X(12) VALUE 'FURGON'.
015000 01  WT-AUTOR-LICENCIA-RD REDEFINES WT-AUTORIZACION-LICENCIA.
015100     05  WT-AL-ELEM OCCURS 25 TIMES INDEXED BY IDX-AL.
015200         10  WT-AL-TIPO-LICENCIA       PIC X(02).
015300         10  WT-AL-TIPO-VEHICULO       PIC X(12).
015400      
015500 01  WS-CGXVALD-AUX.
015600     05  WS-VALD-POS-ARROBA           PIC 9(02) COMP VALUE 0.
015700     05  WS-VALD-LONG-TELEFONO        PIC 9(02) COMP VALUE 0.
015800     05  WS-VALD-NUM-TELEFONO         PIC 9(02) COMP VALUE 0.
015900     05  WS-VALD-LONG-CEDULA          PIC 9(02) COMP VALUE 0.
016000     05  WS-VALD-NUM-CEDULA           PIC 9(02) COMP VALUE 0.
016100     05  WS-VALD-LONG-LICENCIA        PIC 9(02) COMP VALUE 0.
016200     05  WS-VALD-NUM-LICENCIA         PIC 9(02) COMP VALUE 0.
016300     05  WS-VALD-EDAD-ANOS            PIC 9(03) COMP VALUE 0.
016400     05  WS-VALD-KM-COCIENTE          PIC S9(05) COMP VALUE 0.
016500     05  WS-VALD-KM-RESTO             PIC S9(05)V9(01) COMP-3
016600                                       VALUE 0.
016700*        --------  COMPARACION ORIGEN/DESTINO SIN DISTINGUIR
016800*        MAYUSCULA/MINUSCULA (CGX-0364, VER 2500-VALIDAR-VIAJE)
016900     05  WS-VALD-VJ-ORIGEN-MAY        PIC X(100).
017000     05  WS-VALD-VJ-DESTINO-MAY       PIC X(100).
017100*        --------  REDEFINE - FECHA DE HOY DESGLOSADA  -------
017200     05  WS-VALD-FECHA-HOY-9          PIC 9(08) VALUE 0.
017300     05  WS-VALD-FECHA-HOY-RD REDEFINES WS-VALD-FECHA-HOY-9.
017400         10  WS-VALD-HOY-AAAA         PIC 9(04).
017500         10  WS-VALD-HOY-MM           PIC 9(02).
017600         10  WS-VALD-HOY-DD           PIC 9(02).
017700*        --------  REDEFINE - FECHA DE NACIMIENTO DESGLOSADA  -
017800     05  WS-VALD-FECHA-NAC-9          PIC 9(08) VALUE 0.
017900     05  WS-VALD-FECHA-NAC-RD REDEFINES WS-VALD-FECHA-NAC-9.
018000         10  WS-VALD-NAC-AAAA         PIC 9(04).
018100         10  WS-VALD-NAC-MM           PIC 9(02).
018200         10  WS-VALD-NAC-DD           PIC 9(02).
018300     05  FILLER                       PIC X(10).
018400      
018500 77  WS-VALD-IND                      PIC 9(02) COMP VALUE 0.
018600      
018700*-------------------------------------------------------------*
018800 LINKAGE SECTION.
018900*-------------------------------------------------------------*
019000 COPY WCGXVAL.
019100      
019200*-------------------------------------------------------------*
019300 PROCEDURE DIVISION USING WCGXVAL.
019400*-------------------------------------------------------------*
019500      
019600 0000-CUERPO-PRINCIPAL SECTION.
019700*-----------------------------
019800      
019900     MOVE '0000'                      TO WCGXVAL-COD-ERROR.
020000     MOVE SPACES                      TO WCGXVAL-MSG-ERROR.
020100     MOVE WCGXVAL-FECHA-HOY           TO WS-VALD-FECHA-HOY-9.
020200      
020300     EVALUATE TRUE
020400         WHEN 88-VAL-FUNC-CLIENTE
020500              PERFORM 2200-VALIDAR-CLIENTE
020600         WHEN 88-VAL-FUNC-CONDUCTOR
020700              PERFORM 2300-VALIDAR-CONDUCTOR
020800         WHEN 88-VAL-FUNC-VEHICULO
020900              PERFORM 2400-VALIDAR-VEHICULO
021000         WHEN 88-VAL-FUNC-VIAJE
021100              PERFORM 2500-VALIDAR-VIAJE
021200         WHEN 88-VAL-FUNC-ELEGIBLE-CLI
021300              PERFORM 2270-VERIF-ELEGIBILIDAD-CLI
021400         WHEN 88-VAL-FUNC-AUTORIZ-LIC
021500              PERFORM 2320-VALIDAR-AUTORIZACION-LICENCIA
021600         WHEN OTHER
021700              MOVE '9999'              TO WCGXVAL-COD-ERROR
021800              MOVE 'FUNCION DE VALIDACION DESCONOCIDA'
021900                                        TO WCGXVAL-MSG-ERROR
022000     END-EVALUATE.
022100      
022200     GOBACK.
022300      
022400*-----------------------------------------------------------*
022500*    2100-VALIDAR-PERSONA THRU 2160 - VALIDACIONES COMUNES   *
022600*    A CLIENTE Y CONDUCTOR (AMBOS SON UNA Persona)            *
022700*-----------------------------------------------------------*
022800 2100-VALIDAR-PERSONA.
022900*-----------------------
023000      
023100     PERFORM 2110-VALIDAR-CEDULA.
023200     IF 88-VAL-SIN-ERROR
023300        PERFORM 2120-VALIDAR-NOMBRE
023400     END-IF.
023500     IF 88-VAL-SIN-ERROR
023600        PERFORM 2130-VALIDAR-APELLIDO
023700     END-IF.
023800     IF 88-VAL-SIN-ERROR
023900        PERFORM 2140-VALIDAR-TELEFONO
024000     END-IF.
024100     IF 88-VAL-SIN-ERROR
024200        PERFORM 2150-VALIDAR-EMAIL
024300     END-IF.
024400     IF 88-VAL-SIN-ERROR
024500        PERFORM 2160-VALIDAR-EDAD
024600     END-IF.
024700      
024800 FIN-2100.
024900     EXIT.
025000      
025100 2110-VALIDAR-CEDULA.
025200*----------------------
025300      
025400     MOVE 0                           TO WS-VALD-LONG-CEDULA.
025500     INSPECT WCGXVAL-CEDULA TALLYING WS-VALD-LONG-CEDULA
025600             FOR CHARACTERS BEFORE INITIAL SPACE.
025700      
025800     MOVE 0                           TO WS-VALD-NUM-CEDULA.
025900     IF WS-VALD-LONG-CEDULA > 0
026000        INSPECT WCGXVAL-CEDULA (1:WS-VALD-LONG-CEDULA)
026100                TALLYING WS-VALD-NUM-CEDULA
026200                FOR ALL '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
026300     END-IF.
026400      
026500     IF WCGXVAL-CEDULA = SPACES OR LOW-VALUES
026600        OR WS-VALD-LONG-CEDULA < 8 OR WS-VALD-LONG-CEDULA > 10
026700        OR WS-VALD-NUM-CEDULA NOT = WS-VALD-LONG-CEDULA
026800        MOVE '1010'                   TO WCGXVAL-COD-ERROR
026900        MOVE 'CEDULA VACIA O INVALIDA' TO WCGXVAL-MSG-ERROR
027000     END-IF.
027100      
027200 FIN-2110.
027300     EXIT.
027400      
027500 2120-VALIDAR-NOMBRE.
027600*----------------------
027700* CGX-0340: SE DEJA EL NOMBRE CON INICIAL MAYUSCULA Y EL RESTO
027800* EN MINUSCULA ANTES DE VALIDARLO (NO SE USA FUNCTION, SOLO
027900* INSPECT ... CONVERTING, POR NORMA DEL AREA).
028000
028100     INSPECT WCGXVAL-NOMBRE
028200             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
028300                     TO 'abcdefghijklmnopqrstuvwxyz'.
028400     INSPECT WCGXVAL-NOMBRE (1:1)
028500             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
028600                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028700
028800     MOVE 0                           TO WS-VALD-LONG-TELEFONO.
028900     INSPECT WCGXVAL-NOMBRE TALLYING WS-VALD-LONG-TELEFONO
029000             FOR CHARACTERS BEFORE INITIAL SPACE.
029100
029200     IF WCGXVAL-NOMBRE = SPACES OR WS-VALD-LONG-TELEFONO < 2
029300        MOVE '1020'                   TO WCGXVAL-COD-ERROR
029400        MOVE 'NOMBRE VACIO O DEMASIADO CORTO'
029500                                       TO WCGXVAL-MSG-ERROR
029600     END-IF.
029700      
029800 FIN-2120.
029900     EXIT.
030000      
030100 2130-VALIDAR-APELLIDO.
030200*------------------------
030300* CGX-0340: MISMO CRITERIO DE FORMATO QUE 2120-VALIDAR-NOMBRE.
030400
030500     INSPECT WCGXVAL-APELLIDO
030600             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
030700                     TO 'abcdefghijklmnopqrstuvwxyz'.
030800     INSPECT WCGXVAL-APELLIDO (1:1)
030900             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
031000                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031100
031200     MOVE 0                           TO WS-VALD-LONG-TELEFONO.
031300     INSPECT WCGXVAL-APELLIDO TALLYING WS-VALD-LONG-TELEFONO
031400             FOR CHARACTERS BEFORE INITIAL SPACE.
031500
031600     IF WCGXVAL-APELLIDO = SPACES OR WS-VALD-LONG-TELEFONO < 2
031700        MOVE '1030'                   TO WCGXVAL-COD-ERROR
031800        MOVE 'APELLIDO VACIO O DEMASIADO CORTO'
031900                                       TO WCGXVAL-MSG-ERROR
032000     END-IF.
032100      
032200 FIN-2130.
032300     EXIT.
032400      
032500 2140-VALIDAR-TELEFONO.
032600*------------------------
032700* CGX-0347: SE SUMA TOPE SUPERIOR DE LONGITUD Y JUEGO DE
032800* CARACTERES PERMITIDO (DIGITOS, SIGNO '+', GUION '-' Y ESPACIO).
032900
033000     MOVE 0                           TO WS-VALD-LONG-TELEFONO.
033100     INSPECT WCGXVAL-TELEFONO TALLYING WS-VALD-LONG-TELEFONO
033200             FOR CHARACTERS BEFORE INITIAL SPACE.
033300
033400     MOVE 0                           TO WS-VALD-NUM-TELEFONO.
033500     IF WS-VALD-LONG-TELEFONO > 0
033600        INSPECT WCGXVAL-TELEFONO (1:WS-VALD-LONG-TELEFONO)
033700                TALLYING WS-VALD-NUM-TELEFONO
033800                FOR ALL '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
033900                        '+' '-' ' '
034000     END-IF.
034100
034200     IF WCGXVAL-TELEFONO = SPACES
034300        OR WS-VALD-LONG-TELEFONO < 7 OR WS-VALD-LONG-TELEFONO > 15
034400        OR WS-VALD-NUM-TELEFONO NOT = WS-VALD-LONG-TELEFONO
034500        MOVE '1040'                   TO WCGXVAL-COD-ERROR
034600        MOVE 'TELEFONO CON FORMATO INVALIDO'
034700                                       TO WCGXVAL-MSG-ERROR
034800     END-IF.
034900
035000 FIN-2140.
035100     EXIT.
035200      
035300 2150-VALIDAR-EMAIL.
035400*---------------------
035500* CGX-0340: EL EMAIL SE ALMACENA SIEMPRE EN MINUSCULAS.
035600
035700     INSPECT WCGXVAL-EMAIL
035800             CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
035900                     TO 'abcdefghijklmnopqrstuvwxyz'.
036000
036100     MOVE 0                           TO WS-VALD-POS-ARROBA.
036200     INSPECT WCGXVAL-EMAIL TALLYING WS-VALD-POS-ARROBA
036300             FOR ALL '@'.
036400      
036500     IF WCGXVAL-EMAIL = SPACES OR WS-VALD-POS-ARROBA = 0
036600        MOVE '1050'                   TO WCGXVAL-COD-ERROR
036700        MOVE 'EMAIL SIN ARROBA'       TO WCGXVAL-MSG-ERROR
036800     END-IF.
036900      
037000 FIN-2150.
037100     EXIT.
037200      
037300 2160-VALIDAR-EDAD.
037400*--------------------
037500      
037600     MOVE WCGXVAL-FECHA-NAC           TO WS-VALD-FECHA-NAC-9.
037700      
037800     COMPUTE WS-VALD-EDAD-ANOS =
037900             WS-VALD-HOY-AAAA - WS-VALD-NAC-AAAA.
038000      
038100     IF WS-VALD-HOY-MM < WS-VALD-NAC-MM
038200        SUBTRACT 1 FROM WS-VALD-EDAD-ANOS
038300     ELSE
038400        IF WS-VALD-HOY-MM = WS-VALD-NAC-MM AND
038500           WS-VALD-HOY-DD < WS-VALD-NAC-DD
038600           SUBTRACT 1 FROM WS-VALD-EDAD-ANOS
038700        END-IF
038800     END-IF.
038900      
039000     MOVE WS-VALD-EDAD-ANOS            TO WCGXVAL-EDAD-CALC.
039100      
039200     IF WS-VALD-EDAD-ANOS < 18 OR WS-VALD-EDAD-ANOS > 120
039300        MOVE '1060'                   TO WCGXVAL-COD-ERROR
039400        MOVE 'EDAD FUERA DE RANGO (18 A 120)'
039500                                       TO WCGXVAL-MSG-ERROR
039600     END-IF.
039700      
039800 FIN-2160.
039900     EXIT.
040000      
040100*-----------------------------------------------------------*
040200*    2200-VALIDAR-CLIENTE                                    *
040300*-----------------------------------------------------------*
040400 2200-VALIDAR-CLIENTE.
040500*-----------------------
040600      
040700     PERFORM 2100-VALIDAR-PERSONA.
040800      
040900     IF 88-VAL-SIN-ERROR
041000        PERFORM 2250-PROMOCION-CORPORATIVA
041100     END-IF.
041200      
041300     IF 88-VAL-SIN-ERROR AND
041400        WCGXVAL-CLI-TIPO-CLIENTE NOT = 'ESTANDAR'    AND
041500        WCGXVAL-CLI-TIPO-CLIENTE NOT = 'FRECUENTE'   AND
041600        WCGXVAL-CLI-TIPO-CLIENTE NOT = 'CORPORATIVO' AND
041700        WCGXVAL-CLI-TIPO-CLIENTE NOT = 'VIP'
041800        MOVE '2010'                   TO WCGXVAL-COD-ERROR
041900        MOVE 'TIPO DE CLIENTE DESCONOCIDO'
042000                                       TO WCGXVAL-MSG-ERROR
042100     END-IF.
042200      
042300     IF 88-VAL-SIN-ERROR AND WCGXVAL-CLI-ACTIVO = 'false'
042400        MOVE '2020'                   TO WCGXVAL-COD-ERROR
042500        MOVE 'CLIENTE INACTIVO, NO PUEDE VIAJAR'
042600                                       TO WCGXVAL-MSG-ERROR
042700     END-IF.
042800      
042900 FIN-2200.
043000     EXIT.
043100      
043200*-----------------------------------------------------------*
043300*    2250-PROMOCION-CORPORATIVA - CLIENTE CON RAZON SOCIAL   *
043400*    INFORMADA (EMPRESA) SE PROMUEVE AUTOMATICAMENTE A       *
043500*    CORPORATIVO SI TODAVIA FIGURA COMO ESTANDAR              *
043600*-----------------------------------------------------------*
043700 2250-PROMOCION-CORPORATIVA.
043800*-----------------------------
043900      
044000     IF WCGXVAL-CLI-EMPRESA NOT = SPACES AND
044100        WCGXVAL-CLI-TIPO-CLIENTE = 'ESTANDAR'
044200        MOVE 'CORPORATIVO'             TO WCGXVAL-CLI-TIPO-CLIENTE
044300     END-IF.
044400      
044500 FIN-2250.
044600     EXIT.
044700      
044800*-----------------------------------------------------------*
044900*    2270-VERIF-ELEGIBILIDAD-CLI - EL CLIENTE SOLO PUEDE     *
045000*    SER ASIGNADO A UN VIAJE SI ESTA ACTIVO Y SIGUE          *
045100*    PASANDO LAS VALIDACIONES DE Persona/Cliente. LA         *
045200*    RECATEGORIZACION POR CANTIDAD DE VIAJES SE HACE EN      *
045300*    CGXLOTE (5200-RECALCULAR-CATEGORIA-CLI), NO ACA.        *
045400*-----------------------------------------------------------*
045500 2270-VERIF-ELEGIBILIDAD-CLI.
045600*------------------------------
045700      
045800     IF WCGXVAL-CLI-ACTIVO NOT = 'true'
045900        MOVE '2020'                   TO WCGXVAL-COD-ERROR
046000        MOVE 'CLIENTE INACTIVO, NO PUEDE VIAJAR'
046100                                       TO WCGXVAL-MSG-ERROR
046200        GO TO FIN-2270
046300     END-IF.
046400      
046500     PERFORM 2100-VALIDAR-PERSONA.
046600      
046700 FIN-2270.
046800     EXIT.
046900      
047000*-----------------------------------------------------------*
047100*    2300-VALIDAR-CONDUCTOR                                  *
047200*-----------------------------------------------------------*
047300 2300-VALIDAR-CONDUCTOR.
047400*-------------------------
047500      
047600     PERFORM 2100-VALIDAR-PERSONA.
047700      
047800     IF 88-VAL-SIN-ERROR
047900        PERFORM 2310-VALIDAR-LICENCIA
048000     END-IF.
048100      
048200 FIN-2300.
048300     EXIT.
048400      
048500 2310-VALIDAR-LICENCIA.
048600*------------------------
048700* CGX-0352: LA LICENCIA SE NORMALIZA A MAYUSCULAS (INSPECT ...
048800* CONVERTING, SIN FUNCTION POR NORMA DEL AREA) Y SE VALIDA COMO
048900* 8 A 15 CARACTERES ALFANUMERICOS ANTES DE VERIFICAR VENCIMIENTO.
049000
049100     IF WCGXVAL-CON-LICENCIA = SPACES
049200        MOVE '3010'                   TO WCGXVAL-COD-ERROR
049300        MOVE 'LICENCIA DE CONDUCIR VACIA'
049400                                       TO WCGXVAL-MSG-ERROR
049500        GO TO FIN-2310
049600     END-IF.
049700
049800     INSPECT WCGXVAL-CON-LICENCIA
049900             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
050000                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
050100
050200     MOVE 0                           TO WS-VALD-LONG-LICENCIA.
050300     INSPECT WCGXVAL-CON-LICENCIA TALLYING WS-VALD-LONG-LICENCIA
050400             FOR CHARACTERS BEFORE INITIAL SPACE.
050500
050600     MOVE 0                           TO WS-VALD-NUM-LICENCIA.
050700     IF WS-VALD-LONG-LICENCIA > 0
050800        INSPECT WCGXVAL-CON-LICENCIA (1:WS-VALD-LONG-LICENCIA)
050900                TALLYING WS-VALD-NUM-LICENCIA
051000                FOR ALL '0' '1' '2' '3' '4' '5' '6' '7' '8' '9'
051100                        'A' 'B' 'C' 'D' 'E' 'F' 'G' 'H' 'I' 'J'
051200                        'K' 'L' 'M' 'N' 'O' 'P' 'Q' 'R' 'S' 'T'
051300                        'U' 'V' 'W' 'X' 'Y' 'Z'
051400     END-IF.
051500
051600     IF WS-VALD-LONG-LICENCIA < 8 OR WS-VALD-LONG-LICENCIA > 15
051700        OR WS-VALD-NUM-LICENCIA NOT = WS-VALD-LONG-LICENCIA
051800        MOVE '3050'                   TO WCGXVAL-COD-ERROR
051900        MOVE 'LICENCIA DE CONDUCIR CON FORMATO INVALIDO'
052000                                       TO WCGXVAL-MSG-ERROR
052100        GO TO FIN-2310
052200     END-IF.
052300
052400     IF WCGXVAL-CON-VENC-LICENCIA NOT > WCGXVAL-FECHA-HOY
052500        MOVE '3020'                   TO WCGXVAL-COD-ERROR
052600        MOVE 'LICENCIA DE CONDUCIR VENCIDA'
052700                                       TO WCGXVAL-MSG-ERROR
052800        GO TO FIN-2310
052900     END-IF.
053000      
053100     IF WCGXVAL-CON-ANOS-EXPER > 30 OR
053200        WCGXVAL-CON-ANOS-EXPER > (WCGXVAL-EDAD-CALC - 18)
053300        MOVE '3040'                   TO WCGXVAL-COD-ERROR
053400        MOVE 'ANOS DE EXPERIENCIA FUERA DE RANGO'
053500                                       TO WCGXVAL-MSG-ERROR
053600     END-IF.
053700      
053800 FIN-2310.
053900     EXIT.
054000      
054100*-----------------------------------------------------------*
054200*    2320-VALIDAR-AUTORIZACION-LICENCIA - EL TIPO DE         *
054300*    LICENCIA DEL CONDUCTOR DEBE FIGURAR EN LA TABLA DE      *
054400*    AUTORIZACION PARA EL TIPO DE VEHICULO ASIGNADO           *
054500*-----------------------------------------------------------*
054600 2320-VALIDAR-AUTORIZACION-LICENCIA.
054700*--------------------------------------
054800      
054900     MOVE '0000'                      TO WCGXVAL-COD-ERROR.
055000     MOVE 'N'                         TO WCGXVAL-LIC-AUTORIZADA.
055100      
055200     SET IDX-AL                       TO 1.
055300     SEARCH WT-AL-ELEM
055400         AT END
055500             CONTINUE
055600         WHEN WT-AL-TIPO-LICENCIA (IDX-AL) =
055700                 WCGXVAL-CON-TIPO-LICENCIA AND
055800              WT-AL-TIPO-VEHICULO (IDX-AL) =
055900                 WCGXVAL-VEH-TIPO-VEHICULO
056000             MOVE 'S'                  TO WCGXVAL-LIC-AUTORIZADA
056100     END-SEARCH.
056200      
056300     IF WCGXVAL-LIC-AUTORIZADA = 'N'
056400        MOVE '3030'                   TO WCGXVAL-COD-ERROR
056500        MOVE 'TIPO DE LICENCIA NO AUTORIZADO PARA EL VEHICULO'
056600                                       TO WCGXVAL-MSG-ERROR
056700     END-IF.
056800      
056900 FIN-2320.
057000     EXIT.
057100      
057200*-----------------------------------------------------------*
057300*    2400-VALIDAR-VEHICULO                                   *
057400*-----------------------------------------------------------*
057500 2400-VALIDAR-VEHICULO.
057600*------------------------
057700      
057800     IF WCGXVAL-VEH-PLACA = SPACES
057900        MOVE '4010'                   TO WCGXVAL-COD-ERROR
058000        MOVE 'PLACA VACIA O INVALIDA' TO WCGXVAL-MSG-ERROR
058100        GO TO FIN-2400
058200     END-IF.
058300      
058400*    CGX-0362: ALPHABETIC ACEPTA MAYUSCULA, MINUSCULA Y ESPACIO;
058500*    LA PLACA EXIGE 3 LETRAS EN MAYUSCULA (AAA999), POR LO QUE
058600*    SE USA ALPHABETIC-UPPER PARA RECHAZAR 'abc123'.
058700     IF WCGXVAL-VEH-PLACA (1:3) IS NOT ALPHABETIC-UPPER OR
058800        WCGXVAL-VEH-PLACA (4:3) IS NOT NUMERIC
058900        MOVE '4010'                   TO WCGXVAL-COD-ERROR
059000        MOVE 'PLACA VACIA O INVALIDA' TO WCGXVAL-MSG-ERROR
059100        GO TO FIN-2400
059200     END-IF.
059300      
059400     PERFORM 2420-VALIDAR-DOCUMENTACION.
059500      
059600     IF 88-VAL-SIN-ERROR AND
059700        WCGXVAL-VEH-DISPONIBLE = 'false'
059800        MOVE '4030'                   TO WCGXVAL-COD-ERROR
059900        MOVE 'VEHICULO NO DISPONIBLE' TO WCGXVAL-MSG-ERROR
060000     END-IF.
060100      
060200     IF 88-VAL-SIN-ERROR
060300        PERFORM 2440-VERIF-MANTENIMIENTO
060400     END-IF.
060500      
060600 FIN-2400.
060700     EXIT.
060800      
060900 2420-VALIDAR-DOCUMENTACION.
061000*-----------------------------
061100      
061200     IF WCGXVAL-VEH-VENC-SOAT = 0 OR
061300        WCGXVAL-VEH-VENC-SOAT < WCGXVAL-FECHA-HOY
061400        MOVE '4020'                   TO WCGXVAL-COD-ERROR
061500        MOVE 'SOAT VENCIDO O SIN INFORMAR'
061600                                       TO WCGXVAL-MSG-ERROR
061700        GO TO FIN-2420
061800     END-IF.
061900      
062000     IF WCGXVAL-VEH-ULTIMA-REV = 0
062100        MOVE '4021'                   TO WCGXVAL-COD-ERROR
062200        MOVE 'REVISION TECNICA SIN INFORMAR'
062300                                       TO WCGXVAL-MSG-ERROR
062400        GO TO FIN-2420
062500     END-IF.
062600      
062700     COMPUTE WCGXVAL-VEH-DIAS-A-SOAT =
062800             WCGXVAL-VEH-VENC-SOAT - WCGXVAL-FECHA-HOY.
062900      
063000     IF WCGXVAL-FECHA-HOY - WCGXVAL-VEH-ULTIMA-REV > 365
063100        MOVE '4022'                   TO WCGXVAL-COD-ERROR
063200        MOVE 'REVISION TECNICA VENCIDA (MAS DE 365 DIAS)'
063300                                       TO WCGXVAL-MSG-ERROR
063400     END-IF.
063500      
063600 FIN-2420.
063700     EXIT.
063800      
063900*-----------------------------------------------------------*
064000*    2440-VERIF-MANTENIMIENTO - MODULO DE KILOMETRAJE:        *
064100*    VENCE MANTENIMIENTO CADA 10.000 KM DESDE LA ULTIMA       *
064200*    REVISION (RESTO DE LA DIVISION ENTERA POR 10000)         *
064300*-----------------------------------------------------------*
064400 2440-VERIF-MANTENIMIENTO.
064500*---------------------------
064600* CGX-0358: UN VEHICULO CON KILOMETRAJE EN CERO (RECIEN DADO DE
064700* ALTA, SIN RODAR TODAVIA) NO PUEDE TENER MANTENIMIENTO VENCIDO.
064800
064900     DIVIDE WCGXVAL-VEH-KILOMETRAJE BY 10000
065000            GIVING WS-VALD-KM-COCIENTE
065100            REMAINDER WS-VALD-KM-RESTO.
065200
065300     IF WCGXVAL-VEH-KILOMETRAJE > 0 AND WS-VALD-KM-RESTO < 500
065400        MOVE 'S'                     TO WCGXVAL-VEH-MANTEN-VENCIDO
065500     ELSE
065600        MOVE 'N'                     TO WCGXVAL-VEH-MANTEN-VENCIDO
065700     END-IF.
065800      
065900 FIN-2440.
066000     EXIT.
066100      
066200*-----------------------------------------------------------*
066300*    2500-VALIDAR-VIAJE                                      *
066400*-----------------------------------------------------------*
066500 2500-VALIDAR-VIAJE.
066600*---------------------
066700* CGX-0364: LA COMPARACION DE ORIGEN/DESTINO NO DEBE DISTINGUIR
066800* MAYUSCULA DE MINUSCULA ('Bogota' Y 'BOGOTA' SON EL MISMO
066900* ORIGEN). SE NORMALIZAN A MAYUSCULA EN CAMPOS DE TRABAJO (NO SE
067000* TOCA WCGXVAL-VJ-ORIGEN/DESTINO, QUE CONSERVAN SU FORMA ORIGINAL
067100* PARA GRABAR EL VIAJE) ANTES DE COMPARAR, IGUAL QUE EN
067200* 2120-VALIDAR-NOMBRE (INSPECT ... CONVERTING, SIN FUNCTION, POR
067300* NORMA DEL AREA).
067400     MOVE WCGXVAL-VJ-ORIGEN          TO WS-VALD-VJ-ORIGEN-MAY.
067500     MOVE WCGXVAL-VJ-DESTINO         TO WS-VALD-VJ-DESTINO-MAY.
067600     INSPECT WS-VALD-VJ-ORIGEN-MAY
067700             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
067800                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
067900     INSPECT WS-VALD-VJ-DESTINO-MAY
068000             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
068100                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
068200     IF WS-VALD-VJ-ORIGEN-MAY = WS-VALD-VJ-DESTINO-MAY
068300        MOVE '5010'                   TO WCGXVAL-COD-ERROR
068400        MOVE 'ORIGEN Y DESTINO IGUALES'
068500                                       TO WCGXVAL-MSG-ERROR
068600        GO TO FIN-2500
068700     END-IF.
068800      
068900     IF WCGXVAL-VJ-DISTANCIA NOT > 0 OR
069000        WCGXVAL-VJ-DISTANCIA > 2000
069100        MOVE '5020'                   TO WCGXVAL-COD-ERROR
069200        MOVE 'DISTANCIA FUERA DE RANGO (1 A 2000 KM)'
069300                                       TO WCGXVAL-MSG-ERROR
069400        GO TO FIN-2500
069500     END-IF.
069600      
069700     PERFORM 2510-CALC-DURACION-EST.
069800      
069900 FIN-2500.
070000     EXIT.
070100      
070200*-----------------------------------------------------------*
070300*    2510-CALC-DURACION-EST - 1 KM POR MINUTO, REDONDEADO     *
070400*    HACIA ARRIBA AL MINUTO ENTERO SIGUIENTE                  *
070500*-----------------------------------------------------------*
070600 2510-CALC-DURACION-EST.
070700*-------------------------
070800      
070900     DIVIDE WCGXVAL-VJ-DISTANCIA BY 1
071000            GIVING WCGXVAL-VJ-DURACION-CALC
071100            REMAINDER WS-VALD-KM-RESTO.
071200      
071300     IF WS-VALD-KM-RESTO > 0
071400        ADD 1 TO WCGXVAL-VJ-DURACION-CALC
071500     END-IF.
071600      
071700 FIN-2510.
071800     EXIT.
