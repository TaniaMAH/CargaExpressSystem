000100*----------------------------------------------------------------*
000200*    COPY WCGXCON                                                *
000300*    LAYOUT DE TABLA EN MEMORIA - MAESTRO DE CONDUCTORES         *
000400*    ARCHIVO CONDUCTORES.TXT - CAMPOS SEPARADOS POR '|'          *
000500*    ALTA    : E. PALMEYRO 12/06/1989  TICKET CGX-0002           *
000600*    MOD-01  : L. FERNANDEZ 08/09/1994 TICKET CGX-0091           *
000700*              SE AGREGA CON-CALIFICACION PARA BONO POR RATING   *
000800*----------------------------------------------------------------*
000900 01  WT-CONDUCTORES.
001000     03  WT-CON-TABLA          OCCURS 1500 TIMES
001100                  ASCENDING KEY IS CON-CEDULA
001200                  INDEXED BY       IDX-CON.
001300*        --------  CLAVE DE ACCESO  --------
001400         05  CON-CEDULA               PIC X(10).
001500*        --------  DATOS PERSONALES  --------
001600         05  CON-NOMBRE               PIC X(50).
001700         05  CON-APELLIDO             PIC X(50).
001800         05  CON-TELEFONO             PIC X(15).
001900         05  CON-EMAIL                PIC X(60).
002000         05  CON-FECHA-NAC.
002100             07  CON-FEC-NAC-AAAA     PIC 9(04).
002200             07  CON-FEC-NAC-MM       PIC 9(02).
002300             07  CON-FEC-NAC-DD       PIC 9(02).
002400*        --------  HABILITACION PARA CONDUCIR  --------
002500         05  CON-LICENCIA             PIC X(15).
002600         05  CON-TIPO-LICENCIA        PIC X(02).
002700             88  88-CON-LIC-A1              VALUE 'A1'.
002800             88  88-CON-LIC-A2              VALUE 'A2'.
002900             88  88-CON-LIC-B1              VALUE 'B1'.
003000             88  88-CON-LIC-B2              VALUE 'B2'.
003100             88  88-CON-LIC-B3              VALUE 'B3'.
003200             88  88-CON-LIC-C1              VALUE 'C1'.
003300             88  88-CON-LIC-C2              VALUE 'C2'.
003400             88  88-CON-LIC-C3              VALUE 'C3'.
003500         05  CON-ANOS-EXPERIENCIA     PIC 9(02) COMP.
003600*        --------  DATOS LABORALES  --------
003700         05  CON-SALARIO-BASE         PIC S9(09)V9(02) COMP-3.
003800         05  CON-DISPONIBLE           PIC X(05).
003900             88  88-CON-DISPONIBLE-SI       VALUE 'true'.
004000             88  88-CON-DISPONIBLE-NO       VALUE 'false'.
004100         05  CON-FECHA-INGRESO.
004200             07  CON-FEC-ING-AAAA     PIC 9(04).
004300             07  CON-FEC-ING-MM       PIC 9(02).
004400             07  CON-FEC-ING-DD       PIC 9(02).
004500         05  CON-VENC-LICENCIA.
004600             07  CON-VENC-LIC-AAAA    PIC 9(04).
004700             07  CON-VENC-LIC-MM      PIC 9(02).
004800             07  CON-VENC-LIC-DD      PIC 9(02).
004900         05  CON-VIAJES-REALIZADOS    PIC 9(05) COMP.
005000         05  CON-CALIFICACION         PIC S9(1)V9(02) COMP-3.
005100*        --------  REDEFINICION - CLAVE DE ORDENAMIENTO POR ------
005200*        FECHA DE VENCIMIENTO, USADA EN 5500-VERIF-INTEGRIDAD
005300         05  CON-VTO-ORDEN-RD REDEFINES CON-VENC-LICENCIA
005400                                        PIC 9(08).
005500         05  FILLER                   PIC X(20).
005600     03  WT-CON-ALTO-VALOR.
005700         05  FILLER                   PIC X(10) VALUE HIGH-VALUES.
005800         05  FILLER                   PIC X(325).
005900      
006000*----------------------------------------------------------------*
006100*    LINEA DE ARCHIVO PLANO (LECTURA/GRABACION CONDUCTORES.TXT)  *
006200*----------------------------------------------------------------*
006300 01  WL-LINEA-CONDUCTORES              PIC X(600).
006400      
006500 01  WC-CONTADORES-CONDUCTORES.
006600     03  WC-CON-CANT-TABLA            PIC 9(05) COMP VALUE 0.
006700     03  WC-CON-LEIDOS                PIC 9(07) COMP VALUE 0.
006800     03  WC-CON-RECHAZADOS            PIC 9(07) COMP VALUE 0.
006900     03  WC-CON-GRABADOS              PIC 9(07) COMP VALUE 0.
