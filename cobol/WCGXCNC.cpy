000100*----------------------------------------------------------------*
000200*    COPY WCGXCNC                                                *
000300*    AREA DE COMUNICACION CON LA RUTINA DE CANCELACION CGXCANC   *
000400*    (MISMO ROL QUE LA WCANCELA DE OTROS SISTEMAS DE ESTE SITIO) *
000500*----------------------------------------------------------------*
000600 01  WCGXCNC.
000700     05  WCGXCNC-PROGRAMA             PIC X(08).
000800     05  WCGXCNC-PARRAFO              PIC X(30).
000900     05  WCGXCNC-RECURSO              PIC X(20).
001000     05  WCGXCNC-OPERACION            PIC X(12).
001100     05  WCGXCNC-CODRET               PIC X(02).
001200     05  WCGXCNC-MENSAJE              PIC X(60).
001300     05  FILLER                       PIC X(10).
