000100*----------------------------------------------------------------*
000200*    COPY WCGXVJE                                                *
000300*    LAYOUT DE TABLA EN MEMORIA - MAESTRO DE VIAJES              *
000400*    ARCHIVO VIAJES.TXT - CAMPOS SEPARADOS POR '|'               *
000500*    ALTA    : E. PALMEYRO 12/06/1989  TICKET CGX-0004           *
000600*    MOD-01  : L. FERNANDEZ 17/07/1997 TICKET CGX-0130           *
000700*              VJ-ES-NOCTURNO YA NO SE LEE DEL ARCHIVO, SE       *
000800*              RECALCULA SIEMPRE DESDE LA HORA DE VJ-FECHA-VIAJE *
000900*    Y2K-01  : E. PALMEYRO 09/11/1998 TICKET CGX-0201            *
001000*              REVISADAS TODAS LAS FECHAS DE ESTE COPY: LOS      *
001100*              CAMPOS DE ANO YA VIENEN A 4 POSICIONES, NO        *
001200*              REQUIEREN VENTANA DE SIGLO                        *
001300*----------------------------------------------------------------*
001400 01  WT-VIAJES.
001500     03  WT-VJE-TABLA          OCCURS 5000 TIMES
001600                  ASCENDING KEY IS VJ-ID
001700                  INDEXED BY       IDX-VJE.
001800*        --------  CLAVE DE ACCESO  --------
001900         05  VJ-ID                    PIC X(12).
002000         05  VJ-ORIGEN                PIC X(100).
002100         05  VJ-DESTINO               PIC X(100).
002200         05  VJ-FECHA-VIAJE.
002300             07  VJ-FEC-AAAA          PIC 9(04).
002400             07  VJ-FEC-MM            PIC 9(02).
002500             07  VJ-FEC-DD            PIC 9(02).
002600             07  VJ-FEC-HH            PIC 9(02).
002700             07  VJ-FEC-MIN           PIC 9(02).
002800         05  VJ-DISTANCIA             PIC S9(04)V9(02) COMP-3.
002900         05  VJ-DURACION-ESTIMADA     PIC 9(05) COMP.
003000         05  VJ-ESTADO                PIC X(12).
003100             88  88-VJ-PROGRAMADO           VALUE 'PROGRAMADO'.
003200             88  88-VJ-CONFIRMADO           VALUE 'CONFIRMADO'.
003300             88  88-VJ-EN-CURSO             VALUE 'EN_CURSO'.
003400             88  88-VJ-COMPLETADO           VALUE 'COMPLETADO'.
003500             88  88-VJ-CANCELADO            VALUE 'CANCELADO'.
003600             88  88-VJ-RETRASADO            VALUE 'RETRASADO'.
003700             88  88-VJ-SUSPENDIDO           VALUE 'SUSPENDIDO'.
003800         05  VJ-TARIFA-TOTAL          PIC S9(09)V9(02) COMP-3.
003900         05  VJ-ES-URGENTE            PIC X(05).
004000             88  88-VJ-ES-URGENTE-SI        VALUE 'true'.
004100         05  VJ-ES-NOCTURNO           PIC X(05).
004200             88  88-VJ-ES-NOCTURNO-SI       VALUE 'true'.
004300         05  VJ-COSTO-ADICIONAL       PIC S9(07)V9(02) COMP-3.
004400         05  VJ-CALIFICACION          PIC S9(1)V9(02) COMP-3.
004500         05  VJ-OBSERVACIONES         PIC X(200).
004600*        --------  REFERENCIAS A LOS OTROS MAESTROS  --------
004650*    MOD-02  : E. PALMEYRO 05/04/2010 TICKET CGX-0363
004660*              CAMPOS 14-16 DEL REGISTRO PLANO. NO EXISTIAN EN EL
004670*              LAYOUT ORIGINAL (CGX-0004); UN VIAJE QUE QUEDA
004680*              EN_CURSO NECESITA UBICAR SU CONDUCTOR Y SU
004690*              VEHICULO EN UNA CORRIDA POSTERIOR PARA PODER
004700*              FINALIZARLO, ASI QUE SE AGREGAN AL FINAL DEL
004750*              REGISTRO SIN CORRER LOS 13 CAMPOS ORIGINALES.
004900         05  VJ-CLIENTE-CEDULA        PIC X(10).
005000         05  VJ-CONDUCTOR-CEDULA      PIC X(10).
005100         05  VJ-VEHICULO-PLACA        PIC X(06).
005200         05  VJ-KM-INICIAL            PIC S9(07)V9(01) COMP-3.
005300         05  FILLER                   PIC X(30).
005400     03  WT-VJE-ALTO-VALOR.
005500         05  FILLER                   PIC X(12) VALUE HIGH-VALUES.
005600         05  FILLER                   PIC X(508).
005700      
005800*----------------------------------------------------------------*
005900*    LINEA DE ARCHIVO PLANO (LECTURA/GRABACION VIAJES.TXT)       *
006000*    OBSERVACIONES USA '#' COMO ESCAPE DE '|' INTERNO (EL '�'    *
006100*    ORIGINAL NO ES REPRESENTABLE EN FORMA CONFIABLE EN EBCDIC)  *
006200*----------------------------------------------------------------*
006300 01  WL-LINEA-VIAJES                   PIC X(700).
006400      
006500 01  WC-CONTADORES-VIAJES.
006600     03  WC-VJE-CANT-TABLA            PIC 9(05) COMP VALUE 0.
006700     03  WC-VJE-LEIDOS                PIC 9(07) COMP VALUE 0.
006800     03  WC-VJE-RECHAZADOS            PIC 9(07) COMP VALUE 0.
006900     03  WC-VJE-GRABADOS              PIC 9(07) COMP VALUE 0.
007000     03  WC-VJE-INICIADOS             PIC 9(07) COMP VALUE 0.
007100     03  WC-VJE-FINALIZADOS           PIC 9(07) COMP VALUE 0.
007200     03  WC-VJE-CANCELADOS            PIC 9(07) COMP VALUE 0.
007300     03  WC-VJE-PURGADOS              PIC 9(07) COMP VALUE 0.
