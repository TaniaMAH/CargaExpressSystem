000100*----------------------------------------------------------------*
000200*    COPY WCGXVEH                                                *
000300*    LAYOUT DE TABLA EN MEMORIA - MAESTRO DE VEHICULOS           *
000400*    ARCHIVO VEHICULOS.TXT - CAMPOS SEPARADOS POR '|'            *
000500*    EL CAMPO 14 (DATOS ESPECIFICOS) ES POLIMORFICO SEGUN        *
000600*    VEH-TIPO-CLASE Y TRAE SUS SUB-CAMPOS SEPARADOS POR '~'      *
000700*    ALTA    : E. PALMEYRO 12/06/1989  TICKET CGX-0003           *
000800*    MOD-01  : L. FERNANDEZ 04/04/1996 TICKET CGX-0112           *
000900*              SE INCORPORA VEHICULOCARGA / VEHICULOPASAJEROS    *
001000*              COMO REDEFINES DEL BLOQUE DE DATOS ESPECIFICOS    *
001100*----------------------------------------------------------------*
001200 01  WT-VEHICULOS.
001300     03  WT-VEH-TABLA          OCCURS 1500 TIMES
001400                  ASCENDING KEY IS VEH-PLACA
001500                  INDEXED BY       IDX-VEH.
001600*        --------  DISCRIMINADOR DE SUBCLASE  --------
001700         05  VEH-TIPO-CLASE           PIC X(18).
001800             88  88-VEH-ES-CARGA        VALUE 'VehiculoCarga'.
001900             88  88-VEH-ES-PASAJEROS    VALUE 'VehiculoPasajeros'.
002000*        --------  CLAVE DE ACCESO  --------
002100         05  VEH-PLACA                PIC X(06).
002200         05  VEH-MARCA                PIC X(30).
002300         05  VEH-MODELO               PIC X(50).
002400         05  VEH-ANO                  PIC 9(04).
002500         05  VEH-CAPACIDAD            PIC S9(05)V9(02) COMP-3.
002600         05  VEH-TIPO-VEHICULO        PIC X(12).
002700             88  88-VEH-ES-MOTO             VALUE 'MOTOCICLETA'.
002800             88  88-VEH-ES-AUTOMOVIL        VALUE 'AUTOMOVIL'.
002900             88  88-VEH-ES-CAMIONETA        VALUE 'CAMIONETA'.
003000             88  88-VEH-ES-TAXI             VALUE 'TAXI'.
003100             88  88-VEH-ES-FURGON           VALUE 'FURGON'.
003200             88  88-VEH-ES-CAMION           VALUE 'CAMION'.
003300             88  88-VEH-ES-BUS              VALUE 'BUS'.
003400         05  VEH-DISPONIBLE           PIC X(05).
003500             88  88-VEH-DISPONIBLE-SI       VALUE 'true'.
003600             88  88-VEH-DISPONIBLE-NO       VALUE 'false'.
003700         05  VEH-KILOMETRAJE          PIC S9(07)V9(01) COMP-3.
003800         05  VEH-COLOR                PIC X(20).
003900         05  VEH-ULTIMA-REVISION.
004000             07  VEH-REV-AAAA         PIC 9(04).
004100             07  VEH-REV-MM           PIC 9(02).
004200             07  VEH-REV-DD           PIC 9(02).
004300         05  VEH-VENC-SOAT.
004400             07  VEH-SOAT-AAAA        PIC 9(04).
004500             07  VEH-SOAT-MM          PIC 9(02).
004600             07  VEH-SOAT-DD          PIC 9(02).
004700         05  VEH-ESTADO               PIC X(20).
004800*        --------  BLOQUE POLIMORFICO - 60 BYTES  --------
004900         05  VEH-DATOS-ESPECIFICOS    PIC X(60).
005000*        SUB-LAYOUT VEHICULOCARGA (VC-...), REDEFINE EL BLOQUE
005100         05  VEH-DATOS-CARGA-RD REDEFINES VEH-DATOS-ESPECIFICOS.
005200             07  VC-TIPO-CARGA        PIC X(30).
005300             07  VC-PESO-MAXIMO       PIC S9(06)V9(02) COMP-3.
005400             07  VC-TIENE-GRUA        PIC X(05).
005500                 88  88-VC-TIENE-GRUA-SI    VALUE 'true'.
005600             07  FILLER               PIC X(20).
005700*        SUB-LAYOUT VEHICULOPASAJEROS (VP-...), REDEFINE EL
005800*        MISMO BLOQUE
005900         05  VEH-DATOS-PASAJ-RD REDEFINES VEH-DATOS-ESPECIFICOS.
006000             07  VP-NUM-PASAJEROS     PIC 9(02).
006100             07  VP-TIENE-AIRE        PIC X(05).
006200                 88  88-VP-TIENE-AIRE-SI    VALUE 'true'.
006300             07  VP-NIVEL-COMODIDAD   PIC X(10).
006400                 88  88-VP-COMOD-BASICO     VALUE 'Basico'.
006500                 88  88-VP-COMOD-ESTANDAR   VALUE 'Estandar'.
006600                 88  88-VP-COMOD-PREMIUM    VALUE 'Premium'.
006700                 88  88-VP-COMOD-LUJO       VALUE 'Lujo'.
006800*        CAMPOS DERIVADOS DE VEHICULOPASAJEROS (NO SE GRABAN,
006900*        SE FIJAN POR DEFECTO AL CARGAR SEGUN REGLA DE NEGOCIO)
007000             07  VP-TIENE-CINTURONES  PIC X(05) VALUE 'true'.
007100             07  VP-TIENE-ENTRETEN    PIC X(05).
007200                 88  88-VP-ENTRETEN-SI      VALUE 'true'.
007300             07  VP-NUM-PUERTAS       PIC 9(01).
007400             07  VP-ACCESO-DISCAP     PIC X(05).
007500                 88  88-VP-ACC-DISCAP-SI    VALUE 'true'.
007600             07  VP-TIENE-WIFI        PIC X(05).
007700                 88  88-VP-TIENE-WIFI-SI    VALUE 'true'.
007800             07  VP-CAP-MALETERO      PIC 9(04) COMP.
007900             07  VP-TIENE-GPS         PIC X(05) VALUE 'true'.
008000             07  VP-TIPO-COMBUSTIBLE  PIC X(10) VALUE SPACES.
008100             07  FILLER               PIC X(04).
008200*        --------  ULTIMO ELEMENTO CENTINELA (ALTO VALOR)  ------
008300     03  WT-VEH-ALTO-VALOR.
008400         05  FILLER                   PIC X(06) VALUE HIGH-VALUES.
008500         05  FILLER                   PIC X(225).
008600      
008700*----------------------------------------------------------------*
008800*    LINEA DE ARCHIVO PLANO (LECTURA/GRABACION VEHICULOS.TXT)    *
008900*----------------------------------------------------------------*
009000 01  WL-LINEA-VEHICULOS                PIC X(600).
009100      
009200 01  WC-CONTADORES-VEHICULOS.
009300     03  WC-VEH-CANT-TABLA            PIC 9(05) COMP VALUE 0.
009400     03  WC-VEH-LEIDOS                PIC 9(07) COMP VALUE 0.
009500     03  WC-VEH-RECHAZADOS            PIC 9(07) COMP VALUE 0.
009600     03  WC-VEH-GRABADOS              PIC 9(07) COMP VALUE 0.
