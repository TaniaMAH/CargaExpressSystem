000100*----------------------------------------------------------------*
000200*    COPY WCGXCLI                                                *
000300*    LAYOUT DE TABLA EN MEMORIA - MAESTRO DE CLIENTES            *
000400*    ARCHIVO CLIENTES.TXT - CAMPOS SEPARADOS POR '|'             *
000500*    ALTA    : E. PALMEYRO 12/06/1989  TICKET CGX-0001           *
000600*    MOD-01  : E. PALMEYRO 03/02/1991  TICKET CGX-0044           *
000700*              SE AGREGA CLI-EMPRESA Y PROMOCION A CORPORATIVO   *
000800*    MOD-02  : L. FERNANDEZ 21/11/1993 TICKET CGX-0087           *
000900*              SE AGREGA CLI-DESCUENTO-FRECUENTE (DERIVADO)      *
001000*----------------------------------------------------------------*
001100 01  WT-CLIENTES.
001200     03  WT-CLI-TABLA          OCCURS 2000 TIMES
001300                  ASCENDING KEY IS CLI-CEDULA
001400                  INDEXED BY       IDX-CLI.
001500*        --------  CLAVE DE ACCESO  --------
001600         05  CLI-CEDULA               PIC X(10).
001700*        --------  DATOS PERSONALES  --------
001800         05  CLI-NOMBRE               PIC X(50).
001900         05  CLI-APELLIDO             PIC X(50).
002000         05  CLI-TELEFONO             PIC X(15).
002100         05  CLI-EMAIL                PIC X(60).
002200         05  CLI-FECHA-NAC.
002300             07  CLI-FEC-NAC-AAAA     PIC 9(04).
002400             07  CLI-FEC-NAC-MM       PIC 9(02).
002500             07  CLI-FEC-NAC-DD       PIC 9(02).
002600*        --------  CATEGORIA COMERCIAL  --------
002700         05  CLI-TIPO-CLIENTE         PIC X(12).
002800             88  88-CLI-ES-ESTANDAR         VALUE 'ESTANDAR'.
002900             88  88-CLI-ES-FRECUENTE        VALUE 'FRECUENTE'.
003000             88  88-CLI-ES-CORPORATIVO      VALUE 'CORPORATIVO'.
003100             88  88-CLI-ES-VIP              VALUE 'VIP'.
003200         05  CLI-FECHA-REGISTRO.
003300             07  CLI-FEC-REG-AAAA     PIC 9(04).
003400             07  CLI-FEC-REG-MM       PIC 9(02).
003500             07  CLI-FEC-REG-DD       PIC 9(02).
003600         05  CLI-VIAJES-REALIZADOS    PIC 9(05) COMP.
003700         05  CLI-DIRECCION            PIC X(200).
003800         05  CLI-EMPRESA              PIC X(100).
003900         05  CLI-ACTIVO               PIC X(05).
004000             88  88-CLI-ACTIVO-SI           VALUE 'true'.
004100             88  88-CLI-ACTIVO-NO           VALUE 'false'.
004200*        --------  DERIVADO - NO SE GRABA - SE SINCRONIZA  ------
004300*        DEL CLI-TIPO-CLIENTE EN CADA CARGA Y RECATEGORIZACION
004400         05  CLI-DESCUENTO-FRECUENTE  PIC S9(1)V9(2) COMP-3.
004500*        --------  REDEFINICION PARA IMPRESION DE NOMBRE  -------
004600*        COMPLETO EN LA FACTURA Y EL LISTADO DE CLIENTES
004700         05  CLI-NOMBRE-COMPLETO-RD REDEFINES CLI-NOMBRE.
004800             07  CLI-NC-INICIAL       PIC X(01).
004900             07  FILLER               PIC X(49).
005000         05  CLI-CEDULA-NUM-RD REDEFINES CLI-CEDULA PIC 9(10).
005100         05  FILLER                   PIC X(20).
005200*        --------  ULTIMO ELEMENTO CENTINELA (ALTO VALOR)  ------
005300*        SE UTILIZA EN LA 2200-VALIDAR-EXISTE-CLIENTE PARA
005400*        DETENER LA BUSQUEDA SECUENCIAL SIN INDEXED ACCESS
005500*        (EL BUILD GNUCOBOL DE ESTE SITIO NO TIENE ISAM)
005600     03  WT-CLI-ALTO-VALOR.
005700         05  FILLER                   PIC X(10) VALUE HIGH-VALUES.
005800         05  FILLER                   PIC X(438).
005900      
006000*----------------------------------------------------------------*
006100*    LINEA DE ARCHIVO PLANO (LECTURA/GRABACION CLIENTES.TXT)     *
006200*----------------------------------------------------------------*
006300 01  WL-LINEA-CLIENTES                PIC X(600).
006400      
006500 01  WC-CONTADORES-CLIENTES.
006600     03  WC-CLI-CANT-TABLA            PIC 9(05) COMP VALUE 0.
006700     03  WC-CLI-LEIDOS                PIC 9(07) COMP VALUE 0.
006800     03  WC-CLI-RECHAZADOS            PIC 9(07) COMP VALUE 0.
006900     03  WC-CLI-GRABADOS              PIC 9(07) COMP VALUE 0.
